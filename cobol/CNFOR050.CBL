000100******************************************************************
000200* FECHA       : 30/11/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* PROGRAMA    : CNFOR050                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : CADASTRO E EXCLUSAO DE ORCAMENTO DE CLIENTE.     *
000800*             : DESCARTA AS LINHAS ANTIGAS NUMA ATUALIZACAO E    *
000900*             : RECONSTROI O ORCAMENTO A PARTIR DAS LINHAS DA    *
001000*             : TRANSACAO, IGNORANDO LINHAS COM PRODUTO NAO      *
001100*             : CADASTRADO. APLICA DESCONTO PERCENTUAL SOBRE O   *
001200*             : VALOR TOTAL DAS LINHAS PARA OBTER O VALOR FINAL. *
001300* ARCHIVOS    : ORANTG=I, IOANTG=I, PRODMAST=I, ORTRA=I,         *
001400*             : ORNOV=O, IONOV=O                                 *
001500* ACCION (ES) : G=GRAVAR ORCAMENTO (NOVO OU ATUALIZACAO),        *
001600*             : X=EXCLUIR ORCAMENTO                             *
001700* PROGRAMA(S) : NENHUM (PONTO DE ENTRADA UNICO)                  *
001800* INSTALADO   : 30/11/1990                                       *
001900******************************************************************
002000*           C A D A S T R O   D E   O R C A M E N T O
002100******************************************************************
002200*  HISTORICO DE ALTERACOES
002300*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
002400*  30/11/1990  EDR   CNF-0108   PROGRAMA INICIAL - CADASTRO DE    CNF0108 
002500*             :                 ORCAMENTO COM DESCONTO PERCENTUAL CNF0108 
002600*  08/07/1996  LRM   CNF-0136   INCLUIDA EXCLUSAO DE ORCAMENTO    CNF0136 
002700*             :                 COM CASCATA NAS LINHAS            CNF0136 
002800*  19/08/1998  EDR   CNF-1003   AJUSTE DE VIRADA DE SECULO NA     CNF1003 
002900*             :                 DATA DO ORCAMENTO (ANO 4 DIGITOS) CNF1003 
003000*  06/02/2025  RFA   CNF-0162   INCLUIDO OR-STATUS ("PENDENTE"    CNF0162
003100*             :                 PARA ORCAMENTO NOVO)              CNF0162
003200*  22/07/2026  RFA   CNF-0184   TABELAS AMPLIADAS PARA O LAYOUT   CNF0184
003300*             :                 NOVO DOS MESTRES (VER CNFORH/     CNF0184
003400*             :                 CNFORI/CNFPRM)                    CNF0184
003500*  05/08/2026  RFA   CNF-0185   CORRIGIDA A LEITURA ANTECIPADA DO CNF0185
003600*             :                 PROXIMO CABECALHO - O LACO DE     CNF0185
003700*             :                 LINHAS "I" NUNCA EXECUTAVA        CNF0185
003800*             :                 (FALTAVA O PRIMING READ EM 115)   CNF0185
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                     CNFOR050.
004200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.                   CONFEITARIA - LOTES NOTURNOS.
004400 DATE-WRITTEN.                   30/11/1990.
004500 DATE-COMPILED.                  05/08/2026.
004600 SECURITY.                       USO INTERNO - LOTE NOTURNO.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    MESTRE DE ORCAMENTO NA SITUACAO DE ONTEM - BASE PARA
005400*    LOCALIZAR UM ORCAMENTO EXISTENTE NA ATUALIZACAO OU EXCLUSAO.
005500     SELECT ORANTG   ASSIGN TO ORANTG
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-ORANTG.
005800
005900*    ITEM-ORCAMENTO NA SITUACAO DE ONTEM - UMA LINHA POR
006000*    PRODUTO ORCADO DENTRO DE CADA ORCAMENTO.
006100     SELECT IOANTG   ASSIGN TO IOANTG
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-IOANTG.
006400
006500*    MESTRE DE PRODUTO, SOMENTE LEITURA - VALIDA SE O PRODUTO-ID
006600*    DA LINHA DA TRANSACAO ESTA CADASTRADO (SENAO A LINHA CAI).
006700     SELECT PRODMAST ASSIGN TO PRODMAST
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-PRODMAST.
007000
007100*    TRANSACOES DESTE LOTE - CABECALHO "H" SEGUIDO DE ZERO OU
007200*    MAIS LINHAS "I", IGUAL AO PADRAO DOS DEMAIS LOTES.
007300     SELECT ORTRA    ASSIGN TO ORTRA
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-ORTRA.
007600
007700*    MESTRE DE ORCAMENTO REGRAVADO AO FIM DO LOTE.
007800     SELECT ORNOV    ASSIGN TO ORNOV
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS FS-ORNOV.
008100
008200*    ITEM-ORCAMENTO REGRAVADO AO FIM DO LOTE.
008300     SELECT IONOV    ASSIGN TO IONOV
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS FS-IONOV.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900*1 -->MESTRE DE ORCAMENTO, SITUACAO NO INICIO DO LOTE
009000 FD  ORANTG
009100     LABEL RECORD IS STANDARD.
009200     COPY CNFORH.
009300
009400*2 -->ITEM-ORCAMENTO, SITUACAO NO INICIO DO LOTE
009500 FD  IOANTG
009600     LABEL RECORD IS STANDARD.
009700     COPY CNFORI.
009800
009900*3 -->MESTRE DE PRODUTO (SOMENTE LEITURA, P/ VALIDAR PRODUTO-ID)
010000 FD  PRODMAST
010100     LABEL RECORD IS STANDARD.
010200     COPY CNFPRM.
010300
010400*4 -->TRANSACOES DESTE LOTE (CABECALHO "H" SEGUIDO DE ZERO OU
010500*     MAIS LINHAS "I")
010600 FD  ORTRA
010700     LABEL RECORD IS STANDARD.
010800 01  REG-TRANS-OR.
010900     05  TR-TIPO-REG                PIC X(01).
011000     05  TR-DADOS-OR                PIC X(99).
011100
011200*5 -->MESTRE DE ORCAMENTO, SITUACAO NO FIM DO LOTE
011300 FD  ORNOV
011400     LABEL RECORD IS STANDARD.
011500     COPY CNFORH.
011600
011700*6 -->ITEM-ORCAMENTO, SITUACAO NO FIM DO LOTE
011800 FD  IONOV
011900     LABEL RECORD IS STANDARD.
012000     COPY CNFORI.
012100
012200 WORKING-STORAGE SECTION.
012300******************************************************************
012400*               C A M P O S     D E     T R A B A L H O          *
012500******************************************************************
012600 01  WKS-CAMPOS-DE-TRABALHO.
012700     05  WKS-NOME-PROGRAMA         PIC X(08)  VALUE "CNFOR050".
012800     05  WKS-PARM-ACAO             PIC X(01)  VALUE SPACES.
012900         88  WKS-GRAVAR-ORCAMENTO                VALUE "G".
013000         88  WKS-EXCLUIR-ORCAMENTO               VALUE "X".
013100     05  WKS-PARM-ORCAMENTO-ID     PIC 9(09)  VALUE ZEROS.
013200     05  FILLER                    PIC X(02)  VALUE SPACES.
013300
013400******************************************************************
013500*            R E G I S T R O   D E   T R A N S A C A O           *
013600******************************************************************
013700 01  WKS-REG-TRANS-ATUAL.
013800     05  WKS-TR-TIPO                PIC X(01).
013900     05  WKS-TR-DADOS                PIC X(99).
014000 01  WKS-TR-DADOS-CABEC REDEFINES WKS-TR-DADOS.
014100     05  WKS-TR-OR-ID                PIC 9(09).
014200     05  WKS-TR-OR-CLIENTE           PIC X(40).
014300     05  WKS-TR-OR-DATA              PIC 9(08).
014400     05  WKS-TR-OR-DESCONTO          PIC S9(03)V9(02).
014500     05  FILLER                      PIC X(37).
014600 01  WKS-TR-DADOS-ITEM REDEFINES WKS-TR-DADOS.
014700     05  WKS-TR-IO-PRODUTO-ID        PIC 9(09).
014800     05  WKS-TR-IO-QUANTIDADE        PIC 9(07).
014900     05  WKS-TR-IO-VALOR-UNITARIO    PIC S9(07)V9(02).
015000     05  FILLER                      PIC X(74).
015100
015200 01  WKS-REG-PENDENTE               PIC X(100).
015300 01  WKS-TEM-PENDENTE                PIC 9(01)  VALUE ZEROS.
015400     88  TEM-REG-PENDENTE                       VALUE 1.
015500
015600******************************************************************
015700*   D A D O S   D O   O R C A M E N T O   E M   E L A B O R.
015800******************************************************************
015900 01  WKS-ORCAMENTO-ATUAL.
016000     05  WKS-OR-ID-ATUAL             PIC 9(09).
016100     05  WKS-OR-CLIENTE-ATUAL        PIC X(40).
016200     05  WKS-OR-DATA-ATUAL           PIC 9(08).
016300     05  WKS-OR-DESCONTO-ATUAL       PIC S9(03)V9(02).
016400     05  WKS-OR-STATUS-ATUAL         PIC X(10).
016500     05  FILLER                      PIC X(02)  VALUE SPACES.
016600
016700******************************************************************
016800*                 C O N T R O L A D O R E S                      *
016900******************************************************************
017000 01  WKS-CONTROLADORES.
017100     05  WKS-FIM-ORANTG             PIC 9(01)  VALUE ZEROS.
017200         88  FIM-ORANTG                         VALUE 1.
017300     05  WKS-FIM-IOANTG             PIC 9(01)  VALUE ZEROS.
017400         88  FIM-IOANTG                         VALUE 1.
017500     05  WKS-FIM-PRODMAST           PIC 9(01)  VALUE ZEROS.
017600         88  FIM-PRODMAST                       VALUE 1.
017700     05  WKS-FIM-TRANSACAO          PIC 9(01)  VALUE ZEROS.
017800         88  FIM-TRANSACAO                      VALUE 1.
017900     05  WKS-ACHOU-OR               PIC 9(01)  VALUE ZEROS.
018000         88  ACHOU-OR                           VALUE 1.
018100     05  WKS-ACHOU-PR               PIC 9(01)  VALUE ZEROS.
018200         88  ACHOU-PR                           VALUE 1.
018300     05  FILLER                     PIC X(02)  VALUE SPACES.
018400
018500******************************************************************
018600*          C O N T A D O R E S   E   A C U M U L A D O R E S     *
018700******************************************************************
018800 01  WKS-CONTADORES.
018900     05  WKS-OR-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
019000     05  WKS-IO-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
019100     05  WKS-PR-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
019200     05  WKS-OR-PROX-ID             PIC 9(09)  COMP VALUE ZEROS.
019300     05  WKS-I-SHIFT                PIC 9(05)  COMP VALUE ZEROS.
019400     05  WKS-OR-VALOR-CALCULADO     PIC S9(09)V9(02) VALUE ZEROS.
019500     05  FILLER                     PIC X(02)  VALUE SPACES.
019600
019700******************************************************************
019800*   T A B E L A S   D E   T R A B A L H O   E M   M E M O R I A  *
019900******************************************************************
020000 01  WKS-TABELA-ORCAMENTO.
020100     05  WKS-TAB-OR OCCURS 1 TO 4000 TIMES
020200                    DEPENDING ON WKS-OR-TOTAL
020300                    INDEXED BY WKS-I-TAB-OR.
020400         10  WKS-OR-REG-TAB          PIC X(143).
020500         10  WKS-OR-REG-TAB-R REDEFINES WKS-OR-REG-TAB.
020600             15  WKS-OR-CHAVE-ID          PIC 9(09).
020700             15  WKS-OR-CLIENTE-PARTE     PIC X(40).
020800             15  WKS-OR-DATA-PARTE        PIC 9(08).
020900             15  WKS-OR-VALOR-TOTAL-PARTE PIC S9(09)V9(02).
021000             15  WKS-OR-DESCONTO-PARTE    PIC S9(03)V9(02).
021100             15  WKS-OR-VALOR-FINAL-PARTE PIC S9(09)V9(02).
021200             15  WKS-OR-STATUS-PARTE      PIC X(10).
021300             15  FILLER                   PIC X(49).
021400
021500 01  WKS-TABELA-ITEM-ORC.
021600     05  WKS-TAB-IO OCCURS 1 TO 8000 TIMES
021700                    DEPENDING ON WKS-IO-TOTAL
021800                    INDEXED BY WKS-I-TAB-IO.
021900         10  WKS-IO-REG-TAB          PIC X(94).
022000         10  WKS-IO-REG-TAB-R REDEFINES WKS-IO-REG-TAB.
022100             15  WKS-IO-CHAVE-ORCAMENTO   PIC 9(09).
022200             15  WKS-IO-PRODUTO-ID-PARTE  PIC 9(09).
022300             15  WKS-IO-QUANTIDADE-PARTE  PIC 9(07).
022400             15  WKS-IO-VALOR-UNITARIO-PARTE PIC S9(07)V9(02).
022500             15  WKS-IO-VALOR-TOTAL-PARTE PIC S9(09)V9(02).
022600             15  FILLER                   PIC X(49).
022700
022800 01  WKS-TABELA-PRODUTO.
022900     05  WKS-TAB-PR OCCURS 1 TO 2000 TIMES
023000                    DEPENDING ON WKS-PR-TOTAL
023100                    INDEXED BY WKS-I-TAB-PR.
023200         10  WKS-PR-REG-TAB          PIC X(153).
023300         10  WKS-PR-REG-TAB-R REDEFINES WKS-PR-REG-TAB.
023400             15  WKS-PR-ID-PARTE          PIC 9(09).
023500             15  WKS-PR-NOME-PARTE        PIC X(40).
023600             15  WKS-PR-PRECO-PARTE       PIC S9(07)V9(02).
023700             15  WKS-PR-TIPO-PARTE        PIC X(10).
023800             15  WKS-PR-RENDIMENTO-PARTE  PIC 9(05).
023900             15  WKS-PR-DATA-CADASTRO-PARTE PIC 9(08).
024000             15  WKS-PR-STATUS-PARTE      PIC X(01).
024100             15  FILLER                   PIC X(71).
024200
024300******************************************************************
024400*      R O T I N A   D E   F I L E   S T A T U S   ( F S E )     *
024500******************************************************************
024600 01  FS-ORANTG                       PIC X(02)  VALUE "00".
024700 01  FS-IOANTG                       PIC X(02)  VALUE "00".
024800 01  FS-PRODMAST                     PIC X(02)  VALUE "00".
024900 01  FS-ORTRA                        PIC X(02)  VALUE "00".
025000 01  FS-ORNOV                        PIC X(02)  VALUE "00".
025100 01  FS-IONOV                        PIC X(02)  VALUE "00".
025200 COPY CNFERRS.
025300
025400 PROCEDURE DIVISION.
025500******************************************************************
025600*                    S E C A O   P R I N C I P A L               *
025700*  O SYSIN TRAZ A ACAO (G/X). GRAVAR ORCAMENTO LE TRANSACOES ATE *
025800*  O FIM DO ARQUIVO; EXCLUIR PRECISA DO ID DO ORCAMENTO.         *
025900******************************************************************
026000 000-MAIN SECTION.
026100     PERFORM 010-ABRE-ARQUIVOS
026200     PERFORM 020-CARREGA-TABELAS
026300     ACCEPT WKS-PARM-ACAO             FROM SYSIN
026400     EVALUATE TRUE
026500         WHEN WKS-GRAVAR-ORCAMENTO
026600             PERFORM 100-SALVAR-ORCAMENTO UNTIL FIM-TRANSACAO
026700         WHEN WKS-EXCLUIR-ORCAMENTO
026800             ACCEPT WKS-PARM-ORCAMENTO-ID FROM SYSIN
026900             PERFORM 200-EXCLUIR-ORCAMENTO
027000         WHEN OTHER
027100             DISPLAY ">>> ACAO INVALIDA NO SYSIN: " WKS-PARM-ACAO
027200                     UPON CONSOLE
027300     END-EVALUATE
027400     PERFORM 900-GRAVA-MESTRES-NOVOS
027500     PERFORM 990-FECHA-ARQUIVOS
027600     STOP RUN.
027700 000-MAIN-E. EXIT.
027800
027900******************************************************************
028000*               A B E R T U R A   D E   A R Q U I V O S          *
028100******************************************************************
028200 010-ABRE-ARQUIVOS SECTION.
028300*    SO A ABERTURA DE ORANTG E TESTADA, COMO NOS DEMAIS LOTES
028400*    DESTE SISTEMA - E O MESTRE QUE DA SUPORTE A TABELA PRINCIPAL.
028500     OPEN INPUT  ORANTG IOANTG PRODMAST ORTRA
028600     OPEN OUTPUT ORNOV  IONOV
028700     IF FS-ORANTG NOT = "00" AND NOT = "35"
028800         MOVE "CNFOR050" TO PROGRAMA
028900         MOVE "ORANTG"   TO ARQUIVO
029000         MOVE "OPEN"     TO ACAO
029100         MOVE SPACES     TO CHAVE
029200         CALL "DEBD1R00" USING PROGRAMA, ARQUIVO, ACAO, CHAVE,
029300                               FS-ORANTG, WKS-FSE-ROTINA
029400         DISPLAY ">>> ERRO AO ABRIR ORANTG, FS=" FS-ORANTG
029500                 UPON CONSOLE
029600         MOVE 91 TO RETURN-CODE
029700         STOP RUN
029800     END-IF.
029900 010-ABRE-ARQUIVOS-E. EXIT.
030000
030100******************************************************************
030200*   0 2 0  -  C A R R E G A   T A B E L A S   E M   M E M O R I A*
030300*  TRES TABELAS: ORCAMENTO E ITEM-ORCAMENTO (ATUALIZADAS E      *
030400*  REGRAVADAS AO FIM DO LOTE) E PRODUTO (SOMENTE LEITURA, USADA *
030500*  PARA VALIDAR O PRODUTO-ID DE CADA LINHA DA TRANSACAO).       *
030600******************************************************************
030700 020-CARREGA-TABELAS SECTION.
030800     PERFORM 021-LE-ORANTG
030900     PERFORM 024-ACUMULA-ORCAMENTO THRU 024-ACUMULA-ORCAMENTO-E
031000         UNTIL FIM-ORANTG
031100     PERFORM 022-LE-IOANTG
031200     PERFORM 025-ACUMULA-ITEM-ORC THRU 025-ACUMULA-ITEM-ORC-E
031300         UNTIL FIM-IOANTG
031400     PERFORM 023-LE-PRODMAST
031500     PERFORM 026-ACUMULA-PRODUTO THRU 026-ACUMULA-PRODUTO-E
031600         UNTIL FIM-PRODMAST.
031700 020-CARREGA-TABELAS-E. EXIT.
031800
031900 021-LE-ORANTG SECTION.
032000*    LEITURA SIMPLES, MESMO PADRAO LE/ACUMULA REPETIDO NOS
032100*    TRES PARES ABAIXO.
032200     READ ORANTG
032300         AT END
032400             SET FIM-ORANTG TO TRUE
032500     END-READ.
032600 021-LE-ORANTG-E. EXIT.
032700
032800 022-LE-IOANTG SECTION.
032900     READ IOANTG
033000         AT END
033100             SET FIM-IOANTG TO TRUE
033200     END-READ.
033300 022-LE-IOANTG-E. EXIT.
033400
033500 023-LE-PRODMAST SECTION.
033600     READ PRODMAST
033700         AT END
033800             SET FIM-PRODMAST TO TRUE
033900     END-READ.
034000 023-LE-PRODMAST-E. EXIT.
034100
034200 024-ACUMULA-ORCAMENTO SECTION.
034300*    GUARDA O ORCAMENTO NA TABELA E MANTEM O MAIOR ID JA VISTO,
034400*    PARA O PROXIMO ORCAMENTO NOVO RECEBER UM ID LIVRE.
034500     ADD 1 TO WKS-OR-TOTAL
034600     SET WKS-I-TAB-OR TO WKS-OR-TOTAL
034700     MOVE REG-ORCAMENTO TO WKS-OR-REG-TAB (WKS-I-TAB-OR)
034800     IF WKS-OR-CHAVE-ID (WKS-I-TAB-OR) > WKS-OR-PROX-ID
034900         MOVE WKS-OR-CHAVE-ID (WKS-I-TAB-OR) TO WKS-OR-PROX-ID
035000     END-IF
035100     PERFORM 021-LE-ORANTG.
035200 024-ACUMULA-ORCAMENTO-E. EXIT.
035300
035400 025-ACUMULA-ITEM-ORC SECTION.
035500*    GUARDA A LINHA DE ORCAMENTO TAL COMO ESTAVA ONTEM.
035600     ADD 1 TO WKS-IO-TOTAL
035700     SET WKS-I-TAB-IO TO WKS-IO-TOTAL
035800     MOVE REG-ITEM-ORCAMENTO TO WKS-IO-REG-TAB (WKS-I-TAB-IO)
035900     PERFORM 022-LE-IOANTG.
036000 025-ACUMULA-ITEM-ORC-E. EXIT.
036100
036200 026-ACUMULA-PRODUTO SECTION.
036300*    MESTRE DE PRODUTO EM MEMORIA - SO PARA VALIDAR O
036400*    PRODUTO-ID DAS LINHAS NOVAS DA TRANSACAO (125).
036500     ADD 1 TO WKS-PR-TOTAL
036600     SET WKS-I-TAB-PR TO WKS-PR-TOTAL
036700     MOVE REG-PRODUTO TO WKS-PR-REG-TAB (WKS-I-TAB-PR)
036800     PERFORM 023-LE-PRODMAST.
036900 026-ACUMULA-PRODUTO-E. EXIT.
037000
037100******************************************************************
037200*   1 0 0  -  S A L V A R   O R C A M E N T O   ( N O V O   O U  *
037300*             A T U A L I Z A C A O ,   C O N F O R M E          *
037400*             T R - O R - I D )                                  *
037500******************************************************************
037600 100-SALVAR-ORCAMENTO SECTION.
037700     PERFORM 105-OBTEM-PROXIMO-REGISTRO
037800     IF NOT FIM-TRANSACAO
037900         IF WKS-TR-TIPO = "H"
038000             MOVE WKS-TR-OR-ID           TO WKS-OR-ID-ATUAL
038100             MOVE WKS-TR-OR-CLIENTE      TO WKS-OR-CLIENTE-ATUAL
038200             MOVE WKS-TR-OR-DATA         TO WKS-OR-DATA-ATUAL
038300             MOVE WKS-TR-OR-DESCONTO     TO
038400                                      WKS-OR-DESCONTO-ATUAL
038500*            ORCAMENTO NOVO (TR-OR-ID = 0) SEMPRE NASCE
038600*            "PENDENTE"; ORCAMENTO EXISTENTE CARREGA O STATUS
038700*            JA GRAVADO (PODE TER SIDO APROVADO POR OUTRA ROTINA).
038800             IF WKS-OR-ID-ATUAL = 0
038900                 MOVE "PENDENTE " TO WKS-OR-STATUS-ATUAL
039000             ELSE
039100                 SET WKS-ACHOU-OR TO 0
039200                 PERFORM 135-COMPARA-ORCAMENTO-ID THRU
039300                         135-COMPARA-ORCAMENTO-ID-E
039400                     VARYING WKS-I-TAB-OR FROM 1 BY 1
039500                     UNTIL WKS-I-TAB-OR > WKS-OR-TOTAL OR
039600                           ACHOU-OR
039700                 IF ACHOU-OR
039800                     MOVE WKS-OR-STATUS-PARTE (WKS-I-TAB-OR) TO
039900                          WKS-OR-STATUS-ATUAL
040000                 ELSE
040100                     MOVE "PENDENTE " TO WKS-OR-STATUS-ATUAL
040200                 END-IF
040300                 PERFORM 110-EXCLUI-ITENS-ANTIGOS
040400             END-IF
040500             MOVE ZEROS TO WKS-OR-VALOR-CALCULADO
040600*            115 FAZ A LEITURA ANTECIPADA OBRIGATORIA ANTES DE  CNF0185
040700*            ENTRAR NO LACO DE 120, SENAO O PRIMEIRO TESTE DO    CNF0185
040800*            UNTIL VE O TIPO "H" DO CABECALHO E NUNCA EXECUTA.   CNF0185
040900             PERFORM 115-LE-LINHAS-DO-ORCAMENTO
041000             PERFORM 130-APLICA-DESCONTO
041100         ELSE
041200             DISPLAY ">>> TRANSACAO DE ORCAMENTO FORA DE ORDEM, "
041300                     "ESPERADO CABECALHO 'H'" UPON CONSOLE
041400         END-IF
041500     END-IF.
041600 100-SALVAR-ORCAMENTO-E. EXIT.
041700
041800 135-COMPARA-ORCAMENTO-ID SECTION.
041900*    BUSCA LINEAR REUTILIZADA EM 100, 130 E 200 PARA LOCALIZAR
042000*    UM ORCAMENTO NA TABELA PELO SEU ID.
042100     IF WKS-OR-CHAVE-ID (WKS-I-TAB-OR) = WKS-OR-ID-ATUAL
042200         SET ACHOU-OR TO TRUE
042300     END-IF.
042400 135-COMPARA-ORCAMENTO-ID-E. EXIT.
042500
042600******************************************************************CNF0185
042700*  1 0 5  -  O B T E M   P R O X I M O   R E G I S T R O         *CNF0185
042800*  O CABECALHO DO PROXIMO ORCAMENTO E LIDO ANTECIPADAMENTE POR   *CNF0185
042900*  106 QUANDO A LEITURA DAS LINHAS "I" ULTRAPASSA PARA O TIPO    *CNF0185
043000*  "H" SEGUINTE (VER 115/106) - ESTE PARAGRAFO DEVOLVE ESSE      *CNF0185
043100*  REGISTRO PENDENTE ANTES DE TENTAR UMA LEITURA NOVA.           *CNF0185
043200******************************************************************
043300 105-OBTEM-PROXIMO-REGISTRO SECTION.
043400     IF TEM-REG-PENDENTE
043500         MOVE WKS-REG-PENDENTE TO WKS-REG-TRANS-ATUAL
043600         SET WKS-TEM-PENDENTE TO 0
043700     ELSE
043800         READ ORTRA INTO WKS-REG-TRANS-ATUAL
043900             AT END
044000                 SET FIM-TRANSACAO TO TRUE
044100         END-READ
044200     END-IF.
044300 105-OBTEM-PROXIMO-REGISTRO-E. EXIT.
044400
044500******************************************************************
044600*   1 1 0  -  E X C L U I   A S   L I N H A S   A N T I G A S    *
044700*             D E S T E   O R C A M E N T O   ( A T U A L I Z A- *
044800*             C A O )                                            *
044900******************************************************************
045000 110-EXCLUI-ITENS-ANTIGOS SECTION.
045100*    REMOCAO POR DESLOCAMENTO, MESMA TECNICA USADA NOS DEMAIS
045200*    PROGRAMAS DESTE SISTEMA - NUNCA APAGA NO MEIO DA TABELA.
045300     SET WKS-I-TAB-IO TO 1
045400     PERFORM 111-REMOVE-UM-ITEM THRU 111-REMOVE-UM-ITEM-E
045500         UNTIL WKS-I-TAB-IO > WKS-IO-TOTAL.
045600 110-EXCLUI-ITENS-ANTIGOS-E. EXIT.
045700
045800 111-REMOVE-UM-ITEM SECTION.
045900     IF WKS-IO-CHAVE-ORCAMENTO (WKS-I-TAB-IO) = WKS-OR-ID-ATUAL
046000         PERFORM 112-DESLOCA-UMA-LINHA-IO THRU
046100                 112-DESLOCA-UMA-LINHA-IO-E
046200             VARYING WKS-I-SHIFT FROM WKS-I-TAB-IO BY 1
046300             UNTIL WKS-I-SHIFT >= WKS-IO-TOTAL
046400         SUBTRACT 1 FROM WKS-IO-TOTAL
046500     ELSE
046600         SET WKS-I-TAB-IO UP BY 1
046700     END-IF.
046800 111-REMOVE-UM-ITEM-E. EXIT.
046900
047000 112-DESLOCA-UMA-LINHA-IO SECTION.
047100*    DESLOCA UMA POSICAO PARA TRAS, FECHANDO O BURACO DEIXADO
047200*    PELA LINHA REMOVIDA EM 111.
047300     MOVE WKS-IO-REG-TAB (WKS-I-SHIFT + 1) TO
047400          WKS-IO-REG-TAB (WKS-I-SHIFT).
047500 112-DESLOCA-UMA-LINHA-IO-E. EXIT.
047600
047700******************************************************************CNF0185
047800*  1 1 5  -  L E   A S   L I N H A S   D O   O R C A M E N T O   *CNF0185
047900*  A T E   E N C O N T R A R   O   P R O X I M O   C A B E C A-  *CNF0185
048000*  L H O   " H "   O U   F I M   D E   A R Q U I V O          *    CNF0185
048100******************************************************************CNF0185
048200 115-LE-LINHAS-DO-ORCAMENTO SECTION.                              CNF0185
048300*    LEITURA ANTECIPADA OBRIGATORIA (106) ANTES DO LACO - SEM     CNF0185
048400*    ELA O TESTE UNTIL VE AINDA O CABECALHO "H" RECEM-LIDO POR    CNF0185
048500*    105 E "H" NOT = "I" JA E VERDADE, PULANDO O CORPO DO LACO.   CNF0185
048600     PERFORM 106-LE-PROXIMA-LINHA-TRANS                           CNF0185
048700     PERFORM 120-GRAVA-ITENS-DA-TRANSACAO THRU                    CNF0185
048800             120-GRAVA-ITENS-DA-TRANSACAO-E                       CNF0185
048900         UNTIL FIM-TRANSACAO OR WKS-TR-TIPO NOT = "I".            CNF0185
049000 115-LE-LINHAS-DO-ORCAMENTO-E. EXIT.                              CNF0185
049100
049200******************************************************************
049300*  1 2 0 - G R A V A  A S  L I N H A S  D A  T R A N S A C A O,
049400*            I G N O R A N D O   P R O D U T O   N A O           *
049500*            C A D A S T R A D O                                 *
049600*  SE O PRODUTO DA LINHA NAO EXISTE NO MESTRE, A LINHA E         *
049700*  DESCARTADA COM UM AVISO NO CONSOLE - O ORCAMENTO CONTINUA     *
049800*  SENDO GRAVADO SO COM AS LINHAS VALIDAS.                       *
049900******************************************************************
050000 120-GRAVA-ITENS-DA-TRANSACAO SECTION.
050100     SET WKS-ACHOU-PR TO 0
050200     PERFORM 125-COMPARA-PRODUTO-ID THRU 125-COMPARA-PRODUTO-ID-E
050300         VARYING WKS-I-TAB-PR FROM 1 BY 1
050400         UNTIL WKS-I-TAB-PR > WKS-PR-TOTAL OR ACHOU-PR
050500     IF ACHOU-PR
050600         ADD 1 TO WKS-IO-TOTAL
050700         SET WKS-I-TAB-IO TO WKS-IO-TOTAL
050800         INITIALIZE WKS-IO-REG-TAB (WKS-I-TAB-IO)
050900         MOVE WKS-OR-ID-ATUAL TO
051000             WKS-IO-CHAVE-ORCAMENTO (WKS-I-TAB-IO)
051100         MOVE WKS-TR-IO-PRODUTO-ID TO
051200             WKS-IO-PRODUTO-ID-PARTE (WKS-I-TAB-IO)
051300         MOVE WKS-TR-IO-QUANTIDADE TO
051400             WKS-IO-QUANTIDADE-PARTE (WKS-I-TAB-IO)
051500         MOVE WKS-TR-IO-VALOR-UNITARIO TO
051600             WKS-IO-VALOR-UNITARIO-PARTE (WKS-I-TAB-IO)
051700         COMPUTE WKS-IO-VALOR-TOTAL-PARTE (WKS-I-TAB-IO) ROUNDED =
051800                 WKS-TR-IO-QUANTIDADE * WKS-TR-IO-VALOR-UNITARIO
051900         ADD WKS-IO-VALOR-TOTAL-PARTE (WKS-I-TAB-IO) TO
052000             WKS-OR-VALOR-CALCULADO
052100     ELSE
052200         DISPLAY ">>> ORCAMENTO " WKS-OR-ID-ATUAL
052300                 " LINHA IGNORADA, PRODUTO NAO CADASTRADO: "
052400                 WKS-TR-IO-PRODUTO-ID UPON CONSOLE
052500     END-IF
052600     PERFORM 106-LE-PROXIMA-LINHA-TRANS.
052700 120-GRAVA-ITENS-DA-TRANSACAO-E. EXIT.
052800
052900 125-COMPARA-PRODUTO-ID SECTION.
053000*    BUSCA LINEAR NO MESTRE DE PRODUTO, SO PARA ESTA VALIDACAO.
053100     IF WKS-PR-ID-PARTE (WKS-I-TAB-PR) = WKS-TR-IO-PRODUTO-ID
053200         SET ACHOU-PR TO TRUE
053300     END-IF.
053400 125-COMPARA-PRODUTO-ID-E. EXIT.
053500
053600 106-LE-PROXIMA-LINHA-TRANS SECTION.
053700*    LEITURA COM "ESPIADA": SE A LINHA LIDA NAO FOR MAIS "I",    CNF0185
053800*    ELA JA E O CABECALHO DO PROXIMO ORCAMENTO E E GUARDADA EM   CNF0185
053900*    WKS-REG-PENDENTE PARA 105 DEVOLVER NA PROXIMA CHAMADA -     CNF0185
054000*    SEM ISSO O CABECALHO SE PERDERIA (VER CNF-0185).           CNF0185
054100     READ ORTRA INTO WKS-REG-TRANS-ATUAL
054200         AT END
054300             SET FIM-TRANSACAO TO TRUE
054400         NOT AT END                                               CNF0185
054500             IF WKS-TR-TIPO NOT = "I"                             CNF0185
054600                 MOVE WKS-REG-TRANS-ATUAL TO WKS-REG-PENDENTE     CNF0185
054700                 SET TEM-REG-PENDENTE TO TRUE                     CNF0185
054800                 SET FIM-TRANSACAO TO FALSE                       CNF0185
054900             END-IF                                               CNF0185
055000     END-READ.
055100 106-LE-PROXIMA-LINHA-TRANS-E. EXIT.
055200
055300******************************************************************
055400*  1 3 0  -  A P L I C A   O   D E S C O N T O   E   G R A V A   *
055500*            O   C A B E C A L H O                               *
055600******************************************************************
055700*  06/02/2025 RFA - ORCAMENTO NOVO GRAVA OR-STATUS "PENDENTE"  CNF0162
055800*  ANTES DE ACEITAR ALTERACAO DE STATUS POR OUTRA ROTINA.      CNF0162
055900 130-APLICA-DESCONTO SECTION.
056000*    GRAVA O CABECALHO (NOVO OU LOCALIZADO NA TABELA) E CALCULA
056100*    O VALOR FINAL COMO VALOR TOTAL DAS LINHAS MENOS O PERCENTUAL
056200*    DE DESCONTO INFORMADO NA TRANSACAO.
056300     IF WKS-OR-ID-ATUAL = 0
056400         ADD 1 TO WKS-OR-PROX-ID
056500         MOVE WKS-OR-PROX-ID TO WKS-OR-ID-ATUAL
056600         ADD 1 TO WKS-OR-TOTAL
056700         SET WKS-I-TAB-OR TO WKS-OR-TOTAL
056800         INITIALIZE WKS-OR-REG-TAB (WKS-I-TAB-OR)
056900         MOVE WKS-OR-ID-ATUAL TO WKS-OR-CHAVE-ID (WKS-I-TAB-OR)
057000     ELSE
057100         SET WKS-ACHOU-OR TO 0
057200         PERFORM 135-COMPARA-ORCAMENTO-ID THRU
057300                 135-COMPARA-ORCAMENTO-ID-E
057400             VARYING WKS-I-TAB-OR FROM 1 BY 1
057500             UNTIL WKS-I-TAB-OR > WKS-OR-TOTAL OR ACHOU-OR
057600     END-IF
057700     MOVE WKS-OR-CLIENTE-ATUAL TO
057800         WKS-OR-CLIENTE-PARTE (WKS-I-TAB-OR)
057900     MOVE WKS-OR-DATA-ATUAL TO
058000         WKS-OR-DATA-PARTE (WKS-I-TAB-OR)
058100     MOVE WKS-OR-DESCONTO-ATUAL TO
058200         WKS-OR-DESCONTO-PARTE (WKS-I-TAB-OR)
058300     MOVE WKS-OR-STATUS-ATUAL TO
058400         WKS-OR-STATUS-PARTE (WKS-I-TAB-OR)
058500     MOVE WKS-OR-VALOR-CALCULADO TO
058600          WKS-OR-VALOR-TOTAL-PARTE (WKS-I-TAB-OR)
058700     COMPUTE WKS-OR-VALOR-FINAL-PARTE (WKS-I-TAB-OR) ROUNDED =
058800             WKS-OR-VALOR-CALCULADO -
058900             (WKS-OR-VALOR-CALCULADO *
059000              WKS-OR-DESCONTO-ATUAL / 100).
059100 130-APLICA-DESCONTO-E. EXIT.
059200
059300******************************************************************
059400*  2 0 0  -  E X C L U I R   O R C A M E N T O   ( C A B E C A L-*
059500*  H O   +   I T E N S   P O R   C A S C A T A )                 *
059600******************************************************************
059700*  EXCLUI O CABECALHO E TODAS AS LINHAS DO ORCAMENTO INFORMADO   *
059800*  NO SYSIN - NAO HA EXCLUSAO PARCIAL DE LINHAS NESTE PROGRAMA.  *
059900 200-EXCLUIR-ORCAMENTO SECTION.
060000     SET WKS-ACHOU-OR TO 0
060100     MOVE WKS-PARM-ORCAMENTO-ID TO WKS-OR-ID-ATUAL
060200     PERFORM 135-COMPARA-ORCAMENTO-ID THRU
060300             135-COMPARA-ORCAMENTO-ID-E
060400         VARYING WKS-I-TAB-OR FROM 1 BY 1
060500         UNTIL WKS-I-TAB-OR > WKS-OR-TOTAL OR ACHOU-OR
060600     IF NOT ACHOU-OR
060700         DISPLAY ">>> ORCAMENTO NAO ENCONTRADO: "
060800                 WKS-PARM-ORCAMENTO-ID UPON CONSOLE
060900     ELSE
061000         PERFORM 110-EXCLUI-ITENS-ANTIGOS
061100         PERFORM 210-DESLOCA-UMA-LINHA-OR THRU
061200                 210-DESLOCA-UMA-LINHA-OR-E
061300             VARYING WKS-I-SHIFT FROM WKS-I-TAB-OR BY 1
061400             UNTIL WKS-I-SHIFT >= WKS-OR-TOTAL
061500         SUBTRACT 1 FROM WKS-OR-TOTAL
061600     END-IF.
061700 200-EXCLUIR-ORCAMENTO-E. EXIT.
061800
061900 210-DESLOCA-UMA-LINHA-OR SECTION.
062000*    MESMA TECNICA DE 112, AGORA NA TABELA DE ORCAMENTO.
062100     MOVE WKS-OR-REG-TAB (WKS-I-SHIFT + 1) TO
062200          WKS-OR-REG-TAB (WKS-I-SHIFT).
062300 210-DESLOCA-UMA-LINHA-OR-E. EXIT.
062400
062500******************************************************************
062600*   9 0 0  -  G R A V A   O S   M E S T R E S   N O V O S        *
062700*  REGRAVA INTEGRALMENTE ORNOV E IONOV A PARTIR DAS TABELAS EM  *
062800*  MEMORIA, JA REFLETINDO AS GRAVACOES E EXCLUSOES DESTE LOTE.  *
062900******************************************************************
063000 900-GRAVA-MESTRES-NOVOS SECTION.
063100     PERFORM 901-GRAVA-ORCAMENTO THRU 901-GRAVA-ORCAMENTO-E
063200         VARYING WKS-I-TAB-OR FROM 1 BY 1
063300         UNTIL WKS-I-TAB-OR > WKS-OR-TOTAL
063400     PERFORM 902-GRAVA-ITEM-ORC THRU 902-GRAVA-ITEM-ORC-E
063500         VARYING WKS-I-TAB-IO FROM 1 BY 1
063600         UNTIL WKS-I-TAB-IO > WKS-IO-TOTAL
063700     DISPLAY "ORCAMENTOS GRAVADOS: " WKS-OR-TOTAL UPON CONSOLE
063800     DISPLAY "LINHAS DE ORCAMENTO GRAVADAS: " WKS-IO-TOTAL
063900             UPON CONSOLE.
064000 900-GRAVA-MESTRES-NOVOS-E. EXIT.
064100
064200 901-GRAVA-ORCAMENTO SECTION.
064300     MOVE WKS-OR-REG-TAB (WKS-I-TAB-OR) TO REG-ORCAMENTO
064400     WRITE REG-ORCAMENTO.
064500 901-GRAVA-ORCAMENTO-E. EXIT.
064600
064700 902-GRAVA-ITEM-ORC SECTION.
064800     MOVE WKS-IO-REG-TAB (WKS-I-TAB-IO) TO REG-ITEM-ORCAMENTO
064900     WRITE REG-ITEM-ORCAMENTO.
065000 902-GRAVA-ITEM-ORC-E. EXIT.
065100
065200******************************************************************
065300*            9 9 0  -  F E C H A   A R Q U I V O S               *
065400******************************************************************
065500 990-FECHA-ARQUIVOS SECTION.
065600     CLOSE ORANTG IOANTG PRODMAST ORTRA ORNOV IONOV.
065700 990-FECHA-ARQUIVOS-E. EXIT.
