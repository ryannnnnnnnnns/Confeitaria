000100******************************************************************
000200* FECHA       : 02/06/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* PROGRAMA    : CNFPD030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : REGISTRO DE LOTES DE PRODUCAO. VALIDA ESTOQUE DE *
000800*             : MATERIA-PRIMA CONTRA A RECEITA ANTES DE BAIXAR,  *
000900*             : BAIXA/CREDITA ESTOQUE POR RECEITA, E MANTEM O    *
001000*             : AJUSTE DE QUANTIDADE DE UM LOTE JA PRODUZIDO.    *
001100* ARCHIVOS    : MATPANTG=I, PRODMAST=I, INGMAST=I, PDANTG=I,     *
001200*             : PDTRA=I, MATPNOV=O, PDNOV=O, PDREL=O             *
001300* ACCION (ES) : V=VALIDAR ESTOQUE, R=REGISTRAR PRODUCAO,         *
001400*             : A=AUMENTAR 1 UNIDADE, D=DIMINUIR 1 UNIDADE,      *
001500*             : Q=REMOVER QUANTIDADE, X=REMOVER LOTE INTEIRO     *
001600* PROGRAMA(S) : NENHUM (PONTO DE ENTRADA UNICO)                  *
001700* INSTALADO   : 02/06/1988                                       *
001800******************************************************************
001900*     R E G I S T R O   D E   L O T E S   D E   P R O D U C A O
002000******************************************************************
002100*  HISTORICO DE ALTERACOES
002200*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
002300*  02/06/1988  EDR   CNF-0103   PROGRAMA INICIAL - VALIDACAO E    CNF0103 
002400*             :                 REGISTRO DE PRODUCAO              CNF0103 
002500*  19/01/1994  LRM   CNF-0129   INCLUIDO AJUSTE DE 1 UNIDADE      CNF0129 
002600*             :                 (AUMENTAR/DIMINUIR) E REMOCAO     CNF0129 
002700*             :                 DE QUANTIDADE PARCIAL             CNF0129 
002800*  19/08/1998  EDR   CNF-1001   AJUSTE DE VIRADA DE SECULO NAS    CNF1001 
002900*             :                 DATAS DE PRODUCAO (ANO 4 DIGITOS) CNF1001 
003000*  08/12/2024  RFA   CNF-0171   REMOCAO DE LOTE PASSA A EXCLUIR   CNF0171
003100*             :                 TAMBEM AS LINHAS DE VENDA ANTES   CNF0171
003200*             :                 DE CREDITAR O ESTOQUE DE VOLTA    CNF0171
003300*  22/07/2026  RFA   CNF-0184   TABELAS AMPLIADAS PARA O LAYOUT   CNF0184
003400*             :                 NOVO DOS MESTRES (VER CNFPDM)     CNF0184
003500*  07/08/2026  RFA   CNF-0187   WKS-QTD-FALTAS E WKS-I-SHIFT       CNF0187
003600*             :                 PASSAM DE CAMPO DE GRUPO PARA     CNF0187
003700*             :                 77, CONFORME PADRAO JA USADO       CNF0187
003800*             :                 NOS OUTROS PROGRAMAS DESTE LOTE.   CNF0187
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                     CNFPD030.
004200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.                   CONFEITARIA - LOTES NOTURNOS.
004400 DATE-WRITTEN.                   02/06/1988.
004500 DATE-COMPILED.                  07/08/2026.
004600 SECURITY.                       USO INTERNO - LOTE NOTURNO.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    MESTRE DE MATERIA-PRIMA NO INICIO DO LOTE, ATUALIZADO PELAS
005400*    BAIXAS/CREDITOS DE ESTOQUE E REESCRITO AO FIM COMO MATPNOV
005500     SELECT MATPANTG ASSIGN TO MATPANTG
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-MATPANTG.
005800
005900*    MESTRE DE PRODUTO - SOMENTE LEITURA NESTE PROGRAMA, PARA
006000*    OBTER O NOME DO PRODUTO A IMPRIMIR NO RELATORIO
006100     SELECT PRODMAST ASSIGN TO PRODMAST
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-PRODMAST.
006400
006500*    FICHA TECNICA - SOMENTE LEITURA, E A BASE DE TODO O CALCULO
006600*    DE QUANTO INSUMO SAI OU VOLTA AO ESTOQUE POR LOTE PRODUZIDO
006700     SELECT INGMAST  ASSIGN TO INGMAST
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-INGMAST.
007000
007100*    MESTRE DE PRODUCAO (LOTES JA REGISTRADOS), SITUACAO NO
007200*    INICIO DO LOTE - O PROPRIO MESTRE MANTIDO POR ESTE PROGRAMA
007300     SELECT PDANTG   ASSIGN TO PDANTG
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-PDANTG.
007600
007700*    ITEM-VENDA - LIDO SO PARA SERVIR A CASCATA DA OPCAO X
007800*    (REMOCAO TOTAL DE LOTE); NENHUMA OUTRA ACAO O CONSULTA
007900     SELECT ITVANTG  ASSIGN TO ITVANTG
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-ITVANTG.
008200
008300*    TRANSACOES DESTE LOTE - UM SO LAYOUT PARA TODAS AS ACOES
008400*    (VALIDAR/REGISTRAR USAM O REGISTRO; AUMENTAR/DIMINUIR/
008500*    REMOVER VEM POR SYSIN, SEM PRECISAR DESTE ARQUIVO)
008600     SELECT PDTRA    ASSIGN TO PDTRA
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS IS FS-PDTRA.
008900
009000     SELECT MATPNOV  ASSIGN TO MATPNOV
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS FS-MATPNOV.
009300
009400     SELECT PDNOV    ASSIGN TO PDNOV
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS IS FS-PDNOV.
009700
009800     SELECT ITVNOV   ASSIGN TO ITVNOV
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS IS FS-ITVNOV.
010100
010200     SELECT PDREL    ASSIGN TO PDREL
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS IS FS-PDREL.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800*1 -->MESTRE DE MATERIA-PRIMA, SITUACAO NO INICIO DO LOTE
010900 FD  MATPANTG
011000     LABEL RECORD IS STANDARD.
011100     COPY CNFMPM.
011200
011300*2 -->MESTRE DE PRODUTO (SOMENTE LEITURA, PARA RECEITA E NOME)
011400 FD  PRODMAST
011500     LABEL RECORD IS STANDARD.
011600     COPY CNFPRM.
011700
011800*3 -->FICHA TECNICA (SOMENTE LEITURA, PARA RECEITA)
011900 FD  INGMAST
012000     LABEL RECORD IS STANDARD.
012100     COPY CNFING.
012200
012300*4 -->MESTRE DE PRODUCAO, SITUACAO NO INICIO DO LOTE
012400 FD  PDANTG
012500     LABEL RECORD IS STANDARD.
012600     COPY CNFPDM.
012700
012800*5 -->ITEM-VENDA, SITUACAO NO INICIO DO LOTE (SOMENTE P/ CASCATA
012900*     DA REMOCAO TOTAL DE UM LOTE DE PRODUCAO - OPCAO X)
013000 FD  ITVANTG
013100     LABEL RECORD IS STANDARD.
013200     COPY CNFVDI.
013300
013400*6 -->TRANSACOES DESTE LOTE (VALIDAR/REGISTRAR/AJUSTAR/REMOVER)
013500 FD  PDTRA
013600     LABEL RECORD IS STANDARD.
013700 01  REG-TRANS-PD                   PIC X(100).
013800
013900*7 -->MESTRE DE MATERIA-PRIMA, SITUACAO NO FIM DO LOTE
014000 FD  MATPNOV
014100     LABEL RECORD IS STANDARD.
014200     COPY CNFMPM.
014300
014400*8 -->MESTRE DE PRODUCAO, SITUACAO NO FIM DO LOTE
014500 FD  PDNOV
014600     LABEL RECORD IS STANDARD.
014700     COPY CNFPDM.
014800
014900*9 -->ITEM-VENDA, SITUACAO NO FIM DO LOTE
015000 FD  ITVNOV
015100     LABEL RECORD IS STANDARD.
015200     COPY CNFVDI.
015300
015400*10-->RELATORIO DE VALIDACAO DE ESTOQUE
015500 FD  PDREL
015600     LABEL RECORD IS STANDARD.
015700 01  REG-RELATORIO-PD               PIC X(100).
015800
015900 WORKING-STORAGE SECTION.
016000******************************************************************
016100*               C A M P O S     D E     T R A B A L H O          *
016200******************************************************************
016300 01  WKS-CAMPOS-DE-TRABALHO.
016400     05  WKS-NOME-PROGRAMA         PIC X(08)  VALUE "CNFPD030".
016500     05  WKS-PARM-ACAO             PIC X(01)  VALUE SPACES.
016600         88  WKS-VALIDAR-ESTOQUE                VALUE "V".
016700         88  WKS-REGISTRAR-PRODUCAO              VALUE "R".
016800         88  WKS-AUMENTAR-UNIDADE                VALUE "A".
016900         88  WKS-DIMINUIR-UNIDADE                VALUE "D".
017000         88  WKS-REMOVER-QUANTIDADE               VALUE "Q".
017100         88  WKS-REMOVER-LOTE                    VALUE "X".
017200     05  WKS-PARM-PRODUCAO-ID      PIC 9(09)  VALUE ZEROS.
017300     05  WKS-PARM-QUANTIDADE       PIC 9(09)  VALUE ZEROS.
017400     05  FILLER                    PIC X(02)  VALUE SPACES.
017500
017600******************************************************************
017700*            R E G I S T R O   D E   T R A N S A C A O           *
017800******************************************************************
017900 01  WKS-REG-TRANS-ATUAL.
018000     05  WKS-TR-PRODUTO-ID          PIC 9(09).
018100     05  WKS-TR-QUANTIDADE          PIC 9(09).
018200     05  WKS-TR-DATA-PRODUCAO       PIC 9(08).
018300     05  WKS-TR-MASSA               PIC X(30).
018400     05  WKS-TR-RECHEIO             PIC X(30).
018500 01  WKS-TR-REDEF-PD-ID REDEFINES WKS-REG-TRANS-ATUAL.
018600     05  WKS-TR-PD-ID               PIC 9(09).
018700     05  FILLER                     PIC X(77).
018800
018900 01  WKS-DATA-HOJE                 PIC 9(08)  VALUE ZEROS.
019000 01  WKS-DATA-HOJE-R REDEFINES WKS-DATA-HOJE.
019100     05  WKS-DH-ANO                 PIC 9(04).
019200     05  WKS-DH-MES                 PIC 9(02).
019300     05  WKS-DH-DIA                 PIC 9(02).
019400
019500******************************************************************
019600*                 C O N T R O L A D O R E S                      *
019700******************************************************************
019800 01  WKS-CONTROLADORES.
019900     05  WKS-FIM-MATPANTG          PIC 9(01)  VALUE ZEROS.
020000         88  FIM-MATPANTG                      VALUE 1.
020100     05  WKS-FIM-PRODMAST          PIC 9(01)  VALUE ZEROS.
020200         88  FIM-PRODMAST                      VALUE 1.
020300     05  WKS-FIM-INGMAST           PIC 9(01)  VALUE ZEROS.
020400         88  FIM-INGMAST                       VALUE 1.
020500     05  WKS-FIM-PDANTG            PIC 9(01)  VALUE ZEROS.
020600         88  FIM-PDANTG                        VALUE 1.
020700     05  WKS-FIM-ITVANTG           PIC 9(01)  VALUE ZEROS.
020800         88  FIM-ITVANTG                       VALUE 1.
020900     05  WKS-FIM-TRANSACAO         PIC 9(01)  VALUE ZEROS.
021000         88  FIM-TRANSACAO                     VALUE 1.
021100     05  WKS-ACHOU-MP              PIC 9(01)  VALUE ZEROS.
021200         88  ACHOU-MP                          VALUE 1.
021300     05  WKS-ACHOU-PD              PIC 9(01)  VALUE ZEROS.
021400         88  ACHOU-PD                          VALUE 1.
021500     05  WKS-ESTOQUE-SUFICIENTE    PIC 9(01)  VALUE ZEROS.
021600         88  ESTOQUE-SUFICIENTE                VALUE 1.
021700     05  FILLER                    PIC X(02)  VALUE SPACES.
021800
021900******************************************************************
022000*          C O N T A D O R E S   E   A C U M U L A D O R E S     *
022100******************************************************************
022200 01  WKS-CONTADORES.
022300     05  WKS-MP-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
022400     05  WKS-PR-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
022500     05  WKS-IG-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
022600     05  WKS-PD-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
022700     05  WKS-IV-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
022800     05  WKS-PD-PROX-ID             PIC 9(09)  COMP VALUE ZEROS.
022900     05  WKS-REQUERIDO              PIC S9(09)V9(03) VALUE ZEROS.
023000     05  FILLER                     PIC X(02)  VALUE SPACES.
023100*    CONTADORES AVULSOS, FORA DE GRUPO, CONFORME PADRAO JA USADO  CNF0187
023200*    NOS OUTROS PROGRAMAS DESTE LOTE.                             CNF0187
023300 77  WKS-QTD-FALTAS                 PIC 9(07)  COMP VALUE ZEROS.  CNF0187
023400 77  WKS-I-SHIFT                    PIC 9(05)  COMP VALUE ZEROS.  CNF0187
023500
023600******************************************************************
023700*   T A B E L A S   D E   T R A B A L H O   E M   M E M O R I A  *
023800*  CINCO TABELAS RESIDENTES COBREM TUDO QUE O PROGRAMA PRECISA  *
023900*  TOCAR DURANTE O LOTE: MATERIA-PRIMA E FICHA TECNICA (PARA O  *
024000*  CALCULO DE ESTOQUE), PRODUTO (PARA O NOME NO RELATORIO),     *
024100*  PRODUCAO (O PROPRIO MESTRE DESTE PROGRAMA) E ITEM-VENDA      *
024200*  (SO PARA A CASCATA DA REMOCAO TOTAL DE LOTE). CADA ELEMENTO  *
024300*  E UM BUFFER PLANO REDEFINIDO EM CAMPOS NOMEADOS "-PARTE",     *
024400*  SEGUINDO O MESMO PADRAO USADO EM CNFMP010 E CNFPR020.         *
024500******************************************************************
024600 01  WKS-TABELA-MATPRIMA.
024700     05  WKS-TAB-MP OCCURS 1 TO 2000 TIMES
024800                    DEPENDING ON WKS-MP-TOTAL
024900                    INDEXED BY WKS-I-TAB-MP.
025000         10  WKS-MP-REG-TAB          PIC X(191).
025100         10  WKS-MP-REG-TAB-R REDEFINES WKS-MP-REG-TAB.
025200             15  WKS-MP-ID-PARTE        PIC 9(09).
025300             15  WKS-MP-NOME-PARTE      PIC X(40).
025400             15  WKS-MP-UNID-PARTE      PIC X(04).
025500             15  WKS-MP-QUANTIDADE-PARTE PIC S9(09)V9(03).
025600             15  WKS-MP-VALOR-PARTE     PIC S9(07)V9(04).
025700             15  WKS-MP-QTD-MINIMA-PARTE PIC S9(09)V9(03).
025800             15  WKS-MP-DATA-CADASTRO-PARTE PIC 9(08).
025900             15  WKS-MP-DATA-ULT-MOVTO-PARTE PIC 9(08).
026000             15  WKS-MP-STATUS-PARTE    PIC X(01).
026100             15  FILLER                 PIC X(86).
026200
026300 01  WKS-TABELA-PRODUTO.
026400     05  WKS-TAB-PR OCCURS 1 TO 2000 TIMES
026500                    DEPENDING ON WKS-PR-TOTAL
026600                    INDEXED BY WKS-I-TAB-PR.
026700         10  WKS-PR-REG-TAB          PIC X(153).
026800         10  WKS-PR-REG-TAB-R REDEFINES WKS-PR-REG-TAB.
026900             15  WKS-PR-ID-PARTE        PIC 9(09).
027000             15  WKS-PR-NOME-PARTE      PIC X(40).
027100             15  WKS-PR-PRECO-PARTE     PIC S9(07)V9(02).
027200             15  WKS-PR-TIPO-PARTE      PIC X(10).
027300             15  WKS-PR-RENDIMENTO-PARTE PIC 9(05).
027400             15  WKS-PR-DATA-CADASTRO-PARTE PIC 9(08).
027500             15  WKS-PR-STATUS-PARTE    PIC X(01).
027600             15  FILLER                 PIC X(71).
027700
027800 01  WKS-TABELA-INGREDIENTE.
027900     05  WKS-TAB-IG OCCURS 1 TO 8000 TIMES
028000                    DEPENDING ON WKS-IG-TOTAL
028100                    INDEXED BY WKS-I-TAB-IG.
028200         10  WKS-IG-REG-TAB          PIC X(92).
028300         10  WKS-IG-REG-TAB-R REDEFINES WKS-IG-REG-TAB.
028400             15  WKS-IG-CHAVE-PRODUTO   PIC 9(09).
028500             15  WKS-IG-MATERIA-PRIMA-ID-PARTE PIC 9(09).
028600             15  WKS-IG-QUANTIDADE-PARTE PIC S9(09)V9(03).
028700             15  FILLER                 PIC X(62).
028800
028900 01  WKS-TABELA-PRODUCAO.
029000     05  WKS-TAB-PD OCCURS 1 TO 4000 TIMES
029100                    DEPENDING ON WKS-PD-TOTAL
029200                    INDEXED BY WKS-I-TAB-PD.
029300         10  WKS-PD-REG-TAB          PIC X(174).
029400         10  WKS-PD-REG-TAB-R REDEFINES WKS-PD-REG-TAB.
029500             15  WKS-PD-CHAVE-ID        PIC 9(09).
029600             15  WKS-PD-PRODUTO-ID-PARTE PIC 9(09).
029700             15  WKS-PD-QUANTIDADE-PARTE PIC 9(09).
029800             15  WKS-PD-DATA-PRODUCAO-PARTE PIC 9(08).
029900             15  WKS-PD-MASSA-PARTE     PIC X(30).
030000             15  WKS-PD-RECHEIO-PARTE   PIC X(30).
030100             15  FILLER                 PIC X(79).
030200
030300 01  WKS-TABELA-ITEM-VENDA.
030400     05  WKS-TAB-IV OCCURS 1 TO 8000 TIMES
030500                    DEPENDING ON WKS-IV-TOTAL
030600                    INDEXED BY WKS-I-TAB-IV.
030700         10  WKS-IV-REG-TAB          PIC X(84).
030800         10  WKS-IV-REG-TAB-R REDEFINES WKS-IV-REG-TAB.
030900             15  WKS-IV-ID-PARTE        PIC 9(09).
031000             15  FILLER                 PIC X(09).
031100             15  WKS-IV-CHAVE-PRODUCAO  PIC 9(09).
031200             15  WKS-IV-QUANTIDADE-PARTE PIC 9(09).
031300             15  WKS-IV-VALOR-UNITARIO-PARTE PIC S9(07)V9(02).
031400             15  WKS-IV-VALOR-TOTAL-PARTE PIC S9(09)V9(02).
031500             15  FILLER                 PIC X(28).
031600
031700******************************************************************
031800*                 A R E A S   D E   I M P R E S S A O            *
031900******************************************************************
032000 01  WKS-LINHA-RELATORIO.
032100     05  WKS-REL-MATERIA-PRIMA      PIC X(40).
032200     05  FILLER                     PIC X(02)  VALUE SPACES.
032300     05  WKS-REL-PRODUTO            PIC X(40).
032400     05  FILLER                     PIC X(02)  VALUE SPACES.
032500     05  WKS-REL-NECESSARIO         PIC ZZZ,ZZ9.999-.
032600     05  FILLER                     PIC X(02)  VALUE SPACES.
032700     05  WKS-REL-DISPONIVEL         PIC ZZZ,ZZ9.999-.
032800
032900******************************************************************
033000*      R O T I N A   D E   F I L E   S T A T U S   ( F S E )     *
033100******************************************************************
033200 01  FS-MATPANTG                    PIC X(02)  VALUE "00".
033300 01  FS-PRODMAST                    PIC X(02)  VALUE "00".
033400 01  FS-INGMAST                     PIC X(02)  VALUE "00".
033500 01  FS-PDANTG                      PIC X(02)  VALUE "00".
033600 01  FS-ITVANTG                     PIC X(02)  VALUE "00".
033700 01  FS-PDTRA                       PIC X(02)  VALUE "00".
033800 01  FS-MATPNOV                     PIC X(02)  VALUE "00".
033900 01  FS-PDNOV                       PIC X(02)  VALUE "00".
034000 01  FS-ITVNOV                      PIC X(02)  VALUE "00".
034100 01  FS-PDREL                       PIC X(02)  VALUE "00".
034200 COPY CNFERRS.
034300
034400 PROCEDURE DIVISION.
034500******************************************************************
034600*                    S E C A O   P R I N C I P A L               *
034700*  O SYSIN TRAZ A ACAO (V/R/A/D/Q/X) E, PARA AS ACOES QUE AGEM   *
034800*  SOBRE UM LOTE JA EXISTENTE, O ID DO LOTE (E A QUANTIDADE,      *
034900*  NO CASO DA REMOCAO PARCIAL Q). AS TABELAS SAO CARREGADAS UMA   *
035000*  SO VEZ, ANTES DE QUALQUER TRANSACAO SER LIDA.                  *
035100******************************************************************
035200 000-MAIN SECTION.
035300     PERFORM 010-ABRE-ARQUIVOS
035400     PERFORM 020-CARREGA-TABELAS
035500     ACCEPT WKS-PARM-ACAO             FROM SYSIN
035600     EVALUATE TRUE
035700         WHEN WKS-VALIDAR-ESTOQUE
035800             PERFORM 100-VALIDAR-ESTOQUE UNTIL FIM-TRANSACAO
035900         WHEN WKS-REGISTRAR-PRODUCAO
036000             PERFORM 200-REGISTRAR-PRODUCAO UNTIL FIM-TRANSACAO
036100         WHEN WKS-AUMENTAR-UNIDADE OR WKS-DIMINUIR-UNIDADE
036200             ACCEPT WKS-PARM-PRODUCAO-ID FROM SYSIN
036300             PERFORM 300-AJUSTAR-PRODUCAO
036400         WHEN WKS-REMOVER-QUANTIDADE
036500             ACCEPT WKS-PARM-PRODUCAO-ID  FROM SYSIN
036600             ACCEPT WKS-PARM-QUANTIDADE   FROM SYSIN
036700             PERFORM 400-REMOVER-QUANTIDADE
036800         WHEN WKS-REMOVER-LOTE
036900             ACCEPT WKS-PARM-PRODUCAO-ID FROM SYSIN
037000             PERFORM 500-REMOVER-PRODUCAO
037100         WHEN OTHER
037200             DISPLAY ">>> ACAO INVALIDA NO SYSIN: " WKS-PARM-ACAO
037300                     UPON CONSOLE
037400     END-EVALUATE
037500     PERFORM 900-GRAVA-MESTRES-NOVOS
037600     PERFORM 990-FECHA-ARQUIVOS
037700     STOP RUN.
037800 000-MAIN-E. EXIT.
037900
038000******************************************************************
038100*               A B E R T U R A   D E   A R Q U I V O S          *
038200******************************************************************
038300 010-ABRE-ARQUIVOS SECTION.
038400     OPEN INPUT  MATPANTG PRODMAST INGMAST PDANTG ITVANTG PDTRA
038500     OPEN OUTPUT MATPNOV  PDNOV    ITVNOV   PDREL
038600     IF FS-PDANTG NOT = "00" AND NOT = "35"
038700         MOVE "CNFPD030" TO PROGRAMA
038800         MOVE "PDANTG"   TO ARQUIVO
038900         MOVE "OPEN"     TO ACAO
039000         MOVE SPACES     TO CHAVE
039100         CALL "DEBD1R00" USING PROGRAMA, ARQUIVO, ACAO, CHAVE,
039200                               FS-PDANTG, WKS-FSE-ROTINA
039300         DISPLAY ">>> ERRO AO ABRIR PDANTG, FS=" FS-PDANTG
039400                 UPON CONSOLE
039500         MOVE 91 TO RETURN-CODE
039600         STOP RUN
039700     END-IF.
039800 010-ABRE-ARQUIVOS-E. EXIT.
039900
040000******************************************************************
040100*   0 2 0  -  C A R R E G A   T A B E L A S   E M   M E M O R I A*
040200*  CINCO MESTRES/TRANSACOES ANTIGOS SAO LIDOS POR COMPLETO PARA   *
040300*  DENTRO DE TABELAS EM MEMORIA ANTES DE QUALQUER VALIDACAO OU    *
040400*  BAIXA DE ESTOQUE - O ITEM-VENDA SO SERVE PARA A CASCATA DA     *
040500*  REMOCAO TOTAL DE LOTE (500), MAS E CARREGADO JUNTO COM OS      *
040600*  DEMAIS PARA SIMPLIFICAR O FLUXO.                               *
040700******************************************************************
040800 020-CARREGA-TABELAS SECTION.
040900     PERFORM 021-LE-MATPANTG
041000     PERFORM 024-ACUMULA-MATPRIMA THRU 024-ACUMULA-MATPRIMA-E
041100         UNTIL FIM-MATPANTG
041200     PERFORM 022-LE-PRODMAST
041300     PERFORM 025-ACUMULA-PRODUTO THRU 025-ACUMULA-PRODUTO-E
041400         UNTIL FIM-PRODMAST
041500     PERFORM 023-LE-INGMAST
041600     PERFORM 026-ACUMULA-INGREDIENTE THRU
041700             026-ACUMULA-INGREDIENTE-E
041800         UNTIL FIM-INGMAST
041900     PERFORM 027-LE-PDANTG
042000     PERFORM 028-ACUMULA-PRODUCAO THRU 028-ACUMULA-PRODUCAO-E
042100         UNTIL FIM-PDANTG
042200     PERFORM 029-LE-ITVANTG
042300     PERFORM 030-ACUMULA-ITEM-VENDA THRU
042400             030-ACUMULA-ITEM-VENDA-E
042500         UNTIL FIM-ITVANTG.
042600 020-CARREGA-TABELAS-E. EXIT.
042700
042800*    CADA PAR LE/ACUMULA SEGUE O MESMO PADRAO: LE UM REGISTRO,
042900*    DEIXA O AT END LIGAR O CONTROLADOR, E A ROTINA 02x-ACUMULA
043000*    COPIA O REGISTRO PARA A TABELA E PEDE A PROXIMA LEITURA
043100 021-LE-MATPANTG SECTION.
043200     READ MATPANTG
043300         AT END
043400             SET FIM-MATPANTG TO TRUE
043500     END-READ.
043600 021-LE-MATPANTG-E. EXIT.
043700
043800 022-LE-PRODMAST SECTION.
043900     READ PRODMAST
044000         AT END
044100             SET FIM-PRODMAST TO TRUE
044200     END-READ.
044300 022-LE-PRODMAST-E. EXIT.
044400
044500 023-LE-INGMAST SECTION.
044600     READ INGMAST
044700         AT END
044800             SET FIM-INGMAST TO TRUE
044900     END-READ.
045000 023-LE-INGMAST-E. EXIT.
045100
045200 024-ACUMULA-MATPRIMA SECTION.
045300     ADD 1 TO WKS-MP-TOTAL
045400     SET WKS-I-TAB-MP TO WKS-MP-TOTAL
045500     MOVE REG-MATPRIMA TO WKS-MP-REG-TAB (WKS-I-TAB-MP)
045600     PERFORM 021-LE-MATPANTG.
045700 024-ACUMULA-MATPRIMA-E. EXIT.
045800
045900*    GUARDA O PRODUTO LIDO NA TABELA; O NOME E USADO SO PARA
046000*    COMPOR O RELATORIO DE FALTA DE ESTOQUE (140)
046100 025-ACUMULA-PRODUTO SECTION.
046200     ADD 1 TO WKS-PR-TOTAL
046300     SET WKS-I-TAB-PR TO WKS-PR-TOTAL
046400     MOVE REG-PRODUTO TO WKS-PR-REG-TAB (WKS-I-TAB-PR)
046500     PERFORM 022-LE-PRODMAST.
046600 025-ACUMULA-PRODUTO-E. EXIT.
046700
046800*    A FICHA TECNICA E A BASE DE TODO O CALCULO DE ESTOQUE DESTE
046900*    PROGRAMA - QUANTIDADE DE MATERIA-PRIMA POR UNIDADE PRODUZIDA
047000 026-ACUMULA-INGREDIENTE SECTION.
047100     ADD 1 TO WKS-IG-TOTAL
047200     SET WKS-I-TAB-IG TO WKS-IG-TOTAL
047300     MOVE REG-INGREDIENTE TO WKS-IG-REG-TAB (WKS-I-TAB-IG)
047400     PERFORM 023-LE-INGMAST.
047500 026-ACUMULA-INGREDIENTE-E. EXIT.
047600
047700 027-LE-PDANTG SECTION.
047800     READ PDANTG
047900         AT END
048000             SET FIM-PDANTG TO TRUE
048100     END-READ.
048200 027-LE-PDANTG-E. EXIT.
048300
048400 028-ACUMULA-PRODUCAO SECTION.
048500*    GUARDA NA TABELA E ACOMPANHA O MAIOR ID JA USADO, BASE DO
048600*    PROXIMO ID GERADO EM 220-GRAVA-PRODUCAO
048700     ADD 1 TO WKS-PD-TOTAL
048800     SET WKS-I-TAB-PD TO WKS-PD-TOTAL
048900     MOVE REG-PRODUCAO TO WKS-PD-REG-TAB (WKS-I-TAB-PD)
049000     IF WKS-PD-CHAVE-ID (WKS-I-TAB-PD) > WKS-PD-PROX-ID
049100         MOVE WKS-PD-CHAVE-ID (WKS-I-TAB-PD) TO WKS-PD-PROX-ID
049200     END-IF
049300     PERFORM 027-LE-PDANTG.
049400 028-ACUMULA-PRODUCAO-E. EXIT.
049500
049600 029-LE-ITVANTG SECTION.
049700     READ ITVANTG
049800         AT END
049900             SET FIM-ITVANTG TO TRUE
050000     END-READ.
050100 029-LE-ITVANTG-E. EXIT.
050200
050300*    ITEM-VENDA SO E USADO PARA A CASCATA DA REMOCAO TOTAL DE UM
050400*    LOTE (510) - NENHUMA OUTRA ACAO DESTE PROGRAMA O CONSULTA
050500 030-ACUMULA-ITEM-VENDA SECTION.
050600     ADD 1 TO WKS-IV-TOTAL
050700     SET WKS-I-TAB-IV TO WKS-IV-TOTAL
050800     MOVE REG-ITEM-VENDA TO WKS-IV-REG-TAB (WKS-I-TAB-IV)
050900     PERFORM 029-LE-ITVANTG.
051000 030-ACUMULA-ITEM-VENDA-E. EXIT.
051100
051200******************************************************************
051300*  1 0 0 - V A L I D A R  E S T O Q U E  ( S O  L E I T U R A )
051400*  PARA CADA LINHA DE TRANSACAO (PRODUTO-ID, QUANTIDADE), CONFERE*
051500*  SE A RECEITA CABE NO ESTOQUE ATUAL DE MATERIA-PRIMA           *
051600******************************************************************
051700 100-VALIDAR-ESTOQUE SECTION.
051800     READ PDTRA INTO WKS-REG-TRANS-ATUAL
051900         AT END
052000             SET FIM-TRANSACAO TO TRUE
052100         NOT AT END
052200             IF WKS-TR-QUANTIDADE > 0
052300                 PERFORM 110-JUNTA-RECEITA THRU
052400                         110-JUNTA-RECEITA-E
052500                     VARYING WKS-I-TAB-IG FROM 1 BY 1
052600                     UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL
052700             END-IF
052800     END-READ.
052900 100-VALIDAR-ESTOQUE-E. EXIT.
053000
053100 110-JUNTA-RECEITA SECTION.
053200*    SO AS LINHAS DA FICHA TECNICA DESTE PRODUTO INTERESSAM -
053300*    A TABELA TEM LINHAS DE TODOS OS PRODUTOS JUNTAS
053400     IF WKS-IG-CHAVE-PRODUTO (WKS-I-TAB-IG) = WKS-TR-PRODUTO-ID
053500         SET WKS-ACHOU-MP TO 0
053600         PERFORM 130-COMPARA-MP-RECEITA THRU
053700                 130-COMPARA-MP-RECEITA-E
053800             VARYING WKS-I-TAB-MP FROM 1 BY 1
053900             UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL OR ACHOU-MP
054000         IF ACHOU-MP
054100*            REQUERIDO = QTDE DA RECEITA POR UNIDADE VEZES A
054200*            QUANTIDADE TRANSACIONADA
054300             COMPUTE WKS-REQUERIDO =
054400                     WKS-IG-QUANTIDADE-PARTE (WKS-I-TAB-IG) *
054500                     WKS-TR-QUANTIDADE
054600*            FALTA DE ESTOQUE: REQUERIDO MAIOR QUE O DISPONIVEL
054700             IF WKS-REQUERIDO >
054800                 WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP)
054900                 PERFORM 120-IMPRIME-FALTA
055000             END-IF
055100         END-IF
055200     END-IF.
055300 110-JUNTA-RECEITA-E. EXIT.
055400
055500*    BUSCA LINEAR DA MATERIA-PRIMA PELO ID - REPETIDA EM TODAS
055600*    AS ROTINAS QUE PRECISAM SABER O ESTOQUE ATUAL DE UM INSUMO
055700 130-COMPARA-MP-RECEITA SECTION.
055800     IF WKS-MP-ID-PARTE (WKS-I-TAB-MP) =
055900        WKS-IG-MATERIA-PRIMA-ID-PARTE (WKS-I-TAB-IG)
056000         SET ACHOU-MP TO TRUE
056100     END-IF.
056200 130-COMPARA-MP-RECEITA-E. EXIT.
056300
056400*    MONTA E GRAVA UMA LINHA DE RELATORIO PARA CADA FALTA
056500*    DETECTADA - O PRODUTO PODE TER MAIS DE UMA LINHA DE FALTA
056600*    SE USAR VARIOS INSUMOS QUE ESTAO TODOS ESCASSOS
056700 120-IMPRIME-FALTA SECTION.
056800     ADD 1 TO WKS-QTD-FALTAS
056900     MOVE WKS-MP-NOME-PARTE (WKS-I-TAB-MP) TO
057000         WKS-REL-MATERIA-PRIMA
057100     PERFORM 140-LOCALIZA-NOME-PRODUTO
057200     MOVE WKS-REQUERIDO                TO WKS-REL-NECESSARIO
057300     MOVE WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP) TO
057400         WKS-REL-DISPONIVEL
057500     MOVE WKS-LINHA-RELATORIO          TO REG-RELATORIO-PD
057600     WRITE REG-RELATORIO-PD.
057700 120-IMPRIME-FALTA-E. EXIT.
057800
057900*    TRADUZ O PRODUTO-ID DA TRANSACAO PARA O NOME, SO PARA
058000*    DEIXAR O RELATORIO LEGIVEL AO OPERADOR DO LOTE NOTURNO
058100 140-LOCALIZA-NOME-PRODUTO SECTION.
058200     SET WKS-ACHOU-PD TO 0
058300     PERFORM 150-COMPARA-PRODUTO-ID THRU
058400             150-COMPARA-PRODUTO-ID-E
058500         VARYING WKS-I-TAB-PR FROM 1 BY 1
058600         UNTIL WKS-I-TAB-PR > WKS-PR-TOTAL OR ACHOU-PD
058700     IF ACHOU-PD
058800         MOVE WKS-PR-NOME-PARTE (WKS-I-TAB-PR) TO WKS-REL-PRODUTO
058900     ELSE
059000         MOVE SPACES TO WKS-REL-PRODUTO
059100     END-IF.
059200 140-LOCALIZA-NOME-PRODUTO-E. EXIT.
059300
059400 150-COMPARA-PRODUTO-ID SECTION.
059500     IF WKS-PR-ID-PARTE (WKS-I-TAB-PR) = WKS-TR-PRODUTO-ID
059600         SET ACHOU-PD TO TRUE
059700     END-IF.
059800 150-COMPARA-PRODUTO-ID-E. EXIT.
059900
060000******************************************************************
060100*  2 0 0  -  R E G I S T R A R   P R O D U C A O               *
060200*  BAIXA A RECEITA DO ESTOQUE E GRAVA O NOVO LOTE DE PRODUCAO   *
060300*  ESTA ROTINA NAO REFAZ A VALIDACAO DE 100 - SE O OPERADOR     *
060400*  QUISER GARANTIA DE ESTOQUE SUFICIENTE, DEVE RODAR A ACAO V   *
060500*  ANTES DA ACAO R NO MESMO LOTE NOTURNO.                       *
060600******************************************************************
060700 200-REGISTRAR-PRODUCAO SECTION.
060800     READ PDTRA INTO WKS-REG-TRANS-ATUAL
060900         AT END
061000             SET FIM-TRANSACAO TO TRUE
061100         NOT AT END
061200             IF WKS-TR-QUANTIDADE > 0
061300                 PERFORM 210-DEBITA-MATERIA-PRIMA THRU
061400                         210-DEBITA-MATERIA-PRIMA-E
061500                     VARYING WKS-I-TAB-IG FROM 1 BY 1
061600                     UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL
061700                 PERFORM 220-GRAVA-PRODUCAO
061800             END-IF
061900     END-READ.
062000 200-REGISTRAR-PRODUCAO-E. EXIT.
062100
062200*    DEBITA DO ESTOQUE A QUANTIDADE DE CADA INSUMO DA RECEITA
062300*    DESTE PRODUTO, PROPORCIONAL A QUANTIDADE PRODUZIDA
062400 210-DEBITA-MATERIA-PRIMA SECTION.
062500     IF WKS-IG-CHAVE-PRODUTO (WKS-I-TAB-IG) = WKS-TR-PRODUTO-ID
062600         SET WKS-ACHOU-MP TO 0
062700         PERFORM 130-COMPARA-MP-RECEITA THRU
062800                 130-COMPARA-MP-RECEITA-E
062900             VARYING WKS-I-TAB-MP FROM 1 BY 1
063000             UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL OR ACHOU-MP
063100         IF ACHOU-MP
063200             COMPUTE WKS-REQUERIDO =
063300                     WKS-IG-QUANTIDADE-PARTE (WKS-I-TAB-IG) *
063400                     WKS-TR-QUANTIDADE
063500             SUBTRACT WKS-REQUERIDO FROM
063600                      WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP)
063700         END-IF
063800     END-IF.
063900 210-DEBITA-MATERIA-PRIMA-E. EXIT.
064000
064100*    ACRESCENTA O LOTE NO FINAL DA TABELA, COM ID GERADO AGORA
064200*    (NAO VEM DA TRANSACAO)
064300 220-GRAVA-PRODUCAO SECTION.
064400     ADD 1 TO WKS-PD-PROX-ID
064500     ADD 1 TO WKS-PD-TOTAL
064600     SET WKS-I-TAB-PD TO WKS-PD-TOTAL
064700     INITIALIZE WKS-PD-REG-TAB (WKS-I-TAB-PD)
064800     MOVE WKS-PD-PROX-ID       TO WKS-PD-CHAVE-ID (WKS-I-TAB-PD)
064900     MOVE WKS-TR-PRODUTO-ID TO
065000         WKS-PD-PRODUTO-ID-PARTE (WKS-I-TAB-PD)
065100     MOVE WKS-TR-QUANTIDADE TO
065200         WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD)
065300     MOVE WKS-TR-DATA-PRODUCAO TO
065400         WKS-PD-DATA-PRODUCAO-PARTE (WKS-I-TAB-PD)
065500     MOVE WKS-TR-MASSA TO
065600         WKS-PD-MASSA-PARTE (WKS-I-TAB-PD)
065700     MOVE WKS-TR-RECHEIO TO
065800         WKS-PD-RECHEIO-PARTE (WKS-I-TAB-PD).
065900 220-GRAVA-PRODUCAO-E. EXIT.
066000
066100******************************************************************
066200*  3 0 0  -  A J U S T A R   P R O D U C A O   ( + / - 1 )       *
066300*  DIMINUIR NO LOTE COM QUANTIDADE 1 EXCLUI O REGISTRO E AINDA   *
066400*  CREDITA 1 UNIDADE DE RECEITA NO ESTOQUE                      *
066500******************************************************************
066600 300-AJUSTAR-PRODUCAO SECTION.
066700     SET WKS-ACHOU-PD TO 0
066800     PERFORM 340-COMPARA-PD-ID THRU 340-COMPARA-PD-ID-E
066900         VARYING WKS-I-TAB-PD FROM 1 BY 1
067000         UNTIL WKS-I-TAB-PD > WKS-PD-TOTAL OR ACHOU-PD
067100     IF NOT ACHOU-PD
067200         DISPLAY ">>> LOTE DE PRODUCAO NAO ENCONTRADO: "
067300                 WKS-PARM-PRODUCAO-ID UPON CONSOLE
067400     ELSE
067500         IF WKS-AUMENTAR-UNIDADE
067600             PERFORM 310-AUMENTA-UMA-UNIDADE
067700         ELSE
067800             PERFORM 320-DIMINUI-UMA-UNIDADE
067900         END-IF
068000     END-IF.
068100 300-AJUSTAR-PRODUCAO-E. EXIT.
068200
068300*    BUSCA LINEAR DO LOTE DE PRODUCAO PELO ID INFORMADO NO
068400*    SYSIN - USADA POR 300, 400 E 500
068500 340-COMPARA-PD-ID SECTION.
068600     IF WKS-PD-CHAVE-ID (WKS-I-TAB-PD) = WKS-PARM-PRODUCAO-ID
068700         SET ACHOU-PD TO TRUE
068800     END-IF.
068900 340-COMPARA-PD-ID-E. EXIT.
069000
069100*    AUMENTAR 1 UNIDADE DO LOTE CONSOME 1 RECEITA A MAIS DO
069200*    ESTOQUE, DA MESMA FORMA QUE 200-REGISTRAR-PRODUCAO FARIA
069300 310-AUMENTA-UMA-UNIDADE SECTION.
069400     MOVE WKS-PD-PRODUTO-ID-PARTE (WKS-I-TAB-PD) TO
069500         WKS-TR-PRODUTO-ID
069600     MOVE 1                            TO WKS-TR-QUANTIDADE
069700     PERFORM 210-DEBITA-MATERIA-PRIMA THRU
069800             210-DEBITA-MATERIA-PRIMA-E
069900         VARYING WKS-I-TAB-IG FROM 1 BY 1
070000         UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL
070100     ADD 1 TO WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD).
070200 310-AUMENTA-UMA-UNIDADE-E. EXIT.
070300
070400*    DIMINUIR A ULTIMA UNIDADE DE UM LOTE EXCLUI O REGISTRO -
070500*    UM LOTE COM QUANTIDADE ZERO NAO TEM RAZAO DE EXISTIR
070600 320-DIMINUI-UMA-UNIDADE SECTION.
070700     MOVE WKS-PD-PRODUTO-ID-PARTE (WKS-I-TAB-PD) TO
070800         WKS-TR-PRODUTO-ID
070900     MOVE 1                            TO WKS-TR-QUANTIDADE
071000     PERFORM 360-CREDITA-MATERIA-PRIMA THRU
071100             360-CREDITA-MATERIA-PRIMA-E
071200         VARYING WKS-I-TAB-IG FROM 1 BY 1
071300         UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL
071400     IF WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD) = 1
071500         PERFORM 330-EXCLUI-SE-ZERO
071600     ELSE
071700         SUBTRACT 1 FROM WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD)
071800     END-IF.
071900 320-DIMINUI-UMA-UNIDADE-E. EXIT.
072000
072100*    DEVOLVE AO ESTOQUE A QUANTIDADE DE INSUMO CORRESPONDENTE A
072200*    QUANTIDADE DE PRODUTO REMOVIDA DO LOTE (ESPELHO DE 210)
072300 360-CREDITA-MATERIA-PRIMA SECTION.
072400     IF WKS-IG-CHAVE-PRODUTO (WKS-I-TAB-IG) = WKS-TR-PRODUTO-ID
072500         SET WKS-ACHOU-MP TO 0
072600         PERFORM 130-COMPARA-MP-RECEITA THRU
072700                 130-COMPARA-MP-RECEITA-E
072800             VARYING WKS-I-TAB-MP FROM 1 BY 1
072900             UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL OR ACHOU-MP
073000         IF ACHOU-MP
073100             COMPUTE WKS-REQUERIDO =
073200                     WKS-IG-QUANTIDADE-PARTE (WKS-I-TAB-IG) *
073300                     WKS-TR-QUANTIDADE
073400             ADD WKS-REQUERIDO TO
073500                 WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP)
073600         END-IF
073700     END-IF.
073800 360-CREDITA-MATERIA-PRIMA-E. EXIT.
073900
074000*    REMOVE O LOTE DA TABELA DESLOCANDO AS LINHAS SEGUINTES UMA
074100*    POSICAO PARA TRAS, COMO EM CNFPR020 - EQUIVALE A UM DELETE
074200 330-EXCLUI-SE-ZERO SECTION.
074300     PERFORM 370-DESLOCA-UMA-LINHA-PD THRU
074400             370-DESLOCA-UMA-LINHA-PD-E
074500         VARYING WKS-I-SHIFT FROM WKS-I-TAB-PD BY 1
074600         UNTIL WKS-I-SHIFT >= WKS-PD-TOTAL
074700     SUBTRACT 1 FROM WKS-PD-TOTAL.
074800 330-EXCLUI-SE-ZERO-E. EXIT.
074900
075000 370-DESLOCA-UMA-LINHA-PD SECTION.
075100     MOVE WKS-PD-REG-TAB (WKS-I-SHIFT + 1) TO
075200          WKS-PD-REG-TAB (WKS-I-SHIFT).
075300 370-DESLOCA-UMA-LINHA-PD-E. EXIT.
075400
075500******************************************************************
075600*  4 0 0  -  R E M O V E R   Q U A N T I D A D E                *
075700*  (ERRO SE QUANTIDADE A REMOVER > QUANTIDADE DO LOTE)           *
075800******************************************************************
075900*    REMOVE UMA PARTE DO LOTE (EX.: 3 UNIDADES ESTRAGADAS) SEM
076000*    EXCLUIR O LOTE INTEIRO, A MENOS QUE A QUANTIDADE A REMOVER
076100*    SEJA IGUAL A TODA A QUANTIDADE RESTANTE
076200 400-REMOVER-QUANTIDADE SECTION.
076300     SET WKS-ACHOU-PD TO 0
076400     PERFORM 340-COMPARA-PD-ID THRU 340-COMPARA-PD-ID-E
076500         VARYING WKS-I-TAB-PD FROM 1 BY 1
076600         UNTIL WKS-I-TAB-PD > WKS-PD-TOTAL OR ACHOU-PD
076700     IF NOT ACHOU-PD
076800         DISPLAY ">>> LOTE DE PRODUCAO NAO ENCONTRADO: "
076900                 WKS-PARM-PRODUCAO-ID UPON CONSOLE
077000     ELSE
077100         IF WKS-PARM-QUANTIDADE = 0 OR
077200            WKS-PARM-QUANTIDADE >
077300                WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD)
077400             DISPLAY ">>> QUANTIDADE A REMOVER INVALIDA PARA O "
077500                     "LOTE: " WKS-PARM-PRODUCAO-ID UPON CONSOLE
077600         ELSE
077700             MOVE WKS-PD-PRODUTO-ID-PARTE (WKS-I-TAB-PD) TO
077800                                           WKS-TR-PRODUTO-ID
077900             MOVE WKS-PARM-QUANTIDADE          TO
078000                                           WKS-TR-QUANTIDADE
078100             PERFORM 360-CREDITA-MATERIA-PRIMA THRU
078200                     360-CREDITA-MATERIA-PRIMA-E
078300                 VARYING WKS-I-TAB-IG FROM 1 BY 1
078400                 UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL
078500             IF WKS-PARM-QUANTIDADE =
078600                WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD)
078700                 PERFORM 330-EXCLUI-SE-ZERO
078800             ELSE
078900                 SUBTRACT WKS-PARM-QUANTIDADE FROM
079000                          WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD)
079100             END-IF
079200         END-IF
079300     END-IF.
079400 400-REMOVER-QUANTIDADE-E. EXIT.
079500
079600******************************************************************
079700*  5 0 0  -  R E M O V E R   P R O D U C A O   ( L O T E )       *
079800*  EXCLUI AS LINHAS DE VENDA DESTE LOTE, CREDITA O ESTOQUE PELA  *
079900*  QUANTIDADE TOTAL PRODUZIDA E EXCLUI O REGISTRO DE PRODUCAO    *
080000******************************************************************
080100*  08/12/2024 RFA - EXCLUI PRIMEIRO AS LINHAS DE VENDA DO    CNF0171
080200*  LOTE (510), SO DEPOIS CREDITA O ESTOQUE DE VOLTA.         CNF0171
080300 500-REMOVER-PRODUCAO SECTION.
080400     SET WKS-ACHOU-PD TO 0
080500     PERFORM 340-COMPARA-PD-ID THRU 340-COMPARA-PD-ID-E
080600         VARYING WKS-I-TAB-PD FROM 1 BY 1
080700         UNTIL WKS-I-TAB-PD > WKS-PD-TOTAL OR ACHOU-PD
080800     IF NOT ACHOU-PD
080900         DISPLAY ">>> LOTE DE PRODUCAO NAO ENCONTRADO: "
081000                 WKS-PARM-PRODUCAO-ID UPON CONSOLE
081100     ELSE
081200         PERFORM 510-EXCLUI-ITENS-VENDA
081300         MOVE WKS-PD-PRODUTO-ID-PARTE (WKS-I-TAB-PD) TO
081400             WKS-TR-PRODUTO-ID
081500         MOVE WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD) TO
081600             WKS-TR-QUANTIDADE
081700         PERFORM 360-CREDITA-MATERIA-PRIMA THRU
081800                 360-CREDITA-MATERIA-PRIMA-E
081900             VARYING WKS-I-TAB-IG FROM 1 BY 1
082000             UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL
082100         PERFORM 330-EXCLUI-SE-ZERO
082200     END-IF.
082300 500-REMOVER-PRODUCAO-E. EXIT.
082400
082500 510-EXCLUI-ITENS-VENDA SECTION.
082600     SET WKS-I-TAB-IV TO 1
082700     PERFORM 520-REMOVE-UM-ITEM-VENDA THRU
082800             520-REMOVE-UM-ITEM-VENDA-E
082900         UNTIL WKS-I-TAB-IV > WKS-IV-TOTAL.
083000 510-EXCLUI-ITENS-VENDA-E. EXIT.
083100
083200*    VARRE A TABELA DE ITEM-VENDA UMA SO VEZ, REMOVENDO TODAS AS
083300*    LINHAS DESTE LOTE (DESLOCAMENTO, NAO AVANCA O INDICE AO
083400*    REMOVER - A LINHA SEGUINTE OCUPA O LUGAR DA REMOVIDA)
083500 520-REMOVE-UM-ITEM-VENDA SECTION.
083600     IF WKS-IV-CHAVE-PRODUCAO (WKS-I-TAB-IV) =
083700        WKS-PARM-PRODUCAO-ID
083800         PERFORM 530-DESLOCA-UMA-LINHA-IV THRU
083900                 530-DESLOCA-UMA-LINHA-IV-E
084000             VARYING WKS-I-SHIFT FROM WKS-I-TAB-IV BY 1
084100             UNTIL WKS-I-SHIFT >= WKS-IV-TOTAL
084200         SUBTRACT 1 FROM WKS-IV-TOTAL
084300     ELSE
084400         SET WKS-I-TAB-IV UP BY 1
084500     END-IF.
084600 520-REMOVE-UM-ITEM-VENDA-E. EXIT.
084700
084800 530-DESLOCA-UMA-LINHA-IV SECTION.
084900     MOVE WKS-IV-REG-TAB (WKS-I-SHIFT + 1) TO
085000          WKS-IV-REG-TAB (WKS-I-SHIFT).
085100 530-DESLOCA-UMA-LINHA-IV-E. EXIT.
085200
085300******************************************************************
085400*   9 0 0  -  G R A V A   O S   M E S T R E S   N O V O S        *
085500*  OS TRES ARQUIVOS DE SAIDA SAO REESCRITOS POR COMPLETO A       *
085600*  PARTIR DAS TABELAS EM MEMORIA, NA ORDEM EM QUE FORAM          *
085700*  CARREGADAS - A ORDEM ORIGINAL DOS MESTRES ANTIGOS SE PRESERVA*
085800*  MESMO DEPOIS DE INCLUSOES/EXCLUSOES NO MEIO DO LOTE.         *
085900******************************************************************
086000 900-GRAVA-MESTRES-NOVOS SECTION.
086100     PERFORM 901-GRAVA-MATPRIMA THRU 901-GRAVA-MATPRIMA-E
086200         VARYING WKS-I-TAB-MP FROM 1 BY 1
086300         UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL
086400     PERFORM 902-GRAVA-PRODUCAO THRU 902-GRAVA-PRODUCAO-E
086500         VARYING WKS-I-TAB-PD FROM 1 BY 1
086600         UNTIL WKS-I-TAB-PD > WKS-PD-TOTAL
086700     PERFORM 903-GRAVA-ITEM-VENDA THRU 903-GRAVA-ITEM-VENDA-E
086800         VARYING WKS-I-TAB-IV FROM 1 BY 1
086900         UNTIL WKS-I-TAB-IV > WKS-IV-TOTAL
087000     DISPLAY "LOTES DE PRODUCAO GRAVADOS: " WKS-PD-TOTAL
087100             UPON CONSOLE
087200     DISPLAY "FALTAS DE ESTOQUE APONTADAS: " WKS-QTD-FALTAS
087300             UPON CONSOLE.
087400 900-GRAVA-MESTRES-NOVOS-E. EXIT.
087500
087600 901-GRAVA-MATPRIMA SECTION.
087700     MOVE WKS-MP-REG-TAB (WKS-I-TAB-MP) TO REG-MATPRIMA
087800     WRITE REG-MATPRIMA.
087900 901-GRAVA-MATPRIMA-E. EXIT.
088000
088100 902-GRAVA-PRODUCAO SECTION.
088200     MOVE WKS-PD-REG-TAB (WKS-I-TAB-PD) TO REG-PRODUCAO
088300     WRITE REG-PRODUCAO.
088400 902-GRAVA-PRODUCAO-E. EXIT.
088500
088600 903-GRAVA-ITEM-VENDA SECTION.
088700     MOVE WKS-IV-REG-TAB (WKS-I-TAB-IV) TO REG-ITEM-VENDA
088800     WRITE REG-ITEM-VENDA.
088900 903-GRAVA-ITEM-VENDA-E. EXIT.
089000
089100******************************************************************
089200*            9 9 0  -  F E C H A   A R Q U I V O S               *
089300******************************************************************
089400 990-FECHA-ARQUIVOS SECTION.
089500     CLOSE MATPANTG PRODMAST INGMAST PDANTG ITVANTG PDTRA
089600           MATPNOV PDNOV    ITVNOV  PDREL.
089700 990-FECHA-ARQUIVOS-E. EXIT.
