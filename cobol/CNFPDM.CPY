000100******************************************************************
000200*            C O P Y   C N F P D M   -   P R O D U C A O         *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFPDM                                           *
000600* DESCRICAO   : LAYOUT DO LOTE DE PRODUCAO - UNIDADES PRODUZIDAS *
000700*             : DE UM PRODUTO EM UMA DATA, COM VARIANTE DE MASSA *
000800*             : E RECHEIO. BAIXADO PROPORCIONALMENTE NA RECEITA. *
000900* USADO POR   : CNFPD030, CNFVD040                               *
001000******************************************************************
001100*  HISTORICO DE ALTERACOES
001200*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001300*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL
001400*  30/07/2024  EDR   CNF-0127   INCLUIDO PD-MASSA E PD-RECHEIO
001420*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: TURNO, STATUS  CNF0184
001440*             :                 DO LOTE, RESPONSAVEL E CONTROLE CNF0184
001460*             :                 DE BAIXA PARA RASTREIO (MESMO   CNF0184
001480*             :                 PADRAO APLICADO A CNFMPM).      CNF0184
001500******************************************************************
001600 01  REG-PRODUCAO.
001700     05  PD-ID                      PIC 9(09).
001800     05  PD-PRODUTO-ID               PIC 9(09).
001900     05  PD-QUANTIDADE               PIC 9(09).
002000     05  PD-DATA-PRODUCAO            PIC 9(08).
002100     05  PD-MASSA                    PIC X(30).
002200     05  PD-RECHEIO                  PIC X(30).
002220     05  PD-TURNO                    PIC X(01).
002240         88  PD-TURNO-MANHA                    VALUE "M".
002260         88  PD-TURNO-TARDE                    VALUE "T".
002280         88  PD-TURNO-NOITE                    VALUE "N".
002300     05  PD-RESPONSAVEL              PIC X(20).
002320     05  PD-STATUS                   PIC X(01).
002340         88  PD-EM-ESTOQUE                     VALUE "E".
002360         88  PD-ESGOTADO                       VALUE "G".
002380         88  PD-CANCELADO                      VALUE "X".
002400     05  PD-QUANTIDADE-VENDIDA       PIC 9(09).
002420     05  PD-DATA-ULT-BAIXA           PIC 9(08).
002440     05  PD-OBSERVACAO               PIC X(20).
002460     05  FILLER                      PIC X(08).
002480     05  FILLER                      PIC X(12).
