000100******************************************************************
000200*           C O P Y   C N F O R H   -   O R C A M E N T O        *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFORH                                           *
000600* DESCRICAO   : CABECALHO DE ORCAMENTO (BUDGET) DE CLIENTE.      *
000700*             : OR-VALOR-FINAL = OR-VALOR-TOTAL MENOS O          *
000800*             : DESCONTO PERCENTUAL OR-DESCONTO.                 *
000900* USADO POR   : CNFOR050                                         *
001000******************************************************************
001100*  HISTORICO DE ALTERACOES
001200*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001300*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL
001400*  06/02/2025  EDR   CNF-0162   INCLUIDO OR-STATUS
001420*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: VENDEDOR,      CNF0184
001440*             :                 VALIDADE DA PROPOSTA, DATA DE   CNF0184
001460*             :                 APROVACAO E CONTADOR DE         CNF0184
001480*             :                 REVISOES (MESMO PADRAO CNFMPM). CNF0184
001500******************************************************************
001600 01  REG-ORCAMENTO.
001700     05  OR-ID                      PIC 9(09).
001800     05  OR-CLIENTE                 PIC X(40).
001900     05  OR-DATA                    PIC 9(08).
002000     05  OR-VALOR-TOTAL             PIC S9(09)V9(02).
002100     05  OR-DESCONTO                PIC S9(03)V9(02).
002200     05  OR-VALOR-FINAL             PIC S9(09)V9(02).
002300     05  OR-STATUS                  PIC X(10).
002320     05  OR-VENDEDOR                PIC X(08).
002340     05  OR-VALIDADE                PIC 9(08).
002360     05  OR-DATA-APROVACAO          PIC 9(08).
002380     05  OR-CONTADOR-REVISOES       PIC 9(03).
002400     05  FILLER                     PIC X(08).
002420     05  FILLER                     PIC X(14).
