000100******************************************************************
000200* FECHA       : 14/09/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* PROGRAMA    : CNFVD040                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : REGISTRO DE VENDAS. VALIDA ESTOQUE DISPONIVEL DO *
000800*             : LOTE DE PRODUCAO ANTES DE GRAVAR CADA LINHA,     *
000900*             : ZERA PRECO QUANDO A VENDA E DOACAO, E EMITE O    *
001000*             : RELATORIO DE VENDAS POR PERIODO COM QUEBRA POR   *
001100*             : VENDA.                                          *
001200* ARCHIVOS    : VDANTG=I, IVANTG=I, PDMAST=I, PRODMAST=I,        *
001300*             : VDTRA=I, VDNOV=O, IVNOV=O, VDREL=O               *
001400* ACCION (ES) : G=GRAVAR VENDA (NOVA OU ATUALIZACAO), X=REMOVER  *
001500*             : VENDA, P=RELATORIO DE VENDAS POR PERIODO         *
001600* PROGRAMA(S) : NENHUM (PONTO DE ENTRADA UNICO)                  *
001700* INSTALADO   : 14/09/1989                                       *
001800******************************************************************
001900*             R E G I S T R O   D E   V E N D A S
002000******************************************************************
002100*  HISTORICO DE ALTERACOES
002200*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
002300*  14/09/1989  EDR   CNF-0105   PROGRAMA INICIAL - GRAVACAO DE    CNF0105 
002400*             :                 VENDA COM VALIDACAO DE ESTOQUE    CNF0105 
002500*  27/04/1995  LRM   CNF-0131   INCLUIDA REMOCAO DE VENDA E       CNF0131 
002600*             :                 RELATORIO POR PERIODO COM QUEBRA  CNF0131 
002700*  19/08/1998  EDR   CNF-1002   AJUSTE DE VIRADA DE SECULO NAS    CNF1002 
002800*             :                 DATAS DE VENDA (ANO 4 DIGITOS)    CNF1002 
002900*  20/02/2025  RFA   CNF-0178   INCLUIDA REGRA DE VENDA-DOACAO    CNF0178
003000*             :                 (VD-DOADO ZERA O PRECO DA LINHA)  CNF0178
003100*  22/07/2026  RFA   CNF-0184   TABELAS AMPLIADAS PARA O LAYOUT   CNF0184
003200*             :                 NOVO DOS MESTRES (VER CNFVDH/     CNF0184
003300*             :                 CNFVDI/CNFPRM)                    CNF0184
003400*  07/08/2026  RFA   CNF-0187   WKS-BUF-TOTAL E WKS-I-SHIFT        CNF0187
003500*             :                 PASSAM DE CAMPO DE GRUPO PARA     CNF0187
003600*             :                 77, CONFORME PADRAO JA USADO       CNF0187
003700*             :                 NOS OUTROS PROGRAMAS DESTE LOTE.   CNF0187
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                     CNFVD040.
004100 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004200 INSTALLATION.                   CONFEITARIA - LOTES NOTURNOS.
004300 DATE-WRITTEN.                   14/09/1989.
004400 DATE-COMPILED.                  07/08/2026.
004500 SECURITY.                       USO INTERNO - LOTE NOTURNO.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    MESTRE DE VENDA NA SITUACAO DE ONTEM - BASE PARA LOCALIZAR
005300*    UMA VENDA EXISTENTE NA ATUALIZACAO OU NA REMOCAO.
005400     SELECT VDANTG   ASSIGN TO VDANTG
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FS-VDANTG.
005700
005800*    ITEM-VENDA NA SITUACAO DE ONTEM - UMA LINHA POR PRODUTO
005900*    VENDIDO DENTRO DE CADA VENDA.
006000     SELECT IVANTG   ASSIGN TO IVANTG
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-IVANTG.
006300
006400*    MESTRE DE PRODUCAO, SOMENTE LEITURA - DA O ESTOQUE
006500*    DISPONIVEL (QTDE PRODUZIDA) DE CADA LOTE PARA VALIDACAO.
006600     SELECT PDMAST   ASSIGN TO PDMAST
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-PDMAST.
006900
007000*    MESTRE DE PRODUTO, SOMENTE LEITURA - SO PARA TRAZER O NOME
007100*    DO PRODUTO NO RELATORIO DE VENDAS POR PERIODO.
007200     SELECT PRODMAST ASSIGN TO PRODMAST
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS FS-PRODMAST.
007500
007600*    TRANSACOES DESTE LOTE - LAYOUT UNICO PARA TODAS AS ACOES,
007700*    REGISTRO VARIANTE "H"/"I" QUANDO A ACAO E GRAVACAO DE VENDA.
007800     SELECT VDTRA    ASSIGN TO VDTRA
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS FS-VDTRA.
008100
008200*    MESTRE DE VENDA REGRAVADO AO FIM DO LOTE, JA REFLETINDO AS
008300*    GRAVACOES E REMOCOES PROCESSADAS.
008400     SELECT VDNOV    ASSIGN TO VDNOV
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS FS-VDNOV.
008700
008800*    ITEM-VENDA REGRAVADO AO FIM DO LOTE, NA MESMA CONDICAO.
008900     SELECT IVNOV    ASSIGN TO IVNOV
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS IS FS-IVNOV.
009200
009300*    SAIDA DO RELATORIO DE VENDAS POR PERIODO (ACAO = P).
009400     SELECT VDREL    ASSIGN TO VDREL
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS IS FS-VDREL.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000*1 -->MESTRE DE VENDA, SITUACAO NO INICIO DO LOTE
010100 FD  VDANTG
010200     LABEL RECORD IS STANDARD.
010300     COPY CNFVDH.
010400
010500*2 -->ITEM-VENDA, SITUACAO NO INICIO DO LOTE
010600 FD  IVANTG
010700     LABEL RECORD IS STANDARD.
010800     COPY CNFVDI.
010900
011000*3 -->MESTRE DE PRODUCAO (SOMENTE LEITURA, P/ ESTOQUE DISPONIVEL)
011100 FD  PDMAST
011200     LABEL RECORD IS STANDARD.
011300     COPY CNFPDM.
011400
011500*4 -->MESTRE DE PRODUTO (SOMENTE LEITURA, P/ NOME NO RELATORIO)
011600 FD  PRODMAST
011700     LABEL RECORD IS STANDARD.
011800     COPY CNFPRM.
011900
012000*5 -->TRANSACOES DESTE LOTE (REGISTRO VARIANTE - CABECALHO "H"
012100*     SEGUIDO DE ZERO OU MAIS LINHAS "I")
012200 FD  VDTRA
012300     LABEL RECORD IS STANDARD.
012400 01  REG-TRANS-VD.
012500     05  TR-TIPO-REG                PIC X(01).
012600     05  TR-DADOS-VD                PIC X(99).
012700
012800*6 -->MESTRE DE VENDA, SITUACAO NO FIM DO LOTE
012900 FD  VDNOV
013000     LABEL RECORD IS STANDARD.
013100     COPY CNFVDH.
013200
013300*7 -->ITEM-VENDA, SITUACAO NO FIM DO LOTE
013400 FD  IVNOV
013500     LABEL RECORD IS STANDARD.
013600     COPY CNFVDI.
013700
013800*8 -->RELATORIO DE VENDAS POR PERIODO
013900 FD  VDREL
014000     LABEL RECORD IS STANDARD.
014100 01  REG-RELATORIO-VD               PIC X(100).
014200
014300 WORKING-STORAGE SECTION.
014400******************************************************************
014500*               C A M P O S     D E     T R A B A L H O          *
014600******************************************************************
014700 01  WKS-CAMPOS-DE-TRABALHO.
014800     05  WKS-NOME-PROGRAMA         PIC X(08)  VALUE "CNFVD040".
014900     05  WKS-PARM-ACAO             PIC X(01)  VALUE SPACES.
015000         88  WKS-GRAVAR-VENDA                   VALUE "G".
015100         88  WKS-REMOVER-VENDA                   VALUE "X".
015200         88  WKS-RELATORIO-PERIODO               VALUE "P".
015300     05  WKS-PARM-VENDA-ID          PIC 9(09)  VALUE ZEROS.
015400     05  WKS-PARM-DATA-INI          PIC 9(08)  VALUE ZEROS.
015500     05  WKS-PARM-DATA-FIM          PIC 9(08)  VALUE ZEROS.
015600     05  FILLER                    PIC X(02)  VALUE SPACES.
015700
015800******************************************************************
015900*            R E G I S T R O   D E   T R A N S A C A O           *
016000*     ( R E D E F I N I C A O   P O R   T I P O   D E   R E G )  *
016100******************************************************************
016200 01  WKS-REG-TRANS-ATUAL.
016300     05  WKS-TR-TIPO                PIC X(01).
016400     05  WKS-TR-DADOS                PIC X(99).
016500 01  WKS-TR-DADOS-CABEC REDEFINES WKS-TR-DADOS.
016600     05  WKS-TR-VD-ID                PIC 9(09).
016700     05  WKS-TR-VD-FORMA-PAGTO       PIC X(08).
016800     05  WKS-TR-VD-DOADO             PIC X(01).
016900     05  WKS-TR-VD-DATA-VENDA        PIC 9(08).
017000     05  FILLER                      PIC X(73).
017100 01  WKS-TR-DADOS-ITEM REDEFINES WKS-TR-DADOS.
017200     05  WKS-TR-IV-PRODUCAO-ID       PIC 9(09).
017300     05  WKS-TR-IV-QUANTIDADE        PIC 9(09).
017400     05  WKS-TR-IV-VALOR-UNITARIO    PIC S9(07)V9(02).
017500     05  FILLER                      PIC X(72).
017600
017700 01  WKS-REG-PENDENTE               PIC X(100).
017800 01  WKS-TEM-PENDENTE                PIC 9(01)  VALUE ZEROS.
017900     88  TEM-REG-PENDENTE                       VALUE 1.
018000
018100******************************************************************
018200*    D A D O S   D A   V E N D A   E M   E L A B O R A C A O     *
018300******************************************************************
018400 01  WKS-VENDA-ATUAL.
018500     05  WKS-VD-ID-ATUAL             PIC 9(09).
018600     05  WKS-VD-FORMA-PAGTO-ATUAL    PIC X(08).
018700     05  WKS-VD-DOADO-ATUAL          PIC X(01).
018800         88  WKS-VD-E-DOACAO-ATUAL              VALUE "Y".
018900     05  WKS-VD-DATA-VENDA-ATUAL     PIC 9(08).
019000     05  FILLER                      PIC X(02)  VALUE SPACES.
019100
019200******************************************************************
019300*     B U F F E R   D A S   L I N H A S   D A   V E N D A        *
019400******************************************************************
019500 01  WKS-BUFFER-ITENS.
019600     05  WKS-BUF-ITEM OCCURS 1 TO 500 TIMES
019700                      DEPENDING ON WKS-BUF-TOTAL
019800                      INDEXED BY WKS-I-BUF.
019900         10  WKS-BUF-PRODUCAO-ID      PIC 9(09).
020000         10  WKS-BUF-QUANTIDADE       PIC 9(09).
020100         10  WKS-BUF-VALOR-UNITARIO   PIC S9(07)V9(02).
020200         10  WKS-BUF-VALIDO           PIC 9(01).
020300             88  BUF-LINHA-VALIDA               VALUE 1.
020400         10  FILLER                   PIC X(02).
020500
020600******************************************************************
020700*                 C O N T R O L A D O R E S                      *
020800******************************************************************
020900 01  WKS-CONTROLADORES.
021000     05  WKS-FIM-VDANTG             PIC 9(01)  VALUE ZEROS.
021100         88  FIM-VDANTG                         VALUE 1.
021200     05  WKS-FIM-IVANTG             PIC 9(01)  VALUE ZEROS.
021300         88  FIM-IVANTG                         VALUE 1.
021400     05  WKS-FIM-PDMAST             PIC 9(01)  VALUE ZEROS.
021500         88  FIM-PDMAST                         VALUE 1.
021600     05  WKS-FIM-PRODMAST           PIC 9(01)  VALUE ZEROS.
021700         88  FIM-PRODMAST                       VALUE 1.
021800     05  WKS-FIM-TRANSACAO          PIC 9(01)  VALUE ZEROS.
021900         88  FIM-TRANSACAO                      VALUE 1.
022000     05  WKS-ACHOU-VD               PIC 9(01)  VALUE ZEROS.
022100         88  ACHOU-VD                           VALUE 1.
022200     05  WKS-ACHOU-PD               PIC 9(01)  VALUE ZEROS.
022300         88  ACHOU-PD                           VALUE 1.
022400     05  WKS-ACHOU-PR               PIC 9(01)  VALUE ZEROS.
022500         88  ACHOU-PR                           VALUE 1.
022600     05  WKS-TEM-LINHA-VALIDA       PIC 9(01)  VALUE ZEROS.
022700         88  TEM-LINHA-VALIDA                   VALUE 1.
022800     05  WKS-PRIMEIRA-VENDA         PIC 9(01)  VALUE ZEROS.
022900         88  NAO-E-PRIMEIRA-VENDA               VALUE 1.
023000     05  FILLER                     PIC X(02)  VALUE SPACES.
023100
023200******************************************************************
023300*          C O N T A D O R E S   E   A C U M U L A D O R E S     *
023400******************************************************************
023500 01  WKS-CONTADORES.
023600     05  WKS-VD-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
023700     05  WKS-IV-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
023800     05  WKS-PD-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
023900     05  WKS-PR-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
024000     05  WKS-VD-PROX-ID             PIC 9(09)  COMP VALUE ZEROS.
024100     05  WKS-JA-VENDIDO             PIC S9(09)V9(03) VALUE ZEROS.
024200     05  WKS-VD-VALOR-CALCULADO     PIC S9(09)V9(02) VALUE ZEROS.
024300     05  WKS-VD-QTD-CALCULADA       PIC 9(09)  VALUE ZEROS.
024400     05  WKS-SUBTOTAL-VENDA         PIC S9(09)V9(02) VALUE ZEROS.
024500     05  WKS-TOTAL-GERAL            PIC S9(11)V9(02) VALUE ZEROS.
024600     05  FILLER                     PIC X(02)  VALUE SPACES.
024700*    CONTADORES AVULSOS, FORA DE GRUPO, CONFORME PADRAO JA USADO  CNF0187
024800*    NOS OUTROS PROGRAMAS DESTE LOTE.                             CNF0187
024900 77  WKS-BUF-TOTAL                  PIC 9(05)  COMP VALUE ZEROS.  CNF0187
025000 77  WKS-I-SHIFT                    PIC 9(05)  COMP VALUE ZEROS.  CNF0187
025100
025200******************************************************************
025300*   T A B E L A S   D E   T R A B A L H O   E M   M E M O R I A  *
025400******************************************************************
025500 01  WKS-TABELA-VENDA.
025600     05  WKS-TAB-VD OCCURS 1 TO 4000 TIMES
025700                    DEPENDING ON WKS-VD-TOTAL
025800                    INDEXED BY WKS-I-TAB-VD.
025900         10  WKS-VD-REG-TAB          PIC X(94).
026000         10  WKS-VD-REG-TAB-R REDEFINES WKS-VD-REG-TAB.
026100             15  WKS-VD-CHAVE-ID          PIC 9(09).
026200             15  WKS-VD-VALOR-VENDA-PARTE PIC S9(09)V9(02).
026300             15  WKS-VD-QUANTIDADE-PARTE  PIC 9(09).
026400             15  WKS-VD-FORMA-PAGTO-PARTE PIC X(08).
026500             15  WKS-VD-DOADO-PARTE       PIC X(01).
026600                 88  WKS-VD-E-DOACAO-PARTE        VALUE "Y".
026700             15  WKS-VD-DATA-VENDA-PARTE  PIC 9(08).
026800             15  FILLER                   PIC X(48).
026900
027000 01  WKS-TABELA-ITEM-VENDA.
027100     05  WKS-TAB-IV OCCURS 1 TO 8000 TIMES
027200                    DEPENDING ON WKS-IV-TOTAL
027300                    INDEXED BY WKS-I-TAB-IV.
027400         10  WKS-IV-REG-TAB          PIC X(84).
027500         10  WKS-IV-REG-TAB-R REDEFINES WKS-IV-REG-TAB.
027600             15  WKS-IV-ID-PARTE          PIC 9(09).
027700             15  WKS-IV-CHAVE-VENDA       PIC 9(09).
027800             15  WKS-IV-PRODUCAO-ID-PARTE PIC 9(09).
027900             15  WKS-IV-QUANTIDADE-PARTE  PIC 9(09).
028000             15  WKS-IV-VALOR-UNITARIO-PARTE PIC S9(07)V9(02).
028100             15  WKS-IV-VALOR-TOTAL-PARTE PIC S9(09)V9(02).
028200             15  FILLER                   PIC X(28).
028300
028400 01  WKS-TABELA-PRODUCAO.
028500     05  WKS-TAB-PD OCCURS 1 TO 4000 TIMES
028600                    DEPENDING ON WKS-PD-TOTAL
028700                    INDEXED BY WKS-I-TAB-PD.
028800         10  WKS-PD-REG-TAB          PIC X(174).
028900         10  WKS-PD-REG-TAB-R REDEFINES WKS-PD-REG-TAB.
029000             15  WKS-PD-CHAVE-ID          PIC 9(09).
029100             15  WKS-PD-PRODUTO-ID-PARTE  PIC 9(09).
029200             15  WKS-PD-QUANTIDADE-PARTE  PIC 9(09).
029300             15  WKS-PD-DATA-PRODUCAO-PARTE PIC 9(08).
029400             15  WKS-PD-MASSA-PARTE       PIC X(30).
029500             15  WKS-PD-RECHEIO-PARTE     PIC X(30).
029600             15  FILLER                   PIC X(79).
029700
029800 01  WKS-TABELA-PRODUTO.
029900     05  WKS-TAB-PR OCCURS 1 TO 2000 TIMES
030000                    DEPENDING ON WKS-PR-TOTAL
030100                    INDEXED BY WKS-I-TAB-PR.
030200         10  WKS-PR-REG-TAB          PIC X(153).
030300         10  WKS-PR-REG-TAB-R REDEFINES WKS-PR-REG-TAB.
030400             15  WKS-PR-ID-PARTE          PIC 9(09).
030500             15  WKS-PR-NOME-PARTE        PIC X(40).
030600             15  WKS-PR-PRECO-PARTE       PIC S9(07)V9(02).
030700             15  WKS-PR-TIPO-PARTE        PIC X(10).
030800             15  WKS-PR-RENDIMENTO-PARTE  PIC 9(05).
030900             15  WKS-PR-DATA-CADASTRO-PARTE PIC 9(08).
031000             15  WKS-PR-STATUS-PARTE      PIC X(01).
031100             15  FILLER                   PIC X(71).
031200
031300******************************************************************
031400*                 A R E A S   D E   I M P R E S S A O            *
031500******************************************************************
031600 01  WKS-LINHA-RELATORIO.
031700     05  WKS-REL-VENDA-ID           PIC ZZZZZZZZ9.
031800     05  FILLER                     PIC X(02)  VALUE SPACES.
031900     05  WKS-REL-PRODUTO            PIC X(40).
032000     05  FILLER                     PIC X(02)  VALUE SPACES.
032100     05  WKS-REL-VALOR-LINHA        PIC ZZZ,ZZ9.99-.
032200     05  FILLER                     PIC X(02)  VALUE SPACES.
032300     05  WKS-REL-FORMA-PAGTO        PIC X(08).
032400     05  FILLER                     PIC X(02)  VALUE SPACES.
032500     05  WKS-REL-DOADO              PIC X(03).
032600
032700 01  WKS-LINHA-SUBTOTAL.
032800     05  FILLER                     PIC X(60)  VALUE
032900         "   SUBTOTAL DA VENDA ...........................".
033000     05  WKS-REL-SUBTOTAL           PIC ZZZ,ZZ9.99-.
033100
033200 01  WKS-LINHA-TOTAL-GERAL.
033300     05  FILLER                     PIC X(60)  VALUE
033400         "TOTAL GERAL DO PERIODO .........................".
033500     05  WKS-REL-TOTAL-GERAL        PIC Z,ZZZ,ZZ9.99-.
033600
033700******************************************************************
033800*      R O T I N A   D E   F I L E   S T A T U S   ( F S E )     *
033900******************************************************************
034000 01  FS-VDANTG                       PIC X(02)  VALUE "00".
034100 01  FS-IVANTG                       PIC X(02)  VALUE "00".
034200 01  FS-PDMAST                       PIC X(02)  VALUE "00".
034300 01  FS-PRODMAST                     PIC X(02)  VALUE "00".
034400 01  FS-VDTRA                        PIC X(02)  VALUE "00".
034500 01  FS-VDNOV                        PIC X(02)  VALUE "00".
034600 01  FS-IVNOV                        PIC X(02)  VALUE "00".
034700 01  FS-VDREL                        PIC X(02)  VALUE "00".
034800 COPY CNFERRS.
034900
035000 PROCEDURE DIVISION.
035100******************************************************************
035200*                    S E C A O   P R I N C I P A L               *
035300*  O SYSIN TRAZ A ACAO (G/X/P). GRAVAR VENDA LE TRANSACOES ATE O *
035400*  FIM DO ARQUIVO; REMOVER E RELATORIO PRECISAM DE PARAMETROS    *
035500*  ADICIONAIS (ID DA VENDA, OU DATA INICIAL/FINAL DO PERIODO).   *
035600******************************************************************
035700 000-MAIN SECTION.
035800     PERFORM 010-ABRE-ARQUIVOS
035900     PERFORM 020-CARREGA-TABELAS
036000     ACCEPT WKS-PARM-ACAO             FROM SYSIN
036100     EVALUATE TRUE
036200         WHEN WKS-GRAVAR-VENDA
036300             PERFORM 200-SALVAR-VENDA UNTIL FIM-TRANSACAO
036400         WHEN WKS-REMOVER-VENDA
036500             ACCEPT WKS-PARM-VENDA-ID FROM SYSIN
036600             PERFORM 400-REMOVER-VENDA
036700         WHEN WKS-RELATORIO-PERIODO
036800             ACCEPT WKS-PARM-DATA-INI FROM SYSIN
036900             ACCEPT WKS-PARM-DATA-FIM FROM SYSIN
037000             PERFORM 500-RELATORIO-VENDAS-PERIODO
037100         WHEN OTHER
037200             DISPLAY ">>> ACAO INVALIDA NO SYSIN: " WKS-PARM-ACAO
037300                     UPON CONSOLE
037400     END-EVALUATE
037500     PERFORM 900-GRAVA-MESTRES-NOVOS
037600     PERFORM 990-FECHA-ARQUIVOS
037700     STOP RUN.
037800 000-MAIN-E. EXIT.
037900
038000******************************************************************
038100*               A B E R T U R A   D E   A R Q U I V O S          *
038200******************************************************************
038300 010-ABRE-ARQUIVOS SECTION.
038400*    SO A ABERTURA DE VDANTG E TESTADA - SE O MESTRE DE VENDA
038500*    NAO ABRIR O LOTE NAO TEM COMO CONTINUAR (TABELA EM MEMORIA
038600*    FICARIA VAZIA E GRAVARIA OS NOVOS MESTRES POR CIMA DO NADA).
038700     OPEN INPUT  VDANTG IVANTG PDMAST PRODMAST VDTRA
038800     OPEN OUTPUT VDNOV  IVNOV  VDREL
038900     IF FS-VDANTG NOT = "00" AND NOT = "35"
039000         MOVE "CNFVD040" TO PROGRAMA
039100         MOVE "VDANTG"   TO ARQUIVO
039200         MOVE "OPEN"     TO ACAO
039300         MOVE SPACES     TO CHAVE
039400         CALL "DEBD1R00" USING PROGRAMA, ARQUIVO, ACAO, CHAVE,
039500                               FS-VDANTG, WKS-FSE-ROTINA
039600         DISPLAY ">>> ERRO AO ABRIR VDANTG, FS=" FS-VDANTG
039700                 UPON CONSOLE
039800         MOVE 91 TO RETURN-CODE
039900         STOP RUN
040000     END-IF.
040100 010-ABRE-ARQUIVOS-E. EXIT.
040200
040300******************************************************************
040400*   0 2 0  -  C A R R E G A   T A B E L A S   E M   M E M O R I A*
040500*  AS QUATRO TABELAS DESTE PROGRAMA: VENDA, ITEM-VENDA (AS DUAS *
040600*  SAO ATUALIZADAS E REGRAVADAS NO FIM DO LOTE), E PRODUCAO E   *
040700*  PRODUTO (SOMENTE LEITURA, USADAS PARA VALIDAR ESTOQUE E PARA *
040800*  COMPOR O RELATORIO).                                        *
040900******************************************************************
041000 020-CARREGA-TABELAS SECTION.
041100     PERFORM 021-LE-VDANTG
041200     PERFORM 024-ACUMULA-VENDA THRU 024-ACUMULA-VENDA-E
041300         UNTIL FIM-VDANTG
041400     PERFORM 022-LE-IVANTG
041500     PERFORM 025-ACUMULA-ITEM-VENDA THRU
041600             025-ACUMULA-ITEM-VENDA-E
041700         UNTIL FIM-IVANTG
041800     PERFORM 023-LE-PDMAST
041900     PERFORM 026-ACUMULA-PRODUCAO THRU 026-ACUMULA-PRODUCAO-E
042000         UNTIL FIM-PDMAST
042100     PERFORM 027-LE-PRODMAST
042200     PERFORM 028-ACUMULA-PRODUTO THRU 028-ACUMULA-PRODUTO-E
042300         UNTIL FIM-PRODMAST.
042400 020-CARREGA-TABELAS-E. EXIT.
042500
042600 021-LE-VDANTG SECTION.
042700*    LEITURA SIMPLES DO MESTRE DE VENDA ANTIGO - CADA PAR
042800*    LE/ACUMULA SE REPETE IGUAL PARA OS QUATRO ARQUIVOS DE ENTRADA.
042900     READ VDANTG
043000         AT END
043100             SET FIM-VDANTG TO TRUE
043200     END-READ.
043300 021-LE-VDANTG-E. EXIT.
043400
043500 022-LE-IVANTG SECTION.
043600     READ IVANTG
043700         AT END
043800             SET FIM-IVANTG TO TRUE
043900     END-READ.
044000 022-LE-IVANTG-E. EXIT.
044100
044200 023-LE-PDMAST SECTION.
044300     READ PDMAST
044400         AT END
044500             SET FIM-PDMAST TO TRUE
044600     END-READ.
044700 023-LE-PDMAST-E. EXIT.
044800
044900 024-ACUMULA-VENDA SECTION.
045000*    GUARDA A VENDA NA TABELA E MANTEM O MAIOR ID JA VISTO, PARA
045100*    QUE A PROXIMA VENDA NOVA RECEBA UM ID QUE NAO COLIDE.
045200     ADD 1 TO WKS-VD-TOTAL
045300     SET WKS-I-TAB-VD TO WKS-VD-TOTAL
045400     MOVE REG-VENDA TO WKS-VD-REG-TAB (WKS-I-TAB-VD)
045500     IF WKS-VD-CHAVE-ID (WKS-I-TAB-VD) > WKS-VD-PROX-ID
045600         MOVE WKS-VD-CHAVE-ID (WKS-I-TAB-VD) TO WKS-VD-PROX-ID
045700     END-IF
045800     PERFORM 021-LE-VDANTG.
045900 024-ACUMULA-VENDA-E. EXIT.
046000
046100 025-ACUMULA-ITEM-VENDA SECTION.
046200*    GUARDA A LINHA DE VENDA TAL COMO ESTAVA ONTEM - SERVE DE
046300*    BASE PARA A VALIDACAO DE ESTOQUE (100) E PARA O RELATORIO.
046400     ADD 1 TO WKS-IV-TOTAL
046500     SET WKS-I-TAB-IV TO WKS-IV-TOTAL
046600     MOVE REG-ITEM-VENDA TO WKS-IV-REG-TAB (WKS-I-TAB-IV)
046700     PERFORM 022-LE-IVANTG.
046800 025-ACUMULA-ITEM-VENDA-E. EXIT.
046900
047000 026-ACUMULA-PRODUCAO SECTION.
047100*    MESTRE DE PRODUCAO EM MEMORIA - A QUANTIDADE PRODUZIDA DE
047200*    CADA LOTE E O TETO PARA A VALIDACAO DE ESTOQUE EM 100.
047300     ADD 1 TO WKS-PD-TOTAL
047400     SET WKS-I-TAB-PD TO WKS-PD-TOTAL
047500     MOVE REG-PRODUCAO TO WKS-PD-REG-TAB (WKS-I-TAB-PD)
047600     PERFORM 023-LE-PDMAST.
047700 026-ACUMULA-PRODUCAO-E. EXIT.
047800
047900 027-LE-PRODMAST SECTION.
048000     READ PRODMAST
048100         AT END
048200             SET FIM-PRODMAST TO TRUE
048300     END-READ.
048400 027-LE-PRODMAST-E. EXIT.
048500
048600 028-ACUMULA-PRODUTO SECTION.
048700*    MESTRE DE PRODUTO EM MEMORIA - USADO SO PARA BUSCAR O NOME
048800*    DO PRODUTO NA HORA DE IMPRIMIR O RELATORIO (540).
048900     ADD 1 TO WKS-PR-TOTAL
049000     SET WKS-I-TAB-PR TO WKS-PR-TOTAL
049100     MOVE REG-PRODUTO TO WKS-PR-REG-TAB (WKS-I-TAB-PR)
049200     PERFORM 027-LE-PRODMAST.
049300 028-ACUMULA-PRODUTO-E. EXIT.
049400
049500******************************************************************
049600*  2 0 0  -  S A L V A R   V E N D A   ( N O V A   O U           *
049700*            A T U A L I Z A C A O ,  C O N F O R M E  T R - V D
049800*            - I D )                                           *
049900******************************************************************
050000 200-SALVAR-VENDA SECTION.
050100     PERFORM 205-OBTEM-PROXIMO-REGISTRO
050200     IF NOT FIM-TRANSACAO
050300         IF WKS-TR-TIPO = "H"
050400             MOVE WKS-TR-VD-ID            TO WKS-VD-ID-ATUAL
050500             MOVE WKS-TR-VD-FORMA-PAGTO    TO
050600                                      WKS-VD-FORMA-PAGTO-ATUAL
050700             MOVE WKS-TR-VD-DOADO          TO
050800                                      WKS-VD-DOADO-ATUAL
050900             MOVE WKS-TR-VD-DATA-VENDA     TO
051000                                      WKS-VD-DATA-VENDA-ATUAL
051100             PERFORM 215-LE-ITENS-DA-VENDA
051200             PERFORM 100-VALIDAR-ESTOQUE-VENDA
051300             SET WKS-TEM-LINHA-VALIDA TO 0
051400             PERFORM 240-VERIFICA-LINHA-VALIDA THRU
051500                     240-VERIFICA-LINHA-VALIDA-E
051600                 VARYING WKS-I-BUF FROM 1 BY 1
051700                 UNTIL WKS-I-BUF > WKS-BUF-TOTAL
051800             IF TEM-LINHA-VALIDA
051900                 IF WKS-VD-ID-ATUAL NOT = 0
052000                     PERFORM 310-EXCLUI-ITENS-ANTIGOS
052100                 END-IF
052200                 PERFORM 230-TOTALIZA-CABECALHO
052300             ELSE
052400                 DISPLAY ">>> VENDA REJEITADA, NENHUMA LINHA "
052500                         "VALIDA: " WKS-VD-ID-ATUAL UPON CONSOLE
052600             END-IF
052700         ELSE
052800             DISPLAY ">>> TRANSACAO DE VENDA FORA DE ORDEM, "
052900                     "ESPERADO CABECALHO 'H'" UPON CONSOLE
053000         END-IF
053100     END-IF.
053200 200-SALVAR-VENDA-E. EXIT.
053300
053400 240-VERIFICA-LINHA-VALIDA SECTION.
053500*    SO PRECISA ACHAR UMA LINHA VALIDA NO BUFFER PARA SABER QUE
053600*    A VENDA TEM ALGO A GRAVAR - O LACO PARA NO PRIMEIRO ACERTO.
053700     IF BUF-LINHA-VALIDA (WKS-I-BUF)
053800         SET TEM-LINHA-VALIDA TO TRUE
053900     END-IF.
054000 240-VERIFICA-LINHA-VALIDA-E. EXIT.
054100
054200******************************************************************
054300*  2 0 5  -  O B T E M   P R O X I M O   R E G I S T R O         *
054400******************************************************************
054500 205-OBTEM-PROXIMO-REGISTRO SECTION.
054600     IF TEM-REG-PENDENTE
054700         MOVE WKS-REG-PENDENTE TO WKS-REG-TRANS-ATUAL
054800         SET WKS-TEM-PENDENTE TO 0
054900     ELSE
055000         READ VDTRA INTO WKS-REG-TRANS-ATUAL
055100             AT END
055200                 SET FIM-TRANSACAO TO TRUE
055300         END-READ
055400     END-IF.
055500 205-OBTEM-PROXIMO-REGISTRO-E. EXIT.
055600
055700******************************************************************
055800*  2 1 5  -  L E   A S   L I N H A S   D A   V E N D A   A T E   *
055900*  O   P R O X I M O   C A B E C A L H O   " H "   O U   E O F  *
056000******************************************************************
056100 215-LE-ITENS-DA-VENDA SECTION.
056200     SET WKS-BUF-TOTAL TO 0
056300     PERFORM 216-LE-PROXIMA-LINHA-TRANS
056400     PERFORM 217-ACUMULA-ITEM-BUFFER THRU
056500             217-ACUMULA-ITEM-BUFFER-E
056600         UNTIL FIM-TRANSACAO OR WKS-TR-TIPO NOT = "I".
056700 215-LE-ITENS-DA-VENDA-E. EXIT.
056800
056900 217-ACUMULA-ITEM-BUFFER SECTION.
057000*    PASSA A LINHA "I" PARA O BUFFER DA VENDA EM ELABORACAO E
057100*    LE A PROXIMA, QUE TANTO PODE SER OUTRA LINHA COMO UM NOVO
057200*    CABECALHO "H" (NESTE CASO O LACO EM 215 ENCERRA).
057300     ADD 1 TO WKS-BUF-TOTAL
057400     SET WKS-I-BUF TO WKS-BUF-TOTAL
057500     MOVE WKS-TR-IV-PRODUCAO-ID    TO
057600                              WKS-BUF-PRODUCAO-ID (WKS-I-BUF)
057700     MOVE WKS-TR-IV-QUANTIDADE     TO
057800                              WKS-BUF-QUANTIDADE (WKS-I-BUF)
057900     MOVE WKS-TR-IV-VALOR-UNITARIO TO
058000                              WKS-BUF-VALOR-UNITARIO (WKS-I-BUF)
058100     MOVE 1                        TO
058200                              WKS-BUF-VALIDO (WKS-I-BUF)
058300     PERFORM 216-LE-PROXIMA-LINHA-TRANS.
058400 217-ACUMULA-ITEM-BUFFER-E. EXIT.
058500
058600 216-LE-PROXIMA-LINHA-TRANS SECTION.
058700*    SE O REGISTRO LIDO NAO FOR LINHA "I", NAO PERTENCE A ESTA
058800*    VENDA - FICA GUARDADO EM WKS-REG-PENDENTE E FIM-TRANSACAO
058900*    VOLTA A FALSE PARA NAO PERDER O PROXIMO CABECALHO.
059000     READ VDTRA INTO WKS-REG-TRANS-ATUAL
059100         AT END
059200             SET FIM-TRANSACAO TO TRUE
059300         NOT AT END
059400             IF WKS-TR-TIPO NOT = "I"
059500                 MOVE WKS-REG-TRANS-ATUAL TO WKS-REG-PENDENTE
059600                 SET TEM-REG-PENDENTE TO TRUE
059700                 SET FIM-TRANSACAO TO FALSE
059800             END-IF
059900     END-READ.
060000 216-LE-PROXIMA-LINHA-TRANS-E. EXIT.
060100
060200******************************************************************
060300*  1 0 0  -  V A L I D A R   E S T O Q U E   P A R A   V E N D A *
060400*  REJEITA (INVALIDA) A LINHA SE QTDE PEDIDA > QTDE DISPONIVEL   *
060500*  NO LOTE DE PRODUCAO (PRODUZIDO - JA VENDIDO, EXCLUINDO ESTA   *
060600*  PROPRIA VENDA QUANDO FOR ATUALIZACAO)                        *
060700******************************************************************
060800 100-VALIDAR-ESTOQUE-VENDA SECTION.
060900     PERFORM 101-VALIDA-UMA-LINHA THRU 101-VALIDA-UMA-LINHA-E
061000         VARYING WKS-I-BUF FROM 1 BY 1
061100         UNTIL WKS-I-BUF > WKS-BUF-TOTAL.
061200 100-VALIDAR-ESTOQUE-VENDA-E. EXIT.
061300
061400 101-VALIDA-UMA-LINHA SECTION.
061500*    LINHA EM BRANCO (SEM PRODUCAO-ID OU SEM QUANTIDADE) E
061600*    DESCARTADA DE SAIDA. DEPOIS, SO E VALIDA SE O LOTE DE
061700*    PRODUCAO EXISTE E TEM SALDO SUFICIENTE PARA A QUANTIDADE.
061800     IF WKS-BUF-PRODUCAO-ID (WKS-I-BUF) = 0 OR
061900        WKS-BUF-QUANTIDADE (WKS-I-BUF) = 0
062000         MOVE 0 TO WKS-BUF-VALIDO (WKS-I-BUF)
062100     ELSE
062200         SET WKS-ACHOU-PD TO 0
062300         PERFORM 150-COMPARA-PRODUCAO-ID THRU
062400                 150-COMPARA-PRODUCAO-ID-E
062500             VARYING WKS-I-TAB-PD FROM 1 BY 1
062600             UNTIL WKS-I-TAB-PD > WKS-PD-TOTAL OR ACHOU-PD
062700         IF NOT ACHOU-PD
062800             MOVE 0 TO WKS-BUF-VALIDO (WKS-I-BUF)
062900         ELSE
063000             PERFORM 110-CALCULA-VENDIDO
063100             IF WKS-BUF-QUANTIDADE (WKS-I-BUF) >
063200                (WKS-PD-QUANTIDADE-PARTE (WKS-I-TAB-PD)
063300                 - WKS-JA-VENDIDO)
063400                 MOVE 0 TO WKS-BUF-VALIDO (WKS-I-BUF)
063500             END-IF
063600         END-IF
063700     END-IF.
063800 101-VALIDA-UMA-LINHA-E. EXIT.
063900
064000 150-COMPARA-PRODUCAO-ID SECTION.
064100*    BUSCA LINEAR REUTILIZADA EM VARIOS PONTOS (VALIDACAO DE
064200*    ESTOQUE E LOCALIZACAO DE NOME NO RELATORIO). O PARAMETRO
064300*    DE COMPARACAO MUDA CONFORME QUEM CHAMA (WKS-I-BUF OU NAO).
064400     IF WKS-PD-CHAVE-ID (WKS-I-TAB-PD) =
064500        WKS-BUF-PRODUCAO-ID (WKS-I-BUF)
064600         SET ACHOU-PD TO TRUE
064700     END-IF.
064800 150-COMPARA-PRODUCAO-ID-E. EXIT.
064900
065000 110-CALCULA-VENDIDO SECTION.
065100*    SOMA TUDO O QUE JA FOI VENDIDO DESTE LOTE NAS VENDAS
065200*    ANTERIORES (IVANTG), PARA COMPARAR COM O SALDO PRODUZIDO.
065300     MOVE ZEROS TO WKS-JA-VENDIDO
065400     PERFORM 111-SOMA-UM-ITEM-VENDA THRU
065500             111-SOMA-UM-ITEM-VENDA-E
065600         VARYING WKS-I-TAB-IV FROM 1 BY 1
065700         UNTIL WKS-I-TAB-IV > WKS-IV-TOTAL.
065800 110-CALCULA-VENDIDO-E. EXIT.
065900
066000 111-SOMA-UM-ITEM-VENDA SECTION.
066100*    EXCLUI DA SOMA AS PROPRIAS LINHAS DESTA VENDA (QUANDO FOR
066200*    ATUALIZACAO), SENAO A VENDA SE BLOQUEARIA CONTRA ELA MESMA.
066300     IF WKS-IV-PRODUCAO-ID-PARTE (WKS-I-TAB-IV) =
066400        WKS-BUF-PRODUCAO-ID (WKS-I-BUF)
066500        AND WKS-IV-CHAVE-VENDA (WKS-I-TAB-IV) NOT =
066600            WKS-VD-ID-ATUAL
066700         ADD WKS-IV-QUANTIDADE-PARTE (WKS-I-TAB-IV) TO
066800             WKS-JA-VENDIDO
066900     END-IF.
067000 111-SOMA-UM-ITEM-VENDA-E. EXIT.
067100
067200******************************************************************
067300*  2 3 0  -  T O T A L I Z A   C A B E C A L H O   E   G R A V A *
067400*  A S   L I N H A S   V A L I D A S   ( A P L I C A N D O   A   *
067500*  R E G R A   D E   D O A C A O )                               *
067600******************************************************************
067700 230-TOTALIZA-CABECALHO SECTION.
067800     MOVE ZEROS TO WKS-VD-VALOR-CALCULADO
067900     MOVE ZEROS TO WKS-VD-QTD-CALCULADA
068000     PERFORM 220-APLICA-DOACAO THRU 220-APLICA-DOACAO-E
068100         VARYING WKS-I-BUF FROM 1 BY 1
068200         UNTIL WKS-I-BUF > WKS-BUF-TOTAL
068300     IF WKS-VD-ID-ATUAL = 0
068400         ADD 1 TO WKS-VD-PROX-ID
068500         MOVE WKS-VD-PROX-ID TO WKS-VD-ID-ATUAL
068600         ADD 1 TO WKS-VD-TOTAL
068700         SET WKS-I-TAB-VD TO WKS-VD-TOTAL
068800         INITIALIZE WKS-VD-REG-TAB (WKS-I-TAB-VD)
068900         MOVE WKS-VD-ID-ATUAL TO WKS-VD-CHAVE-ID (WKS-I-TAB-VD)
069000     ELSE
069100         SET WKS-ACHOU-VD TO 0
069200         PERFORM 235-COMPARA-VENDA-ID THRU
069300                 235-COMPARA-VENDA-ID-E
069400             VARYING WKS-I-TAB-VD FROM 1 BY 1
069500             UNTIL WKS-I-TAB-VD > WKS-VD-TOTAL OR ACHOU-VD
069600     END-IF
069700     MOVE WKS-VD-VALOR-CALCULADO TO
069800                          WKS-VD-VALOR-VENDA-PARTE (WKS-I-TAB-VD)
069900     MOVE WKS-VD-QTD-CALCULADA TO
070000         WKS-VD-QUANTIDADE-PARTE (WKS-I-TAB-VD)
070100     MOVE WKS-VD-FORMA-PAGTO-ATUAL TO
070200         WKS-VD-FORMA-PAGTO-PARTE (WKS-I-TAB-VD)
070300     MOVE WKS-VD-DOADO-ATUAL TO
070400         WKS-VD-DOADO-PARTE (WKS-I-TAB-VD)
070500     MOVE WKS-VD-DATA-VENDA-ATUAL TO
070600         WKS-VD-DATA-VENDA-PARTE (WKS-I-TAB-VD).
070700 230-TOTALIZA-CABECALHO-E. EXIT.
070800
070900 235-COMPARA-VENDA-ID SECTION.
071000*    BUSCA LINEAR REUTILIZADA EM 230, 400 E 500 PARA LOCALIZAR
071100*    UMA VENDA NA TABELA PELO SEU ID.
071200     IF WKS-VD-CHAVE-ID (WKS-I-TAB-VD) = WKS-VD-ID-ATUAL
071300         SET ACHOU-VD TO TRUE
071400     END-IF.
071500 235-COMPARA-VENDA-ID-E. EXIT.
071600
071700******************************************************************
071800*  20/02/2025 RFA - VENDA-DOACAO GRAVA VALOR-UNITARIO ZERO   CNF0178
071900*  NA LINHA, MAS A QUANTIDADE BAIXA DO ESTOQUE NORMALMENTE -  CNF0178
072000*  POR ISSO A VALIDACAO DE ESTOQUE (100) E FEITA ANTES DESTA CNF0178
072100*  REGRA, SOBRE A QUANTIDADE, NUNCA SOBRE O VALOR.            CNF0178
072200******************************************************************
072300 220-APLICA-DOACAO SECTION.
072400     IF BUF-LINHA-VALIDA (WKS-I-BUF)
072500         IF WKS-VD-E-DOACAO-ATUAL
072600             MOVE ZEROS TO WKS-BUF-VALOR-UNITARIO (WKS-I-BUF)
072700         END-IF
072800         ADD 1 TO WKS-IV-TOTAL
072900         SET WKS-I-TAB-IV TO WKS-IV-TOTAL
073000         INITIALIZE WKS-IV-REG-TAB (WKS-I-TAB-IV)
073100         MOVE WKS-IV-TOTAL TO
073200             WKS-IV-ID-PARTE (WKS-I-TAB-IV)
073300         MOVE WKS-VD-ID-ATUAL TO
073400             WKS-IV-CHAVE-VENDA (WKS-I-TAB-IV)
073500         MOVE WKS-BUF-PRODUCAO-ID (WKS-I-BUF) TO
073600             WKS-IV-PRODUCAO-ID-PARTE (WKS-I-TAB-IV)
073700         MOVE WKS-BUF-QUANTIDADE (WKS-I-BUF) TO
073800             WKS-IV-QUANTIDADE-PARTE (WKS-I-TAB-IV)
073900         MOVE WKS-BUF-VALOR-UNITARIO (WKS-I-BUF) TO
074000             WKS-IV-VALOR-UNITARIO-PARTE (WKS-I-TAB-IV)
074100         COMPUTE WKS-IV-VALOR-TOTAL-PARTE (WKS-I-TAB-IV) =
074200                 WKS-BUF-QUANTIDADE (WKS-I-BUF) *
074300                 WKS-BUF-VALOR-UNITARIO (WKS-I-BUF)
074400         ADD WKS-IV-VALOR-TOTAL-PARTE (WKS-I-TAB-IV) TO
074500             WKS-VD-VALOR-CALCULADO
074600         ADD WKS-BUF-QUANTIDADE (WKS-I-BUF) TO
074700             WKS-VD-QTD-CALCULADA
074800     END-IF.
074900 220-APLICA-DOACAO-E. EXIT.
075000
075100******************************************************************
075200*  3 1 0  -  E X C L U I   A S   L I N H A S   A N T I G A S     *
075300*  D E S T A   V E N D A   ( A T U A L I Z A C A O )             *
075400******************************************************************
075500 310-EXCLUI-ITENS-ANTIGOS SECTION.
075600     SET WKS-I-TAB-IV TO 1
075700     PERFORM 320-REMOVE-UM-ITEM THRU 320-REMOVE-UM-ITEM-E
075800         UNTIL WKS-I-TAB-IV > WKS-IV-TOTAL.
075900 310-EXCLUI-ITENS-ANTIGOS-E. EXIT.
076000
076100 320-REMOVE-UM-ITEM SECTION.
076200*    REMOCAO POR DESLOCAMENTO, IGUAL AO USO EM CNFPD030 E
076300*    CNFPR020: NUNCA APAGA NO MEIO, DESLOCA TUDO UMA POSICAO.
076400     IF WKS-IV-CHAVE-VENDA (WKS-I-TAB-IV) = WKS-VD-ID-ATUAL
076500         PERFORM 330-DESLOCA-UMA-LINHA-IV THRU
076600                 330-DESLOCA-UMA-LINHA-IV-E
076700             VARYING WKS-I-SHIFT FROM WKS-I-TAB-IV BY 1
076800             UNTIL WKS-I-SHIFT >= WKS-IV-TOTAL
076900         SUBTRACT 1 FROM WKS-IV-TOTAL
077000     ELSE
077100         SET WKS-I-TAB-IV UP BY 1
077200     END-IF.
077300 320-REMOVE-UM-ITEM-E. EXIT.
077400
077500 330-DESLOCA-UMA-LINHA-IV SECTION.
077600     MOVE WKS-IV-REG-TAB (WKS-I-SHIFT + 1) TO
077700          WKS-IV-REG-TAB (WKS-I-SHIFT).
077800 330-DESLOCA-UMA-LINHA-IV-E. EXIT.
077900
078000******************************************************************
078100*  4 0 0  -  R E M O V E R   V E N D A   ( C A B E C A L H O   + *
078200*  I T E N S   P O R   C A S C A T A )                           *
078300******************************************************************
078400 400-REMOVER-VENDA SECTION.
078500     SET WKS-ACHOU-VD TO 0
078600     PERFORM 235-COMPARA-VENDA-ID THRU 235-COMPARA-VENDA-ID-E
078700         VARYING WKS-I-TAB-VD FROM 1 BY 1
078800         UNTIL WKS-I-TAB-VD > WKS-VD-TOTAL OR ACHOU-VD
078900     IF NOT ACHOU-VD
079000         DISPLAY ">>> VENDA NAO ENCONTRADA: " WKS-PARM-VENDA-ID
079100                 UPON CONSOLE
079200     ELSE
079300         MOVE WKS-PARM-VENDA-ID TO WKS-VD-ID-ATUAL
079400         PERFORM 310-EXCLUI-ITENS-ANTIGOS
079500         PERFORM 410-DESLOCA-UMA-LINHA-VD THRU
079600                 410-DESLOCA-UMA-LINHA-VD-E
079700             VARYING WKS-I-SHIFT FROM WKS-I-TAB-VD BY 1
079800             UNTIL WKS-I-SHIFT >= WKS-VD-TOTAL
079900         SUBTRACT 1 FROM WKS-VD-TOTAL
080000     END-IF.
080100 400-REMOVER-VENDA-E. EXIT.
080200
080300 410-DESLOCA-UMA-LINHA-VD SECTION.
080400*    MESMA TECNICA DE 330, AGORA NA TABELA DE VENDA.
080500     MOVE WKS-VD-REG-TAB (WKS-I-SHIFT + 1) TO
080600          WKS-VD-REG-TAB (WKS-I-SHIFT).
080700 410-DESLOCA-UMA-LINHA-VD-E. EXIT.
080800
080900******************************************************************
081000*  5 0 0  -  R E L A T O R I O   D E   V E N D A S   P O R       *
081100*  P E R I O D O ,   C O M   Q U E B R A   P O R   V E N D A     *
081200******************************************************************
081300 500-RELATORIO-VENDAS-PERIODO SECTION.
081400     MOVE ZEROS TO WKS-TOTAL-GERAL
081500     SET WKS-PRIMEIRA-VENDA TO 0
081600     PERFORM 510-PROCESSA-UMA-VENDA THRU
081700             510-PROCESSA-UMA-VENDA-E
081800         VARYING WKS-I-TAB-VD FROM 1 BY 1
081900         UNTIL WKS-I-TAB-VD > WKS-VD-TOTAL
082000     IF NAO-E-PRIMEIRA-VENDA
082100         PERFORM 530-IMPRIME-TOTAL-GERAL
082200     END-IF.
082300 500-RELATORIO-VENDAS-PERIODO-E. EXIT.
082400
082500 510-PROCESSA-UMA-VENDA SECTION.
082600*    SO ENTRA NO PERIODO SE A DATA DA VENDA ESTIVER ENTRE AS
082700*    DATAS INICIAL E FINAL INFORMADAS NO SYSIN (INCLUSIVE).
082800     IF WKS-VD-DATA-VENDA-PARTE (WKS-I-TAB-VD) >=
082900        WKS-PARM-DATA-INI AND
083000        WKS-VD-DATA-VENDA-PARTE (WKS-I-TAB-VD) <=
083100        WKS-PARM-DATA-FIM
083200         MOVE ZEROS TO WKS-SUBTOTAL-VENDA
083300         PERFORM 520-IMPRIME-UM-ITEM THRU
083400                 520-IMPRIME-UM-ITEM-E
083500             VARYING WKS-I-TAB-IV FROM 1 BY 1
083600             UNTIL WKS-I-TAB-IV > WKS-IV-TOTAL
083700         MOVE WKS-SUBTOTAL-VENDA TO WKS-REL-SUBTOTAL
083800         MOVE WKS-LINHA-SUBTOTAL TO REG-RELATORIO-VD
083900         WRITE REG-RELATORIO-VD
084000         ADD WKS-SUBTOTAL-VENDA TO WKS-TOTAL-GERAL
084100         SET NAO-E-PRIMEIRA-VENDA TO TRUE
084200     END-IF.
084300 510-PROCESSA-UMA-VENDA-E. EXIT.
084400
084500 520-IMPRIME-UM-ITEM SECTION.
084600*    IMPRIME UMA LINHA DE DETALHE POR ITEM DESTA VENDA E VAI
084700*    SOMANDO NO SUBTOTAL, QUE A 510 ESCREVE AO FIM DA VENDA.
084800     IF WKS-IV-CHAVE-VENDA (WKS-I-TAB-IV) =
084900        WKS-VD-CHAVE-ID (WKS-I-TAB-VD)
085000         MOVE WKS-VD-CHAVE-ID (WKS-I-TAB-VD) TO WKS-REL-VENDA-ID
085100         PERFORM 540-LOCALIZA-NOME-PRODUTO
085200         MOVE WKS-IV-VALOR-TOTAL-PARTE (WKS-I-TAB-IV) TO
085300                                         WKS-REL-VALOR-LINHA
085400         MOVE WKS-VD-FORMA-PAGTO-PARTE (WKS-I-TAB-VD) TO
085500                                         WKS-REL-FORMA-PAGTO
085600         IF WKS-VD-E-DOACAO-PARTE (WKS-I-TAB-VD)
085700             MOVE "SIM" TO WKS-REL-DOADO
085800         ELSE
085900             MOVE "NAO" TO WKS-REL-DOADO
086000         END-IF
086100         MOVE WKS-LINHA-RELATORIO TO REG-RELATORIO-VD
086200         WRITE REG-RELATORIO-VD
086300         ADD WKS-IV-VALOR-TOTAL-PARTE (WKS-I-TAB-IV) TO
086400             WKS-SUBTOTAL-VENDA
086500     END-IF.
086600 520-IMPRIME-UM-ITEM-E. EXIT.
086700
086800 540-LOCALIZA-NOME-PRODUTO SECTION.
086900*    PARA CHEGAR NO NOME DO PRODUTO E PRECISO IR DO ITEM-VENDA
087000*    PARA O LOTE DE PRODUCAO, E DESTE PARA O MESTRE DE PRODUTO -
087100*    DUAS BUSCAS LINEARES ENCADEADAS.
087200     SET WKS-ACHOU-PD TO 0
087300     PERFORM 150-COMPARA-PRODUCAO-ID THRU
087400             150-COMPARA-PRODUCAO-ID-E
087500         VARYING WKS-I-TAB-PD FROM 1 BY 1
087600         UNTIL WKS-I-TAB-PD > WKS-PD-TOTAL OR ACHOU-PD
087700     MOVE SPACES TO WKS-REL-PRODUTO
087800     IF ACHOU-PD
087900         SET WKS-ACHOU-PR TO 0
088000         PERFORM 550-COMPARA-PRODUTO-ID THRU
088100                 550-COMPARA-PRODUTO-ID-E
088200             VARYING WKS-I-TAB-PR FROM 1 BY 1
088300             UNTIL WKS-I-TAB-PR > WKS-PR-TOTAL OR ACHOU-PR
088400         IF ACHOU-PR
088500             MOVE WKS-PR-NOME-PARTE (WKS-I-TAB-PR) TO
088600                 WKS-REL-PRODUTO
088700         END-IF
088800     END-IF.
088900 540-LOCALIZA-NOME-PRODUTO-E. EXIT.
089000
089100 550-COMPARA-PRODUTO-ID SECTION.
089200     IF WKS-PR-ID-PARTE (WKS-I-TAB-PR) =
089300        WKS-PD-PRODUTO-ID-PARTE (WKS-I-TAB-PD)
089400         SET ACHOU-PR TO TRUE
089500     END-IF.
089600 550-COMPARA-PRODUTO-ID-E. EXIT.
089700
089800 530-IMPRIME-TOTAL-GERAL SECTION.
089900*    SO E CHAMADA SE PELO MENOS UMA VENDA CAIU NO PERIODO
090000*    (VEJA NAO-E-PRIMEIRA-VENDA EM 500), PARA NAO IMPRIMIR UM
090100*    TOTAL GERAL ZERADO SOZINHO NO RELATORIO.
090200     MOVE WKS-TOTAL-GERAL TO WKS-REL-TOTAL-GERAL
090300     MOVE WKS-LINHA-TOTAL-GERAL TO REG-RELATORIO-VD
090400     WRITE REG-RELATORIO-VD.
090500 530-IMPRIME-TOTAL-GERAL-E. EXIT.
090600
090700******************************************************************
090800*   9 0 0  -  G R A V A   O S   M E S T R E S   N O V O S        *
090900*  REGRAVA INTEGRALMENTE VDNOV E IVNOV A PARTIR DAS TABELAS EM  *
091000*  MEMORIA, JA COM TODAS AS GRAVACOES E REMOCOES DESTE LOTE     *
091100*  APLICADAS - A ORDEM DAS TABELAS E PRESERVADA NA SAIDA.       *
091200******************************************************************
091300 900-GRAVA-MESTRES-NOVOS SECTION.
091400     PERFORM 901-GRAVA-VENDA THRU 901-GRAVA-VENDA-E
091500         VARYING WKS-I-TAB-VD FROM 1 BY 1
091600         UNTIL WKS-I-TAB-VD > WKS-VD-TOTAL
091700     PERFORM 902-GRAVA-ITEM-VENDA THRU 902-GRAVA-ITEM-VENDA-E
091800         VARYING WKS-I-TAB-IV FROM 1 BY 1
091900         UNTIL WKS-I-TAB-IV > WKS-IV-TOTAL
092000     DISPLAY "VENDAS GRAVADAS: " WKS-VD-TOTAL UPON CONSOLE
092100     DISPLAY "LINHAS DE VENDA GRAVADAS: " WKS-IV-TOTAL
092200             UPON CONSOLE.
092300 900-GRAVA-MESTRES-NOVOS-E. EXIT.
092400
092500 901-GRAVA-VENDA SECTION.
092600     MOVE WKS-VD-REG-TAB (WKS-I-TAB-VD) TO REG-VENDA
092700     WRITE REG-VENDA.
092800 901-GRAVA-VENDA-E. EXIT.
092900
093000 902-GRAVA-ITEM-VENDA SECTION.
093100     MOVE WKS-IV-REG-TAB (WKS-I-TAB-IV) TO REG-ITEM-VENDA
093200     WRITE REG-ITEM-VENDA.
093300 902-GRAVA-ITEM-VENDA-E. EXIT.
093400
093500******************************************************************
093600*            9 9 0  -  F E C H A   A R Q U I V O S               *
093700******************************************************************
093800 990-FECHA-ARQUIVOS SECTION.
093900     CLOSE VDANTG IVANTG PDMAST PRODMAST VDTRA VDNOV IVNOV
094000           VDREL.
094100 990-FECHA-ARQUIVOS-E. EXIT.
