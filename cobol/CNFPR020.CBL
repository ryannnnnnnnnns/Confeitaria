000100******************************************************************
000200* FECHA       : 25/05/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* PROGRAMA    : CNFPR020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : MANUTENCAO DO MESTRE DE PRODUTO E DA SUA FICHA   *
000800*             : TECNICA (INGREDIENTES). CALCULA CUSTO A PARTIR   *
000900*             : DA FICHA TECNICA E O PRECO DE VENDA POR MARKUP.  *
001000*             : REALIZA TAMBEM O REAJUSTE GERAL DE PRECOS.       *
001100* ARCHIVOS    : MATPRIMA=I, PRODANTG=I, INGANTG=I, PRODTRA=I,    *
001200*             : PRODNOV=O, INGNOV=O, PRODREL=O                  *
001300* ACCION (ES) : C=CADASTRO/ATUALIZACAO DE PRODUTO (COM FICHA),   *
001400*             : B=REAJUSTE GERAL DE PRECOS (LOTE), U=REAJUSTE    *
001500*             : DE UM SO PRODUTO                                *
001600* INSTALADO   : 25/05/1987                                       *
001700******************************************************************
001800*      M A N U T E N C A O   D E   P R O D U T O   E   P R E C O
001900******************************************************************
002000*  HISTORICO DE ALTERACOES
002100*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
002200*  25/05/1987  EDR   CNF-0102   PROGRAMA INICIAL - CADASTRO DE    CNF0102
002300*             :                 PRODUTO E FICHA TECNICA           CNF0102
002400*  14/02/1993  LRM   CNF-0122   INCLUIDO REAJUSTE GERAL DE        CNF0122
002500*             :                 PRECOS (OPCAO B) E POR PRODUTO    CNF0122
002600*             :                 UNICO (OPCAO U)                   CNF0122
002700*  19/08/1998  EDR   CNF-0999   AJUSTE DE VIRADA DE SECULO -      CNF0999
002800*             :                 NENHUM CAMPO DE DATA NESTE LOTE   CNF0999
002900*  30/11/2024  RFA   CNF-0160   MARKUP FIXO PASSA A SER CONSTANTE CNF0160
003000*             :                 DE PROGRAMA (1,30) CONFORME       CNF0160
003100*             :                 TABELA DE PRECOS VIGENTE          CNF0160
003200*  22/07/2026  RFA   CNF-0184   TABELAS AMPLIADAS PARA O LAYOUT   CNF0184
003300*             :                 NOVO DOS MESTRES (VER CNFPRM/     CNF0184
003400*             :                 CNFING)                           CNF0184
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.                     CNFPR020.
003800 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003900 INSTALLATION.                   CONFEITARIA - LOTES NOTURNOS.
004000 DATE-WRITTEN.                   25/05/1987.
004100 DATE-COMPILED.                  22/07/2026.
004200 SECURITY.                       USO INTERNO - LOTE NOTURNO.
004300******************************************************************
004400*  A FICHA TECNICA (INGREDIENTES) E GRAVADA COMO LINHAS SOLTAS,   *
004500*  CADA UMA APONTANDO PARA O PRODUTO PELO WKS-IG-CHAVE-PRODUTO -  *
004600*  NAO HA RELACIONAMENTO FISICO NO ARQUIVO, SO A CHAVE EM COMUM.  *
004700*  POR ISSO A FICHA INTEIRA E VARRIDA A CADA PRODUTO ALTERADO.    *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    MATERIA-PRIMA E SOMENTE LEITURA, PARA OBTER O CUSTO UNITARIO
005600     SELECT MATPRIMA ASSIGN TO MATPRIMA
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-MATPRIMA.
005900
006000*    MESTRE DE PRODUTO NO INICIO DO LOTE
006100     SELECT PRODANTG ASSIGN TO PRODANTG
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-PRODANTG.
006400
006500*    FICHA TECNICA (INGREDIENTES) NO INICIO DO LOTE
006600     SELECT INGANTG  ASSIGN TO INGANTG
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-INGANTG.
006900
007000*    TRANSACOES DE CADASTRO DE PRODUTO (CABECALHO + INGREDIENTES)
007100     SELECT PRODTRA  ASSIGN TO PRODTRA
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-PRODTRA.
007400
007500*    MESTRE DE PRODUTO NO FIM DO LOTE
007600     SELECT PRODNOV  ASSIGN TO PRODNOV
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-PRODNOV.
007900
008000*    FICHA TECNICA NO FIM DO LOTE
008100     SELECT INGNOV   ASSIGN TO INGNOV
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS IS FS-INGNOV.
008400
008500*    RELATORIO DE REAJUSTE, SO GRAVADO NAS ACOES B E U
008600     SELECT PRODREL  ASSIGN TO PRODREL
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS IS FS-PRODREL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200*1 -->MESTRE DE MATERIA-PRIMA (SOMENTE LEITURA, PARA CUSTO)
009300 FD  MATPRIMA
009400     LABEL RECORD IS STANDARD.
009500     COPY CNFMPM.
009600
009700*2 -->MESTRE DE PRODUTO, SITUACAO NO INICIO DO LOTE
009800 FD  PRODANTG
009900     LABEL RECORD IS STANDARD.
010000     COPY CNFPRM.
010100
010200*3 -->FICHA TECNICA (INGREDIENTES), SITUACAO NO INICIO DO LOTE
010300 FD  INGANTG
010400     LABEL RECORD IS STANDARD.
010500     COPY CNFING.
010600
010700*4 -->TRANSACOES DE CADASTRO DE PRODUTO (REGISTRO VARIANTE -
010800*     CABECALHO "H" SEGUIDO DE ZERO OU MAIS LINHAS "I")
010900 FD  PRODTRA
011000     LABEL RECORD IS STANDARD.
011100 01  REG-TRANS-PR.
011200     05  TR-TIPO-REG                PIC X(01).
011300     05  TR-DADOS-PR                PIC X(99).
011400
011500*5 -->MESTRE DE PRODUTO, SITUACAO NO FIM DO LOTE
011600 FD  PRODNOV
011700     LABEL RECORD IS STANDARD.
011800     COPY CNFPRM.
011900
012000*6 -->FICHA TECNICA, SITUACAO NO FIM DO LOTE
012100 FD  INGNOV
012200     LABEL RECORD IS STANDARD.
012300     COPY CNFING.
012400
012500*7 -->RELATORIO DE REAJUSTE DE PRECOS
012600 FD  PRODREL
012700     LABEL RECORD IS STANDARD.
012800 01  REG-RELATORIO-PR               PIC X(100).
012900
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200*               C A M P O S     D E     T R A B A L H O          *
013300******************************************************************
013400 01  WKS-CAMPOS-DE-TRABALHO.
013500     05  WKS-NOME-PROGRAMA         PIC X(08)  VALUE "CNFPR020".
013600     05  WKS-PARM-ACAO             PIC X(01)  VALUE SPACES.
013700         88  WKS-CADASTRO                      VALUE "C".
013800         88  WKS-REAJUSTE-GERAL                 VALUE "B".
013900         88  WKS-REAJUSTE-UNICO                 VALUE "U".
014000*    SO LIDO NA ACAO U, PARA SABER QUAL PRODUTO REAJUSTAR
014100     05  WKS-PARM-PRODUTO-ID       PIC 9(09)  VALUE ZEROS.
014200*    30/11/2024 RFA - MARKUP PASSA A SER CONSTANTE        CNF0160
014300*    DE PROGRAMA, NAO MAIS PARAMETRO DE SYSIN.            CNF0160
014400     05  WKS-MARKUP                PIC 9(01)V9(02) VALUE 1.30.
014500     05  FILLER                    PIC X(02)  VALUE SPACES.
014600
014700******************************************************************
014800*            R E G I S T R O   D E   T R A N S A C A O           *
014900*     ( R E D E F I N I C A O   P O R   T I P O   D E   R E G )  *
015000******************************************************************
015100*    UMA SO AREA DE LEITURA, REDEFINIDA DUAS VEZES: UMA PARA O
015200*    CABECALHO (TIPO "H") E OUTRA PARA AS LINHAS DE INGREDIENTE
015300*    (TIPO "I") - SO UM DOS DOIS LAYOUTS FAZ SENTIDO POR VEZ
015400 01  WKS-REG-TRANS-ATUAL.
015500     05  WKS-TR-TIPO                PIC X(01).
015600     05  WKS-TR-DADOS                PIC X(99).
015700 01  WKS-TR-DADOS-CABEC REDEFINES WKS-TR-DADOS.
015800     05  WKS-TR-PR-ID                PIC 9(09).
015900     05  WKS-TR-PR-NOME              PIC X(40).
016000     05  WKS-TR-PR-TIPO              PIC X(10).
016100     05  WKS-TR-PR-RENDIMENTO        PIC 9(05).
016200     05  FILLER                      PIC X(35).
016300 01  WKS-TR-DADOS-INGRED REDEFINES WKS-TR-DADOS.
016400     05  WKS-TR-IG-MATPRIMA-ID       PIC 9(09).
016500     05  WKS-TR-IG-QUANTIDADE        PIC S9(09)V9(03).
016600     05  FILLER                      PIC X(78).
016700
016800*    GUARDA A LINHA LIDA "NA FRENTE" QUANDO 216 PRECISA SABER SE
016900*    A PROXIMA LINHA AINDA E DO MESMO PRODUTO
017000 01  WKS-REG-PENDENTE               PIC X(100).
017100 01  WKS-TEM-PENDENTE                PIC 9(01)  VALUE ZEROS.
017200     88  TEM-REG-PENDENTE                       VALUE 1.
017300
017400******************************************************************
017500*    D A D O S   D O   P R O D U T O   E M   E L A B O R A C A O *
017600******************************************************************
017700 01  WKS-NOVO-PRODUTO.
017800     05  WKS-NOVO-PR-ID               PIC 9(09).
017900     05  WKS-NOVO-PR-NOME             PIC X(40).
018000     05  WKS-NOVO-PR-TIPO             PIC X(10).
018100     05  WKS-NOVO-PR-RENDIMENTO       PIC 9(05).
018200     05  FILLER                      PIC X(02)  VALUE SPACES.
018300
018400 01  WKS-DATA-HOJE                    PIC 9(08)  VALUE ZEROS.
018500*    INDICE AUXILIAR USADO SO NO DESLOCAMENTO DA TABELA DE
018600*    INGREDIENTES (211/212A), QUANDO UMA LINHA E REMOVIDA
018700 01  WKS-I-SHIFT                      PIC 9(05)  COMP VALUE ZEROS.
018800
018900******************************************************************
019000*                 C O N T R O L A D O R E S                      *
019100******************************************************************
019200 01  WKS-CONTROLADORES.
019300     05  WKS-FIM-PRODANTG           PIC 9(01)  VALUE ZEROS.
019400         88  FIM-PRODANTG                       VALUE 1.
019500     05  WKS-FIM-INGANTG            PIC 9(01)  VALUE ZEROS.
019600         88  FIM-INGANTG                        VALUE 1.
019700     05  WKS-FIM-MATPRIMA           PIC 9(01)  VALUE ZEROS.
019800         88  FIM-MATPRIMA                       VALUE 1.
019900     05  WKS-FIM-TRANSACAO          PIC 9(01)  VALUE ZEROS.
020000         88  FIM-TRANSACAO                      VALUE 1.
020100     05  WKS-ACHOU-PR               PIC 9(01)  VALUE ZEROS.
020200         88  ACHOU-PR                           VALUE 1.
020300     05  WKS-ACHOU-MP-CUSTO         PIC 9(01)  VALUE ZEROS.
020400         88  ACHOU-MP-CUSTO                     VALUE 1.
020500     05  FILLER                     PIC X(02)  VALUE SPACES.
020600
020700******************************************************************
020800*          C O N T A D O R E S   E   A C U M U L A D O R E S     *
020900******************************************************************
021000 01  WKS-CONTADORES.
021100     05  WKS-MP-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
021200     05  WKS-PR-TOTAL                PIC 9(07)  COMP VALUE ZEROS.
021300     05  WKS-IG-TOTAL                PIC 9(07)  COMP VALUE ZEROS.
021400     05  WKS-PR-PROX-ID              PIC 9(09)  COMP VALUE ZEROS.
021500     05  WKS-I-MP                    PIC 9(05)  COMP VALUE ZEROS.
021600     05  WKS-I-PR                    PIC 9(05)  COMP VALUE ZEROS.
021700     05  WKS-I-IG                    PIC 9(05)  COMP VALUE ZEROS.
021800     05  WKS-QTD-REAJUSTADOS         PIC 9(07)  COMP VALUE ZEROS.
021900     05  WKS-CUSTO-CALCULADO         PIC S9(07)V9(04) VALUE ZEROS.
022000     05  WKS-PRECO-CALCULADO         PIC S9(07)V9(02) VALUE ZEROS.
022100     05  WKS-PRECO-ANTIGO            PIC S9(07)V9(02) VALUE ZEROS.
022200     05  WKS-DIFERENCA-PRECO         PIC S9(07)V9(02) VALUE ZEROS.
022300     05  FILLER                      PIC X(02)  VALUE SPACES.
022400
022500******************************************************************
022600*   T A B E L A S   D E   T R A B A L H O   E M   M E M O R I A  *
022700*  AS TRES TABELAS SAO CARREGADAS UMA SO VEZ NO INICIO (020) E    *
022800*  FICAM RESIDENTES DURANTE TODO O LOTE; NAO HA RELEITURA DOS     *
022900*  ARQUIVOS ANTIGOS DEPOIS DISSO.                                 *
023000******************************************************************
023100 01  WKS-TABELA-MATPRIMA.
023200     05  WKS-TAB-MP OCCURS 1 TO 2000 TIMES
023300                    DEPENDING ON WKS-MP-TOTAL
023400                    INDEXED BY WKS-I-TAB-MP.
023500         10  WKS-MP-REG-TAB          PIC X(191).
023600         10  WKS-MP-REG-TAB-R REDEFINES WKS-MP-REG-TAB.
023700             15  WKS-MP-ID-PARTE        PIC 9(09).
023800             15  WKS-MP-NOME-PARTE      PIC X(40).
023900             15  WKS-MP-UNID-PARTE      PIC X(04).
024000             15  WKS-MP-QUANTIDADE-PARTE PIC S9(09)V9(03).
024100             15  WKS-MP-VALOR-PARTE     PIC S9(07)V9(04).
024200             15  WKS-MP-QTD-MINIMA-PARTE PIC S9(09)V9(03).
024300             15  WKS-MP-DATA-CADASTRO-PARTE PIC 9(08).
024400             15  WKS-MP-DATA-ULT-MOVTO-PARTE PIC 9(08).
024500             15  WKS-MP-STATUS-PARTE    PIC X(01).
024600             15  FILLER                 PIC X(86).
024700
024800 01  WKS-TABELA-PRODUTO.
024900     05  WKS-TAB-PR OCCURS 1 TO 2000 TIMES
025000                    DEPENDING ON WKS-PR-TOTAL
025100                    INDEXED BY WKS-I-TAB-PR.
025200         10  WKS-PR-REG-TAB          PIC X(153).
025300         10  WKS-PR-REG-TAB-R REDEFINES WKS-PR-REG-TAB.
025400             15  WKS-PR-ID-PARTE        PIC 9(09).
025500             15  WKS-PR-NOME-PARTE      PIC X(40).
025600             15  WKS-PR-PRECO-PARTE     PIC S9(07)V9(02).
025700             15  WKS-PR-TIPO-PARTE      PIC X(10).
025800             15  WKS-PR-RENDIMENTO-PARTE PIC 9(05).
025900             15  WKS-PR-DATA-CADASTRO-PARTE PIC 9(08).
026000             15  WKS-PR-STATUS-PARTE    PIC X(01).
026100                 88  WKS-PR-ATIVO-PARTE             VALUE "A".
026200                 88  WKS-PR-INATIVO-PARTE           VALUE "I".
026300             15  FILLER                 PIC X(71).
026400
026500*    ESTA TABELA GUARDA TODAS AS LINHAS DE TODOS OS PRODUTOS;
026600*    WKS-IG-CHAVE-PRODUTO E A UNICA LIGACAO COM WKS-TABELA-PRODUTO
026700 01  WKS-TABELA-INGREDIENTE.
026800     05  WKS-TAB-IG OCCURS 1 TO 8000 TIMES
026900                    DEPENDING ON WKS-IG-TOTAL
027000                    INDEXED BY WKS-I-TAB-IG.
027100         10  WKS-IG-REG-TAB          PIC X(92).
027200         10  WKS-IG-REG-TAB-R REDEFINES WKS-IG-REG-TAB.
027300             15  WKS-IG-CHAVE-PRODUTO   PIC 9(09).
027400             15  WKS-IG-MATERIA-PRIMA-ID-PARTE PIC 9(09).
027500             15  WKS-IG-QUANTIDADE-PARTE PIC S9(09)V9(03).
027600             15  FILLER                 PIC X(62).
027700
027800******************************************************************
027900*                 A R E A S   D E   I M P R E S S A O            *
028000******************************************************************
028100 01  WKS-LINHA-RELATORIO.
028200     05  WKS-REL-NOME               PIC X(40).
028300     05  FILLER                      PIC X(02)  VALUE SPACES.
028400     05  WKS-REL-PRECO-ANTIGO        PIC ZZZ,ZZ9.99-.
028500     05  FILLER                      PIC X(02)  VALUE SPACES.
028600     05  WKS-REL-PRECO-NOVO          PIC ZZZ,ZZ9.99-.
028700
028800 01  WKS-LINHA-TOTAL.
028900     05  FILLER                      PIC X(60)  VALUE
029000         "TOTAL DE PRODUTOS REAJUSTADOS .................".
029100     05  WKS-TOT-REAJUSTADOS         PIC ZZZ,ZZ9.
029200
029300******************************************************************
029400*      R O T I N A   D E   F I L E   S T A T U S   ( F S E )     *
029500******************************************************************
029600 01  FS-MATPRIMA                     PIC X(02)  VALUE "00".
029700 01  FS-PRODANTG                     PIC X(02)  VALUE "00".
029800 01  FS-INGANTG                      PIC X(02)  VALUE "00".
029900 01  FS-PRODTRA                      PIC X(02)  VALUE "00".
030000 01  FS-PRODNOV                      PIC X(02)  VALUE "00".
030100 01  FS-INGNOV                       PIC X(02)  VALUE "00".
030200 01  FS-PRODREL                      PIC X(02)  VALUE "00".
030300 COPY CNFERRS.
030400
030500 PROCEDURE DIVISION.
030600******************************************************************
030700*                    S E C A O   P R I N C I P A L               *
030800*  ABRE OS SETE ARQUIVOS, CARREGA AS TRES TABELAS EM MEMORIA E    *
030900*  DESVIA PARA A ROTINA DA ACAO INFORMADA NO SYSIN (C/B/U).       *
031000******************************************************************
031100 000-MAIN SECTION.
031200     PERFORM 010-ABRE-ARQUIVOS
031300     PERFORM 020-CARREGA-TABELAS
031400     ACCEPT WKS-PARM-ACAO             FROM SYSIN
031500     EVALUATE TRUE
031600         WHEN WKS-CADASTRO
031700             PERFORM 200-SALVAR-PRODUTO UNTIL FIM-TRANSACAO
031800         WHEN WKS-REAJUSTE-GERAL
031900             PERFORM 500-REAJUSTE-GERAL
032000         WHEN WKS-REAJUSTE-UNICO
032100             ACCEPT WKS-PARM-PRODUTO-ID FROM SYSIN
032200             PERFORM 510-REAJUSTE-UNICO
032300         WHEN OTHER
032400             DISPLAY ">>> ACAO INVALIDA NO SYSIN: " WKS-PARM-ACAO
032500                     UPON CONSOLE
032600     END-EVALUATE
032700     PERFORM 900-GRAVA-MESTRES-NOVOS
032800     PERFORM 990-FECHA-ARQUIVOS
032900     STOP RUN.
033000 000-MAIN-E. EXIT.
033100
033200******************************************************************
033300*               A B E R T U R A   D E   A R Q U I V O S          *
033400*  SO O PRODANTG E TESTADO CONTRA ERRO DE OPEN - OS DEMAIS MESTRES*
033500*  ACOMPANHAM O MESMO CICLO DE VIDA DO LOTE.                     *
033600******************************************************************
033700 010-ABRE-ARQUIVOS SECTION.
033800     OPEN INPUT  MATPRIMA PRODANTG INGANTG PRODTRA
033900     OPEN OUTPUT PRODNOV  INGNOV   PRODREL
034000     IF FS-PRODANTG NOT = "00" AND NOT = "35"
034100         MOVE "CNFPR020" TO PROGRAMA
034200         MOVE "PRODANTG" TO ARQUIVO
034300         MOVE "OPEN"     TO ACAO
034400         MOVE SPACES     TO CHAVE
034500*        ROTEADOR DE ERRO DE FILE STATUS - VER COPY CNFERRS
034600         CALL "DEBD1R00" USING PROGRAMA, ARQUIVO, ACAO, CHAVE,
034700                               FS-PRODANTG, WKS-FSE-ROTINA
034800         DISPLAY ">>> ERRO AO ABRIR PRODANTG, FS=" FS-PRODANTG
034900                 UPON CONSOLE
035000         MOVE 91 TO RETURN-CODE
035100         STOP RUN
035200     END-IF.
035300 010-ABRE-ARQUIVOS-E. EXIT.
035400
035500******************************************************************
035600*   0 2 0  -  C A R R E G A   T A B E L A S   E M   M E M O R I A*
035700*  OS TRES MESTRES ANTIGOS SAO LIDOS POR COMPLETO, UM APOS O      *
035800*  OUTRO, ANTES DE QUALQUER TRANSACAO SER PROCESSADA.             *
035900******************************************************************
036000 020-CARREGA-TABELAS SECTION.
036100     PERFORM 021-LE-MATPRIMA
036200     PERFORM 024-ACUMULA-MATPRIMA THRU 024-ACUMULA-MATPRIMA-E
036300         UNTIL FIM-MATPRIMA
036400     PERFORM 022-LE-PRODANTG
036500     PERFORM 025-ACUMULA-PRODUTO THRU 025-ACUMULA-PRODUTO-E
036600         UNTIL FIM-PRODANTG
036700     PERFORM 023-LE-INGANTG
036800     PERFORM 026-ACUMULA-INGRED-ANTG THRU
036900             026-ACUMULA-INGRED-ANTG-E
037000         UNTIL FIM-INGANTG.
037100 020-CARREGA-TABELAS-E. EXIT.
037200
037300*    LEITURAS SIMPLES - O CONSUMO DE CADA REGISTRO FICA NOS
037400*    PARAGRAFOS 024/025/026, QUE MOVEM PARA A TABELA EM MEMORIA
037500 021-LE-MATPRIMA SECTION.
037600     READ MATPRIMA
037700         AT END
037800             SET FIM-MATPRIMA TO TRUE
037900     END-READ.
038000 021-LE-MATPRIMA-E. EXIT.
038100
038200 022-LE-PRODANTG SECTION.
038300     READ PRODANTG
038400         AT END
038500             SET FIM-PRODANTG TO TRUE
038600     END-READ.
038700 022-LE-PRODANTG-E. EXIT.
038800
038900 023-LE-INGANTG SECTION.
039000     READ INGANTG
039100         AT END
039200             SET FIM-INGANTG TO TRUE
039300     END-READ.
039400 023-LE-INGANTG-E. EXIT.
039500
039600*    COPIA O REGISTRO LIDO PARA A TABELA DE MATERIA-PRIMA
039700 024-ACUMULA-MATPRIMA SECTION.
039800     ADD 1 TO WKS-MP-TOTAL
039900     SET WKS-I-TAB-MP TO WKS-MP-TOTAL
040000     MOVE REG-MATPRIMA TO WKS-MP-REG-TAB (WKS-I-TAB-MP)
040100     PERFORM 021-LE-MATPRIMA.
040200 024-ACUMULA-MATPRIMA-E. EXIT.
040300
040400*    COPIA O REGISTRO LIDO PARA A TABELA DE PRODUTO E ACOMPANHA
040500*    O MAIOR PR-ID JA USADO, BASE DO PROXIMO ID GERADO EM 230
040600 025-ACUMULA-PRODUTO SECTION.
040700     ADD 1 TO WKS-PR-TOTAL
040800     SET WKS-I-TAB-PR TO WKS-PR-TOTAL
040900     MOVE REG-PRODUTO TO WKS-PR-REG-TAB (WKS-I-TAB-PR)
041000     IF WKS-PR-ID-PARTE (WKS-I-TAB-PR) > WKS-PR-PROX-ID
041100         MOVE WKS-PR-ID-PARTE (WKS-I-TAB-PR) TO WKS-PR-PROX-ID
041200     END-IF
041300     PERFORM 022-LE-PRODANTG.
041400 025-ACUMULA-PRODUTO-E. EXIT.
041500
041600*    COPIA UMA LINHA DA FICHA TECNICA ANTIGA PARA A TABELA; A
041700*    CHAVE-PRODUTO VEM PRONTA NO PROPRIO REGISTRO CNFING
041800 026-ACUMULA-INGRED-ANTG SECTION.
041900     ADD 1 TO WKS-IG-TOTAL
042000     SET WKS-I-TAB-IG TO WKS-IG-TOTAL
042100     MOVE REG-INGREDIENTE TO WKS-IG-REG-TAB (WKS-I-TAB-IG)
042200     PERFORM 023-LE-INGANTG.
042300 026-ACUMULA-INGRED-ANTG-E. EXIT.
042400
042500******************************************************************
042600*  2 0 0  -  S A L V A R   P R O D U T O   ( C A D A S T R O )   *
042700*  LE UM CABECALHO "H" SEGUIDO DE SUAS LINHAS "I", SUBSTITUI A   *
042800*  FICHA TECNICA ANTIGA E RECALCULA CUSTO/PRECO                 *
042900******************************************************************
043000 200-SALVAR-PRODUTO SECTION.
043100     PERFORM 205-OBTEM-PROXIMO-REGISTRO
043200     IF NOT FIM-TRANSACAO
043300         IF WKS-TR-TIPO = "H"
043400*            CABECALHO VALIDO - COPIA OS CAMPOS CADASTRAIS DO
043500*            PRODUTO PARA A AREA DE TRABALHO WKS-NOVO-PRODUTO
043600             MOVE WKS-TR-PR-ID         TO WKS-NOVO-PR-ID
043700             MOVE WKS-TR-PR-NOME       TO WKS-NOVO-PR-NOME
043800             MOVE WKS-TR-PR-TIPO       TO WKS-NOVO-PR-TIPO
043900             MOVE WKS-TR-PR-RENDIMENTO TO WKS-NOVO-PR-RENDIMENTO
044000             PERFORM 210-REMOVE-FICHA-ANTIGA
044100             PERFORM 215-LE-LINHAS-DE-INGREDIENTE
044200             PERFORM 220-CALCULA-CUSTO-E-PRECO
044300             PERFORM 230-GRAVA-OU-ATUALIZA-PRODUTO
044400         ELSE
044500*            QUALQUER OUTRA COISA FORA DO PADRAO H SEGUIDO DE
044600*            ZERO OU MAIS I E TRANSACAO MAL FORMADA NO SYSIN
044700             DISPLAY ">>> TRANSACAO DE PRODUTO FORA DE ORDEM, "
044800                     "ESPERADO CABECALHO 'H'" UPON CONSOLE
044900         END-IF
045000     END-IF.
045100 200-SALVAR-PRODUTO-E. EXIT.
045200
045300******************************************************************
045400*  2 0 5  -  O B T E M   P R O X I M O   R E G I S T R O         *
045500*  (USA O REGISTRO PENDENTE DE LEITURA ANTECIPADA, SE HOUVER)    *
045600******************************************************************
045700 205-OBTEM-PROXIMO-REGISTRO SECTION.
045800     IF TEM-REG-PENDENTE
045900*        216 JA TINHA LIDO ESTE REGISTRO PARA SABER ONDE A
046000*        FICHA TECNICA DO PRODUTO ANTERIOR TERMINAVA
046100         MOVE WKS-REG-PENDENTE TO WKS-REG-TRANS-ATUAL
046200         SET WKS-TEM-PENDENTE TO 0
046300     ELSE
046400         READ PRODTRA INTO WKS-REG-TRANS-ATUAL
046500             AT END
046600                 SET FIM-TRANSACAO TO TRUE
046700         END-READ
046800     END-IF.
046900 205-OBTEM-PROXIMO-REGISTRO-E. EXIT.
047000
047100******************************************************************
047200*  2 1 0  -  R E M O V E   A   F I C H A   T E C N I C A         *
047300*            A N T I G A   D E S T E   P R O D U T O             *
047400******************************************************************
047500 210-REMOVE-FICHA-ANTIGA SECTION.
047600     SET WKS-I-TAB-IG TO 1
047700     PERFORM 213-REMOVE-UMA-LINHA THRU 213-REMOVE-UMA-LINHA-E
047800         UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL.
047900 210-REMOVE-FICHA-ANTIGA-E. EXIT.
048000
048100*    NAO AVANCA O INDICE QUANDO REMOVE, POIS A LINHA SEGUINTE
048200*    DESLOCOU PARA A POSICAO ATUAL (VER 211/212A)
048300 213-REMOVE-UMA-LINHA SECTION.
048400     IF WKS-IG-CHAVE-PRODUTO (WKS-I-TAB-IG) = WKS-NOVO-PR-ID
048500         PERFORM 211-REMOVE-LINHA-DA-TABELA
048600     ELSE
048700         SET WKS-I-TAB-IG UP BY 1
048800     END-IF.
048900 213-REMOVE-UMA-LINHA-E. EXIT.
049000
049100*    DESLOCA TODAS AS LINHAS SEGUINTES UMA POSICAO PARA TRAS E
049200*    ENCURTA A TABELA EM 1 - EQUIVALENTE A UM DELETE DE TABELA
049300 211-REMOVE-LINHA-DA-TABELA SECTION.
049400     PERFORM 212A-DESLOCA-UMA-LINHA THRU
049500             212A-DESLOCA-UMA-LINHA-E
049600         VARYING WKS-I-SHIFT FROM WKS-I-TAB-IG BY 1
049700         UNTIL WKS-I-SHIFT >= WKS-IG-TOTAL
049800     SUBTRACT 1 FROM WKS-IG-TOTAL.
049900 211-REMOVE-LINHA-DA-TABELA-E. EXIT.
050000
050100 212A-DESLOCA-UMA-LINHA SECTION.
050200     MOVE WKS-IG-REG-TAB (WKS-I-SHIFT + 1) TO
050300          WKS-IG-REG-TAB (WKS-I-SHIFT).
050400 212A-DESLOCA-UMA-LINHA-E. EXIT.
050500
050600******************************************************************
050700*  2 1 5 - L E  A S  L I N H A S  D E  I N G R E D I E N T E    *
050800*  ATE ENCONTRAR O PROXIMO CABECALHO "H" OU FIM DE ARQUIVO       *
050900******************************************************************
051000 215-LE-LINHAS-DE-INGREDIENTE SECTION.
051100     PERFORM 216-LE-PROXIMA-LINHA-TRANS
051200     PERFORM 217-ACUMULA-INGREDIENTE THRU
051300             217-ACUMULA-INGREDIENTE-E
051400         UNTIL FIM-TRANSACAO OR WKS-TR-TIPO NOT = "I".
051500 215-LE-LINHAS-DE-INGREDIENTE-E. EXIT.
051600
051700*    ACRESCENTA UMA LINHA NOVA NO FINAL DA TABELA DE
051800*    INGREDIENTES, JA COM A CHAVE DO PRODUTO EM ELABORACAO
051900 217-ACUMULA-INGREDIENTE SECTION.
052000     ADD 1 TO WKS-IG-TOTAL
052100     SET WKS-I-TAB-IG TO WKS-IG-TOTAL
052200     INITIALIZE WKS-IG-REG-TAB (WKS-I-TAB-IG)
052300     MOVE WKS-NOVO-PR-ID TO
052400         WKS-IG-CHAVE-PRODUTO (WKS-I-TAB-IG)
052500     MOVE WKS-TR-IG-MATPRIMA-ID TO
052600         WKS-IG-MATERIA-PRIMA-ID-PARTE (WKS-I-TAB-IG)
052700     MOVE WKS-TR-IG-QUANTIDADE TO
052800         WKS-IG-QUANTIDADE-PARTE (WKS-I-TAB-IG)
052900     PERFORM 216-LE-PROXIMA-LINHA-TRANS.
053000 217-ACUMULA-INGREDIENTE-E. EXIT.
053100
053200*    LEITURA COM "ESPIADA" - SE A LINHA LIDA NAO FOR MAIS "I",
053300*    ELA E GUARDADA EM WKS-REG-PENDENTE PARA 205 DEVOLVER DEPOIS
053400*    (SEM ISSO, O CABECALHO DO PROXIMO PRODUTO SE PERDERIA)
053500 216-LE-PROXIMA-LINHA-TRANS SECTION.
053600     READ PRODTRA INTO WKS-REG-TRANS-ATUAL
053700         AT END
053800             SET FIM-TRANSACAO TO TRUE
053900         NOT AT END
054000             IF WKS-TR-TIPO NOT = "I"
054100                 MOVE WKS-REG-TRANS-ATUAL TO WKS-REG-PENDENTE
054200                 SET TEM-REG-PENDENTE TO TRUE
054300                 SET FIM-TRANSACAO TO FALSE
054400             END-IF
054500     END-READ.
054600 216-LE-PROXIMA-LINHA-TRANS-E. EXIT.
054700
054800******************************************************************
054900*  2 2 0  -  C A L C U L A   C U S T O   E   P R E C O           *
055000*  CUSTO = SOMA (QTDE INGREDIENTE * CUSTO UNITARIO MATERIA-PRIMA)*
055100*  PRECO = CUSTO * MARKUP (1,30), ARREDONDADO 2 DECIMAIS         *
055200******************************************************************
055300 220-CALCULA-CUSTO-E-PRECO SECTION.
055400     MOVE ZEROS TO WKS-CUSTO-CALCULADO
055500     PERFORM 223-ACUMULA-CUSTO-LINHA THRU
055600             223-ACUMULA-CUSTO-LINHA-E
055700         VARYING WKS-I-TAB-IG FROM 1 BY 1
055800         UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL
055900     COMPUTE WKS-PRECO-CALCULADO ROUNDED =
056000             WKS-CUSTO-CALCULADO * WKS-MARKUP.
056100 220-CALCULA-CUSTO-E-PRECO-E. EXIT.
056200
056300*    SO CONSIDERA AS LINHAS DA FICHA QUE PERTENCEM AO PRODUTO
056400*    EM ELABORACAO - A TABELA TEM LINHAS DE TODOS OS PRODUTOS
056500 223-ACUMULA-CUSTO-LINHA SECTION.
056600     IF WKS-IG-CHAVE-PRODUTO (WKS-I-TAB-IG) = WKS-NOVO-PR-ID
056700         PERFORM 221-LOCALIZA-CUSTO-MATPRIMA
056800         IF ACHOU-MP-CUSTO
056900             COMPUTE WKS-CUSTO-CALCULADO =
057000                     WKS-CUSTO-CALCULADO +
057100                     (WKS-IG-QUANTIDADE-PARTE (WKS-I-TAB-IG) *
057200                      WKS-MP-VALOR-PARTE (WKS-I-TAB-MP))
057300         END-IF
057400     END-IF.
057500 223-ACUMULA-CUSTO-LINHA-E. EXIT.
057600
057700 221-LOCALIZA-CUSTO-MATPRIMA SECTION.
057800     SET WKS-ACHOU-MP-CUSTO TO 0
057900     PERFORM 222-COMPARA-MATPRIMA THRU 222-COMPARA-MATPRIMA-E
058000         VARYING WKS-I-TAB-MP FROM 1 BY 1
058100         UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL OR ACHOU-MP-CUSTO.
058200 221-LOCALIZA-CUSTO-MATPRIMA-E. EXIT.
058300
058400 222-COMPARA-MATPRIMA SECTION.
058500     IF WKS-MP-ID-PARTE (WKS-I-TAB-MP) =
058600        WKS-IG-MATERIA-PRIMA-ID-PARTE (WKS-I-TAB-IG)
058700         SET ACHOU-MP-CUSTO TO TRUE
058800     END-IF.
058900 222-COMPARA-MATPRIMA-E. EXIT.
059000
059100******************************************************************
059200*  2 3 0  -  G R A V A   O U   A T U A L I Z A   P R O D U T O   *
059300*  MESMA LOGICA DE INCLUSAO/ATUALIZACAO USADA EM CNFMP010 - SE O *
059400*  ID JA EXISTE NA TABELA, ATUALIZA; SENAO, ACRESCENTA NO FINAL. *
059500******************************************************************
059600 230-GRAVA-OU-ATUALIZA-PRODUTO SECTION.
059700     SET WKS-ACHOU-PR TO 0
059800     IF WKS-NOVO-PR-ID NOT = 0
059900         PERFORM 231-COMPARA-ID-PRODUTO THRU
060000                 231-COMPARA-ID-PRODUTO-E
060100             VARYING WKS-I-TAB-PR FROM 1 BY 1
060200             UNTIL WKS-I-TAB-PR > WKS-PR-TOTAL
060300     END-IF
060400     IF NOT ACHOU-PR
060500*        INCLUSAO: NOVO ID, NOVA LINHA, DATA DE CADASTRO DE
060600*        HOJE E STATUS ATIVO
060700         ADD 1 TO WKS-PR-PROX-ID
060800         ADD 1 TO WKS-PR-TOTAL
060900         SET WKS-I-TAB-PR TO WKS-PR-TOTAL
061000         INITIALIZE WKS-PR-REG-TAB (WKS-I-TAB-PR)
061100         MOVE WKS-PR-PROX-ID TO
061200             WKS-PR-ID-PARTE (WKS-I-TAB-PR)
061300         MOVE WKS-NOVO-PR-NOME TO
061400             WKS-PR-NOME-PARTE (WKS-I-TAB-PR)
061500         MOVE WKS-NOVO-PR-TIPO TO
061600             WKS-PR-TIPO-PARTE (WKS-I-TAB-PR)
061700         MOVE WKS-NOVO-PR-RENDIMENTO TO
061800             WKS-PR-RENDIMENTO-PARTE (WKS-I-TAB-PR)
061900         MOVE WKS-PRECO-CALCULADO TO
062000             WKS-PR-PRECO-PARTE (WKS-I-TAB-PR)
062100         SET WKS-PR-ATIVO-PARTE (WKS-I-TAB-PR) TO TRUE
062200         MOVE WKS-DATA-HOJE TO
062300             WKS-PR-DATA-CADASTRO-PARTE (WKS-I-TAB-PR)
062400*        ID ERA ZERO NA TRANSACAO - A FICHA FOI CARREGADA COM A
062500*        CHAVE ZERO E PRECISA SER CORRIGIDA PARA O ID GERADO
062600         PERFORM 212-REGRAVA-CHAVE-INGREDIENTE
062700     END-IF.
062800 230-GRAVA-OU-ATUALIZA-PRODUTO-E. EXIT.
062900
063000*    ATUALIZACAO: SO OS CAMPOS CADASTRAIS E O PRECO SAO
063100*    TROCADOS; A DATA DE CADASTRO ORIGINAL PERMANECE
063200 231-COMPARA-ID-PRODUTO SECTION.
063300     IF WKS-PR-ID-PARTE (WKS-I-TAB-PR) = WKS-NOVO-PR-ID
063400         SET ACHOU-PR TO TRUE
063500         MOVE WKS-NOVO-PR-NOME TO
063600             WKS-PR-NOME-PARTE (WKS-I-TAB-PR)
063700         MOVE WKS-NOVO-PR-TIPO TO
063800             WKS-PR-TIPO-PARTE (WKS-I-TAB-PR)
063900         MOVE WKS-NOVO-PR-RENDIMENTO TO
064000             WKS-PR-RENDIMENTO-PARTE (WKS-I-TAB-PR)
064100         MOVE WKS-PRECO-CALCULADO TO
064200             WKS-PR-PRECO-PARTE (WKS-I-TAB-PR)
064300     END-IF.
064400 231-COMPARA-ID-PRODUTO-E. EXIT.
064500
064600******************************************************************
064700*  2 1 2  -  A J U S T A   A   C H A V E   D O   P R O D U T O   *
064800*   N O V O   N A S   L I N H A S   D E   I N G R E D I E N T E  *
064900******************************************************************
065000 212-REGRAVA-CHAVE-INGREDIENTE SECTION.
065100     PERFORM 214-CORRIGE-UMA-CHAVE THRU 214-CORRIGE-UMA-CHAVE-E
065200         VARYING WKS-I-TAB-IG FROM 1 BY 1
065300         UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL.
065400 212-REGRAVA-CHAVE-INGREDIENTE-E. EXIT.
065500
065600 214-CORRIGE-UMA-CHAVE SECTION.
065700     IF WKS-IG-CHAVE-PRODUTO (WKS-I-TAB-IG) = WKS-NOVO-PR-ID
065800         MOVE WKS-PR-PROX-ID TO
065900             WKS-IG-CHAVE-PRODUTO (WKS-I-TAB-IG)
066000     END-IF.
066100 214-CORRIGE-UMA-CHAVE-E. EXIT.
066200
066300******************************************************************
066400*  5 0 0  -  R E A J U S T E   G E R A L   D E   P R E C O S     *
066500*  RECALCULA O CUSTO E O PRECO DE TODOS OS PRODUTOS DA TABELA,    *
066600*  UM A UM, E DEIXA 520 DECIDIR SE VALE A PENA REGRAVAR.          *
066700******************************************************************
066800 500-REAJUSTE-GERAL SECTION.
066900     PERFORM 505-REAJUSTA-UM-PRODUTO THRU
067000             505-REAJUSTA-UM-PRODUTO-E
067100         VARYING WKS-I-TAB-PR FROM 1 BY 1
067200         UNTIL WKS-I-TAB-PR > WKS-PR-TOTAL
067300     PERFORM 530-TOTAL-REAJUSTE.
067400 500-REAJUSTE-GERAL-E. EXIT.
067500
067600 505-REAJUSTA-UM-PRODUTO SECTION.
067700     MOVE WKS-PR-ID-PARTE (WKS-I-TAB-PR) TO WKS-NOVO-PR-ID
067800     PERFORM 220-CALCULA-CUSTO-E-PRECO
067900     PERFORM 520-REGRAVA-SE-MUDOU.
068000 505-REAJUSTA-UM-PRODUTO-E. EXIT.
068100
068200******************************************************************
068300*  5 1 0  -  R E A J U S T E   D E   U M   S O   P R O D U T O   *
068400*  BUSCA LINEAR PELO ID INFORMADO NO SYSIN; SE NAO ACHAR, SO      *
068500*  AVISA NO CONSOLE E NAO GRAVA NADA NO RELATORIO.                *
068600******************************************************************
068700 510-REAJUSTE-UNICO SECTION.
068800     PERFORM 511-NADA THRU 511-NADA-E
068900         VARYING WKS-I-TAB-PR FROM 1 BY 1
069000         UNTIL WKS-I-TAB-PR > WKS-PR-TOTAL
069100         OR WKS-PR-ID-PARTE (WKS-I-TAB-PR) = WKS-PARM-PRODUTO-ID
069200     IF WKS-I-TAB-PR <= WKS-PR-TOTAL
069300         MOVE WKS-PARM-PRODUTO-ID TO WKS-NOVO-PR-ID
069400         PERFORM 220-CALCULA-CUSTO-E-PRECO
069500         PERFORM 520-REGRAVA-SE-MUDOU
069600     ELSE
069700         DISPLAY ">>> PRODUTO NAO ENCONTRADO: "
069800                 WKS-PARM-PRODUTO-ID UPON CONSOLE
069900     END-IF
070000     PERFORM 530-TOTAL-REAJUSTE.
070100 510-REAJUSTE-UNICO-E. EXIT.
070200
070300*    PASSO VAZIO DO PERFORM VARYING - A BUSCA EM SI SO PRECISA
070400*    DO TESTE DE PARADA, SEM NENHUMA ACAO POR LINHA TESTADA
070500 511-NADA SECTION.
070600     CONTINUE.
070700 511-NADA-E. EXIT.
070800
070900******************************************************************
071000*  5 2 0  -  R E G R A V A   S E   O   P R E C O   M U D O U     *
071100*  REGRA: SO GRAVA SE ABS(ANTIGO-NOVO) > 0,01 OU ANTIGO = 0      *
071200*  (EVITA RELATORIO LOTADO DE DIFERENCAS DE CENTAVOS IRRELEVANTES*
071300*  CAUSADAS POR ARREDONDAMENTO)                                  *
071400******************************************************************
071500 520-REGRAVA-SE-MUDOU SECTION.
071600     MOVE WKS-PR-PRECO-PARTE (WKS-I-TAB-PR) TO WKS-PRECO-ANTIGO
071700     COMPUTE WKS-DIFERENCA-PRECO =
071800             WKS-PRECO-ANTIGO - WKS-PRECO-CALCULADO
071900     IF WKS-DIFERENCA-PRECO < 0
072000         COMPUTE WKS-DIFERENCA-PRECO = WKS-DIFERENCA-PRECO * -1
072100     END-IF
072200     IF WKS-DIFERENCA-PRECO > 0.01 OR WKS-PRECO-ANTIGO = 0
072300         MOVE WKS-PRECO-CALCULADO TO
072400             WKS-PR-PRECO-PARTE (WKS-I-TAB-PR)
072500         ADD 1 TO WKS-QTD-REAJUSTADOS
072600         MOVE WKS-PR-NOME-PARTE (WKS-I-TAB-PR)  TO WKS-REL-NOME
072700         MOVE WKS-PRECO-ANTIGO        TO WKS-REL-PRECO-ANTIGO
072800         MOVE WKS-PRECO-CALCULADO     TO WKS-REL-PRECO-NOVO
072900         MOVE WKS-LINHA-RELATORIO     TO REG-RELATORIO-PR
073000         WRITE REG-RELATORIO-PR
073100     END-IF.
073200 520-REGRAVA-SE-MUDOU-E. EXIT.
073300
073400*    LINHA DE TOTAL DO RELATORIO DE REAJUSTE
073500 530-TOTAL-REAJUSTE SECTION.
073600     MOVE WKS-QTD-REAJUSTADOS TO WKS-TOT-REAJUSTADOS
073700     MOVE WKS-LINHA-TOTAL TO REG-RELATORIO-PR
073800     WRITE REG-RELATORIO-PR.
073900 530-TOTAL-REAJUSTE-E. EXIT.
074000
074100******************************************************************
074200*   9 0 0  -  G R A V A   O S   M E S T R E S   N O V O S        *
074300*  PRODUTO E FICHA TECNICA SAO REESCRITOS POR COMPLETO A PARTIR   *
074400*  DAS TABELAS EM MEMORIA, NA ORDEM EM QUE ESTAO CARREGADAS.      *
074500******************************************************************
074600 900-GRAVA-MESTRES-NOVOS SECTION.
074700     PERFORM 901-GRAVA-PRODUTO THRU 901-GRAVA-PRODUTO-E
074800         VARYING WKS-I-TAB-PR FROM 1 BY 1
074900         UNTIL WKS-I-TAB-PR > WKS-PR-TOTAL
075000     PERFORM 902-GRAVA-INGREDIENTE THRU 902-GRAVA-INGREDIENTE-E
075100         VARYING WKS-I-TAB-IG FROM 1 BY 1
075200         UNTIL WKS-I-TAB-IG > WKS-IG-TOTAL
075300     DISPLAY "PRODUTOS GRAVADOS: " WKS-PR-TOTAL UPON CONSOLE
075400     DISPLAY "LINHAS DE FICHA TECNICA GRAVADAS: " WKS-IG-TOTAL
075500             UPON CONSOLE.
075600 900-GRAVA-MESTRES-NOVOS-E. EXIT.
075700
075800 901-GRAVA-PRODUTO SECTION.
075900     MOVE WKS-PR-REG-TAB (WKS-I-TAB-PR) TO REG-PRODUTO
076000     WRITE REG-PRODUTO.
076100 901-GRAVA-PRODUTO-E. EXIT.
076200
076300 902-GRAVA-INGREDIENTE SECTION.
076400     MOVE WKS-IG-REG-TAB (WKS-I-TAB-IG) TO REG-INGREDIENTE
076500     WRITE REG-INGREDIENTE.
076600 902-GRAVA-INGREDIENTE-E. EXIT.
076700
076800******************************************************************
076900*            9 9 0  -  F E C H A   A R Q U I V O S               *
077000******************************************************************
077100 990-FECHA-ARQUIVOS SECTION.
077200     CLOSE MATPRIMA PRODANTG INGANTG PRODTRA PRODNOV INGNOV
077300           PRODREL.
077400 990-FECHA-ARQUIVOS-E. EXIT.
