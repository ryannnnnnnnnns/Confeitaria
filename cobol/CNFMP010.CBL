000100******************************************************************
000200* FECHA       : 10/04/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* PROGRAMA    : CNFMP010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : MANUTENCAO DO MESTRE DE MATERIA-PRIMA (ESTOQUE   *
000800*             : DE INSUMOS). CADASTRA/ATUALIZA UM INSUMO,        *
000900*             : REGISTRA ENTRADA DE ESTOQUE POR CUSTO MEDIO      *
001000*             : PONDERADO E EMITE O RELATORIO DE ESTOQUE COM     *
001100*             : ALERTA DE ESTOQUE BAIXO.                         *
001200* ARCHIVOS    : MATPANTG=I, MATPTRA=I, MATPNOV=O, MATPREL=O      *
001300* ACCION (ES) : C=CADASTRO/ATUALIZACAO, E=ENTRADA DE ESTOQUE,    *
001400*             : R=RELATORIO DE ESTOQUE                          *
001500* PROGRAMA(S) : NENHUM (PONTO DE ENTRADA UNICO)                  *
001600* INSTALADO   : 10/04/1987                                       *
001700******************************************************************
001800*        M A N U T E N C A O   D E   M A T E R I A - P R I M A
001900******************************************************************
002000*  HISTORICO DE ALTERACOES
002100*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
002200*  10/04/1987  EDR   CNF-0101   PROGRAMA INICIAL - CADASTRO E     CNF0101
002300*             :                 ENTRADA DE ESTOQUE                CNF0101
002400*  22/09/1991  LRM   CNF-0114   INCLUIDO RELATORIO DE ESTOQUE     CNF0114
002500*             :                 COM ALERTA (OPCAO R)              CNF0114
002600*  19/08/1998  EDR   CNF-0998   AJUSTE DE VIRADA DE SECULO NAS    CNF0998
002700*             :                 DATAS DE CADASTRO (ANO 4 DIGITOS) CNF0998
002800*  15/11/2024  RFA   CNF-0151   CUSTO UNITARIO PASSA A SER        CNF0151
002900*             :                 GUARDADO COM 4 DECIMAIS PARA NAO  CNF0151
003000*             :                 ACUMULAR ERRO DE ARREDONDAMENTO   CNF0151
003100*             :                 EM SUCESSIVAS ENTRADAS DE ESTOQUE CNF0151
003200*  22/07/2026  RFA   CNF-0184   TABELAS AMPLIADAS PARA O LAYOUT   CNF0184
003300*             :                 NOVO DOS MESTRES (VER CNFMPM)     CNF0184
003400*  07/08/2026  RFA   CNF-0186   FILTRO DE NOME PASSA A ACHAR       CNF0186
003500*             :                 SUBSTRING (E NAO SO NOME IGUAL),   CNF0186
003600*             :                 E OS CAMPOS DE ORDEM/DIRECAO DO    CNF0186
003700*             :                 SYSIN PASSAM A REORDENAR MESMO A   CNF0186
003800*             :                 SELECAO DO RELATORIO (ANTES SO     CNF0186
003900*             :                 FICAVAM REGISTRADOS, SEM EFEITO).  CNF0186
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                     CNFMP010.
004300 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.                   CONFEITARIA - LOTES NOTURNOS.
004500 DATE-WRITTEN.                   10/04/1987.
004600 DATE-COMPILED.                  07/08/2026.
004700 SECURITY.                       USO INTERNO - LOTE NOTURNO.
004800******************************************************************
004900*  ESTE PROGRAMA E RODADO PELO LOTE NOTURNO, NUNCA ON-LINE. O     *
005000*  SYSIN TRAZ A ACAO (C/E/R) E, NO CASO DE RELATORIO, OS FILTROS  *
005100*  E CRITERIO DE ORDEM. NAO HA TELA, NAO HA CICS - E TUDO LIDO    *
005200*  DE SYSIN E ESCRITO EM ARQUIVO DE SAIDA OU NO CONSOLE.          *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    MESTRE DE MATERIA-PRIMA NO INICIO DO LOTE (SOMENTE LEITURA)
006100     SELECT MATPANTG ASSIGN TO MATPANTG
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-MATPANTG.
006400
006500*    TRANSACOES DO DIA - CADASTRO, ATUALIZACAO OU ENTRADA DE
006600*    ESTOQUE, CONFORME A ACAO INFORMADA NO SYSIN
006700     SELECT MATPTRA  ASSIGN TO MATPTRA
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-MATPTRA.
007000
007100*    MESTRE DE MATERIA-PRIMA ATUALIZADO, GRAVADO AO FIM DO LOTE
007200     SELECT MATPNOV  ASSIGN TO MATPNOV
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS FS-MATPNOV.
007500
007600*    RELATORIO DE ESTOQUE COM ALERTA, SO GRAVADO NA ACAO R
007700     SELECT MATPREL  ASSIGN TO MATPREL
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FS-MATPREL.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*1 -->MESTRE DE MATERIA-PRIMA, SITUACAO NO INICIO DO LOTE
008400 FD  MATPANTG
008500     LABEL RECORD IS STANDARD.
008600     COPY CNFMPM.
008700
008800*2 -->TRANSACOES DE ENTRADA (CADASTRO, ATUALIZACAO OU ENTRADA
008900*     DE ESTOQUE, CONFORME A ACAO INFORMADA NO SYSIN)
009000 FD  MATPTRA
009100     LABEL RECORD IS STANDARD.
009200 01  REG-TRANS-MP.
009300     05  TR-MP-ID                  PIC 9(09).
009400     05  TR-MP-NOME                PIC X(40).
009500     05  TR-MP-UNIDADE             PIC X(04).
009600     05  TR-MP-QUANTIDADE          PIC S9(09)V9(03).
009700     05  TR-MP-VALOR               PIC S9(09)V9(02).
009800     05  TR-MP-QTD-MINIMA          PIC S9(09)V9(03).
009900     05  FILLER                    PIC X(20).
010000
010100*3 -->MESTRE DE MATERIA-PRIMA, SITUACAO NO FIM DO LOTE
010200 FD  MATPNOV
010300     LABEL RECORD IS STANDARD.
010400     COPY CNFMPM.
010500
010600*4 -->RELATORIO DE ESTOQUE DE MATERIA-PRIMA
010700 FD  MATPREL
010800     LABEL RECORD IS STANDARD.
010900 01  REG-RELATORIO-MP              PIC X(100).
011000
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*               C A M P O S     D E     T R A B A L H O          *
011400******************************************************************
011500 01  WKS-CAMPOS-DE-TRABALHO.
011600     05  WKS-NOME-PROGRAMA         PIC X(08)  VALUE "CNFMP010".
011700*    WKS-PARM-ACAO CHEGA NO PRIMEIRO REGISTRO DO SYSIN
011800     05  WKS-PARM-ACAO             PIC X(01)  VALUE SPACES.
011900         88  WKS-CADASTRO                     VALUE "C".
012000         88  WKS-ENTRADA-ESTOQUE               VALUE "E".
012100         88  WKS-RELATORIO                     VALUE "R".
012200*    FILTROS E ORDEM SO SAO LIDOS QUANDO A ACAO E "R"
012300     05  WKS-PARM-FILTRO-NOME      PIC X(40)  VALUE SPACES.
012400     05  WKS-PARM-FILTRO-UNIDADE   PIC X(04)  VALUE SPACES.
012500     05  WKS-PARM-ORDEM            PIC X(01)  VALUE SPACES.
012600         88  WKS-ORDENA-QUANTIDADE              VALUE "Q".
012700         88  WKS-ORDENA-VALOR                   VALUE "V".
012800     05  WKS-PARM-DIRECAO          PIC X(01)  VALUE SPACES.
012900         88  WKS-ORDEM-DESCENDENTE              VALUE "D".
013000     05  FILLER                    PIC X(02)  VALUE SPACES.
013100
013200******************************************************************
013300*                 C O N T R O L A D O R E S                      *
013400******************************************************************
013500 01  WKS-CONTROLADORES.
013600*    LIGADOS POR AT END DE CADA ARQUIVO DE ENTRADA
013700     05  WKS-FIM-MATPANTG          PIC 9(01)  VALUE ZEROS.
013800         88  FIM-MATPANTG                      VALUE 1.
013900     05  WKS-FIM-TRANSACAO         PIC 9(01)  VALUE ZEROS.
014000         88  FIM-TRANSACAO                     VALUE 1.
014100*    ACHOU-MP/ACHOU-DUPLICADO SAO LIGADOS PELAS ROTINAS DE
014200*    BUSCA NA TABELA EM MEMORIA, ANTES DE GRAVAR OU ATUALIZAR
014300     05  WKS-ACHOU-MP              PIC 9(01)  VALUE ZEROS.
014400         88  ACHOU-MP                          VALUE 1.
014500     05  WKS-ACHOU-DUPLICADO       PIC 9(01)  VALUE ZEROS.
014600         88  ACHOU-DUPLICADO                   VALUE 1.
014700*    ACHOU-SUBSTR E LIGADO PELA BUSCA DE 410/412 (FILTRO DO       CNF0186
014800*    RELATORIO POR NOME); FORA-DE-ORDEM E LIGADO PELA             CNF0186
014900*    COMPARACAO DE 409 (ORDENACAO DO RELATORIO) - VER CNF-0186.   CNF0186
015000     05  WKS-ACHOU-SUBSTR          PIC 9(01)  VALUE ZEROS.        CNF0186
015100         88  ACHOU-SUBSTR                      VALUE 1.           CNF0186
015200     05  WKS-FORA-ORDEM            PIC 9(01)  VALUE ZEROS.        CNF0186
015300         88  FORA-DE-ORDEM                      VALUE 1.          CNF0186
015400     05  FILLER                    PIC X(02)  VALUE SPACES.
015500
015600******************************************************************
015700*          C O N T A D O R E S   E   A C U M U L A D O R E S     *
015800******************************************************************
015900 01  WKS-CONTADORES.
016000     05  WKS-MP-TOTAL-LIDOS        PIC 9(07)  COMP VALUE ZEROS.
016100     05  WKS-MP-TOTAL-GRAVADOS     PIC 9(07)  COMP VALUE ZEROS.
016200*    PROXIMO ID GERADO PELO PROPRIO PROGRAMA (SEM ARQUIVO DE
016300*    SEQUENCIA - O MAIOR ID LIDO DO MESTRE ANTIGO E O PONTO
016400*    DE PARTIDA)
016500     05  WKS-MP-PROX-ID            PIC 9(09)  COMP VALUE ZEROS.
016600     05  WKS-I-MP                  PIC 9(05)  COMP VALUE ZEROS.
016700     05  WKS-I-TAB                 PIC 9(05)  COMP VALUE ZEROS.
016800     05  WKS-QTD-BAIXO-ESTOQUE     PIC 9(05)  COMP VALUE ZEROS.
016900     05  WKS-VALOR-TOTAL-LOTE      PIC S9(11)V9(02) VALUE ZEROS.
017000     05  WKS-VALOR-TOTAL-LOTE-R REDEFINES WKS-VALOR-TOTAL-LOTE.
017100         10  WKS-VTL-REAIS-PARTE   PIC S9(11).
017200         10  WKS-VTL-CENTAVOS-PARTE PIC 9(02).
017300     05  WKS-VALOR-ITEM            PIC S9(11)V9(02) VALUE ZEROS.
017400*    CAMPOS DA SELECAO/ORDENACAO DO RELATORIO DE ESTOQUE          CNF0186
017500*    (CNF-0186) - IGUAIS EM PROPOSITO AOS DA CONSULTA DE          CNF0186
017600*    PEDIDOS EM CNFPE060 (WKS-SEL-TOTAL/I-SEL/J-SEL/SEL-CHAVE).   CNF0186
017700     05  WKS-SEL-TOTAL             PIC 9(05)  COMP VALUE ZEROS.   CNF0186
017800     05  WKS-I-SEL                 PIC 9(05)  COMP VALUE ZEROS.   CNF0186
017900     05  WKS-J-SEL                 PIC 9(05)  COMP VALUE ZEROS.   CNF0186
018000     05  WKS-SEL-CHAVE             PIC 9(05)  COMP VALUE ZEROS.   CNF0186
018100     05  WKS-I-CHAVE               PIC 9(05)  COMP VALUE ZEROS.   CNF0186
018200*    TAM-FILTRO/POS-BUSCA CONTROLAM A JANELA DESLIZANTE DA        CNF0186
018300*    BUSCA DE SUBSTRING DO NOME (VER 410-413).                    CNF0186
018400     05  WKS-TAM-FILTRO            PIC 9(02)  COMP VALUE ZEROS.   CNF0186
018500     05  WKS-POS-BUSCA             PIC 9(02)  COMP VALUE ZEROS.   CNF0186
018600*    CHAVE GENERICA DE ORDENACAO - RECEBE A QUANTIDADE OU O       CNF0186
018700*    VALOR DO ITEM, CONFORME O CRITERIO PEDIDO NO SYSIN, PARA     CNF0186
018800*    QUE 409 COMPARE OS DOIS CANDIDATOS COM UMA SO EXPRESSAO.     CNF0186
018900     05  WKS-CHAVE-VIZINHO         PIC S9(11)V9(04) VALUE ZEROS.  CNF0186
019000     05  WKS-CHAVE-DA-VEZ          PIC S9(11)V9(04) VALUE ZEROS.  CNF0186
019100     05  WKS-CHAVE-ORDENACAO       PIC S9(11)V9(04) VALUE ZEROS.  CNF0186
019200     05  FILLER                    PIC X(02)  VALUE SPACES.
019300
019400******************************************************************
019500*      T A B E L A   D E   M A T E R I A - P R I M A   E M       *
019600*                       M E M O R I A                            *
019700******************************************************************
019800*  O MESTRE ANTIGO E LIDO INTEIRO PARA A TABELA WKS-TAB-MP ANTES  *
019900*  DE QUALQUER TRANSACAO SER PROCESSADA. TODA BUSCA, ATUALIZACAO  *
020000*  OU ENTRADA DE ESTOQUE TRABALHA SOMENTE NA TABELA; O MESTRE     *
020100*  NOVO SO E GRAVADO NO FINAL (PARAGRAFO 900), LINHA A LINHA.     *
020200******************************************************************
020300 01  WKS-TABELA-MATPRIMA.
020400     05  WKS-TAB-MP OCCURS 1 TO 2000 TIMES
020500                    DEPENDING ON WKS-MP-TOTAL-LIDOS
020600                    INDEXED BY WKS-I-TAB-MP.
020700         10  WKS-MP-REG-TAB        PIC X(191).
020800*        REDEFINICAO ABAIXO EXPOE OS CAMPOS DE REG-MATPRIMA
020900*        (COPY CNFMPM) PARA ACESSO DIRETO NA TABELA, SEM
021000*        PRECISAR MOVER O REGISTRO PARA FORA DELA A CADA LEITURA
021100         10  WKS-MP-REG-TAB-R REDEFINES WKS-MP-REG-TAB.
021200             15  WKS-MP-ID-PARTE        PIC 9(09).
021300             15  WKS-MP-NOME-PARTE      PIC X(40).
021400             15  WKS-MP-UNID-PARTE      PIC X(04).
021500             15  WKS-MP-QUANTIDADE-PARTE PIC S9(09)V9(03).
021600             15  WKS-MP-VALOR-PARTE     PIC S9(07)V9(04).
021700             15  WKS-MP-QTD-MINIMA-PARTE PIC S9(09)V9(03).
021800             15  WKS-MP-DATA-CADASTRO-PARTE PIC 9(08).
021900             15  WKS-MP-DATA-ULT-MOVTO-PARTE PIC 9(08).
022000             15  WKS-MP-STATUS-PARTE    PIC X(01).
022100                 88  WKS-MP-ATIVO-PARTE              VALUE "A".
022200                 88  WKS-MP-INATIVO-PARTE            VALUE "I".
022300*            CAMPOS DE CONTROLE INCLUIDOS NO CHAMADO CNF-0184
022400*            (ORIGEM, FORNECEDOR, CATEGORIA, ETC) NAO TEM
022500*            "-PARTE" PROPRIO - FICAM CARREGADOS DENTRO DESTE
022600*            FILLER, JUNTO COM O RESTO DO REGISTRO
022700             15  FILLER                 PIC X(86).
022800
022900******************************************************************CNF0186
023000*   T A B E L A  D E  S E L E C A O  P / O  R E L A T O R I O    *CNF0186
023100*   ( I N D I C E S   D A   T A B E L A   D E   M A T E R I A -  *CNF0186
023200*     P R I M A ,   O R D E N A D O S   P O R   Q U A N T I D A- *CNF0186
023300*     D E   O U   V A L O R ,   S E   P E D I D O   N O   SYSIN )*CNF0186
023400******************************************************************CNF0186
023500 01  WKS-TABELA-SELECAO.                                          CNF0186
023600     05  WKS-SEL-IDX                PIC 9(05)  COMP               CNF0186
023700                                     OCCURS 2000 TIMES.           CNF0186
023800
023900******************************************************************
024000*                   D A T A S   D O   L O T E                    *
024100******************************************************************
024200 01  WKS-DATA-HOJE                 PIC 9(08)  VALUE ZEROS.
024300 01  WKS-DATA-HOJE-R REDEFINES WKS-DATA-HOJE.
024400     05  WKS-ANO-HOJE               PIC 9(04).
024500     05  WKS-MES-HOJE                PIC 9(02).
024600     05  WKS-DIA-HOJE                 PIC 9(02).
024700
024800 01  WKS-DATA-SYS.
024900     05  WKS-SYS-ANO               PIC 9(02).
025000     05  WKS-SYS-MES               PIC 9(02).
025100     05  WKS-SYS-DIA               PIC 9(02).
025200     05  FILLER                    PIC X(02)  VALUE SPACES.
025300
025400******************************************************************
025500*                 A R E A S   D E   I M P R E S S A O            *
025600******************************************************************
025700 01  WKS-LINHA-RELATORIO.
025800     05  WKS-REL-NOME               PIC X(40).
025900     05  FILLER                     PIC X(02)  VALUE SPACES.
026000     05  WKS-REL-UNIDADE            PIC X(04).
026100     05  FILLER                     PIC X(02)  VALUE SPACES.
026200     05  WKS-REL-QUANTIDADE         PIC ZZZ,ZZZ,ZZ9.999.
026300     05  FILLER                     PIC X(02)  VALUE SPACES.
026400     05  WKS-REL-VALOR              PIC ZZZ,ZZ9.99.
026500     05  FILLER                     PIC X(02)  VALUE SPACES.
026600     05  WKS-REL-VALOR-TOTAL        PIC ZZZ,ZZZ,ZZ9.99.
026700     05  FILLER                     PIC X(02)  VALUE SPACES.
026800*    "*" QUANDO O ESTOQUE CAIU NO LIMITE MINIMO CADASTRADO
026900     05  WKS-REL-ALERTA             PIC X(01).
027000
027100 01  WKS-LINHA-TOTAL.
027200     05  FILLER                     PIC X(60)  VALUE
027300         "TOTAL GERAL DO ESTOQUE ........................".
027400     05  WKS-TOT-VALOR-GERAL        PIC ZZ,ZZZ,ZZZ,ZZ9.99.
027500
027600******************************************************************
027700*      R O T I N A   D E   F I L E   S T A T U S   ( F S E )     *
027800******************************************************************
027900 01  FS-MATPANTG                    PIC X(02)  VALUE "00".
028000 01  FS-MATPTRA                     PIC X(02)  VALUE "00".
028100 01  FS-MATPNOV                     PIC X(02)  VALUE "00".
028200 01  FS-MATPREL                     PIC X(02)  VALUE "00".
028300 COPY CNFERRS.
028400
028500 PROCEDURE DIVISION.
028600******************************************************************
028700*                    S E C A O   P R I N C I P A L               *
028800*  SEQUENCIA FIXA: ABRE ARQUIVOS, CARREGA O MESTRE ANTIGO PARA A  *
028900*  TABELA EM MEMORIA, LE A ACAO DO SYSIN E DESVIA PARA A ROTINA   *
029000*  CORRESPONDENTE, GRAVA O MESTRE NOVO E FECHA OS ARQUIVOS.       *
029100******************************************************************
029200 000-MAIN SECTION.
029300     PERFORM 010-ABRE-ARQUIVOS
029400     PERFORM 020-CARREGA-MESTRE-ANTIGO
029500*    PRIMEIRO REGISTRO DO SYSIN E SEMPRE A ACAO (C/E/R)
029600     ACCEPT WKS-PARM-ACAO           FROM SYSIN
029700     ACCEPT WKS-DATA-HOJE           FROM DATE YYYYMMDD
029800     EVALUATE TRUE
029900         WHEN WKS-CADASTRO
030000             PERFORM 200-SALVAR-MATERIA-PRIMA
030100                 UNTIL FIM-TRANSACAO
030200         WHEN WKS-ENTRADA-ESTOQUE
030300             PERFORM 300-ADICIONAR-ESTOQUE
030400                 UNTIL FIM-TRANSACAO
030500         WHEN WKS-RELATORIO
030600*            NA ACAO R OS DEMAIS REGISTROS DO SYSIN SAO OS
030700*            FILTROS E O CRITERIO DE ORDEM DO RELATORIO
030800             ACCEPT WKS-PARM-FILTRO-NOME    FROM SYSIN
030900             ACCEPT WKS-PARM-FILTRO-UNIDADE FROM SYSIN
031000             ACCEPT WKS-PARM-ORDEM          FROM SYSIN
031100             ACCEPT WKS-PARM-DIRECAO        FROM SYSIN
031200             PERFORM 400-RELATORIO-ESTOQUE
031300         WHEN OTHER
031400             DISPLAY ">>> ACAO INVALIDA NO SYSIN: " WKS-PARM-ACAO
031500                     UPON CONSOLE
031600     END-EVALUATE
031700*    O MESTRE NOVO E GRAVADO NAS TRES ACOES - MESMO NA R, EM QUE
031800*    A TABELA NAO MUDOU, PARA MANTER O CICLO DE ARQUIVOS IGUAL
031900     PERFORM 900-GRAVA-MESTRE-NOVO
032000     PERFORM 990-FECHA-ARQUIVOS
032100     STOP RUN.
032200 000-MAIN-E. EXIT.
032300
032400******************************************************************
032500*               A B E R T U R A   D E   A R Q U I V O S          *
032600*  SO O MATPANTG E TESTADO CONTRA ERRO - SE O MESTRE NAO ABRIR O *
032700*  LOTE NAO TEM COMO CONTINUAR. "35" (ARQUIVO NAO EXISTE) E      *
032800*  TOLERADO NA PRIMEIRA RODADA, QUANDO AINDA NAO HA MESTRE.      *
032900******************************************************************
033000 010-ABRE-ARQUIVOS SECTION.
033100     OPEN INPUT  MATPANTG
033200                 MATPTRA
033300     OPEN OUTPUT MATPNOV
033400                 MATPREL
033500     IF FS-MATPANTG NOT = "00" AND NOT = "35"
033600         MOVE "CNFMP010" TO PROGRAMA
033700         MOVE "MATPANTG" TO ARQUIVO
033800         MOVE "OPEN"     TO ACAO
033900         MOVE SPACES     TO CHAVE
034000*        CHAMADA AO ROTEADOR DE ERRO DE FILE STATUS (DEBD1R00)
034100*        - SO GRAVA NO CONSOLE E DEVOLVE O RETURN-CODE; NAO
034200*        TENTA CORRIGIR NEM REABRIR O ARQUIVO
034300         CALL "DEBD1R00" USING PROGRAMA, ARQUIVO, ACAO, CHAVE,
034400                               FS-MATPANTG, WKS-FSE-ROTINA
034500         DISPLAY ">>> ERRO AO ABRIR MATPANTG, FS=" FS-MATPANTG
034600                 UPON CONSOLE
034700         MOVE 91 TO RETURN-CODE
034800         STOP RUN
034900     END-IF.
035000 010-ABRE-ARQUIVOS-E. EXIT.
035100
035200******************************************************************
035300*     C A R R E G A   O   M E S T R E   A N T I G O   E M        *
035400*                       M E M O R I A                            *
035500******************************************************************
035600 020-CARREGA-MESTRE-ANTIGO SECTION.
035700     PERFORM 021-LE-MATPANTG
035800     PERFORM 022-ACUMULA-UM-REGISTRO
035900         THRU 022-ACUMULA-UM-REGISTRO-E
036000         UNTIL FIM-MATPANTG.
036100 020-CARREGA-MESTRE-ANTIGO-E. EXIT.
036200
036300*    LEITURA SIMPLES DO MESTRE ANTIGO - O CONSUMO PROPRIAMENTE
036400*    DITO (MOVER PARA A TABELA) FICA NO PARAGRAFO 022
036500 021-LE-MATPANTG SECTION.
036600     READ MATPANTG
036700         AT END
036800             SET FIM-MATPANTG TO TRUE
036900     END-READ.
037000 021-LE-MATPANTG-E. EXIT.
037100
037200*    GUARDA O REGISTRO LIDO NA TABELA EM MEMORIA E ACOMPANHA O
037300*    MAIOR MP-ID JA USADO, PARA SERVIR DE BASE AO PROXIMO ID
037400*    GERADO EM 240-GRAVA-OU-ATUALIZA
037500 022-ACUMULA-UM-REGISTRO SECTION.
037600     ADD 1 TO WKS-MP-TOTAL-LIDOS
037700     SET WKS-I-TAB-MP TO WKS-MP-TOTAL-LIDOS
037800     MOVE REG-MATPRIMA TO WKS-MP-REG-TAB (WKS-I-TAB-MP)
037900     IF MP-ID > WKS-MP-PROX-ID
038000         MOVE MP-ID TO WKS-MP-PROX-ID
038100     END-IF
038200     PERFORM 021-LE-MATPANTG.
038300 022-ACUMULA-UM-REGISTRO-E. EXIT.
038400
038500******************************************************************
038600*     2 0 0 -  S A L V A R   M A T E R I A - P R I M A           *
038700*            ( C A D A S T R O / A T U A L I Z A C A O )         *
038800*  CADA TRANSACAO DE CADASTRO PASSA PELA NORMALIZACAO DE UNIDADE,*
038900*  DEPOIS PELA VALIDACAO DE DUPLICADO (NOME+UNIDADE JA EXISTENTE *
039000*  COM OUTRO ID); SO ENTAO E GRAVADA OU ATUALIZADA NA TABELA.    *
039100******************************************************************
039200 200-SALVAR-MATERIA-PRIMA SECTION.
039300     READ MATPTRA
039400         AT END
039500             SET FIM-TRANSACAO TO TRUE
039600         NOT AT END
039700             PERFORM 210-NORMALIZA-UNIDADE
039800             PERFORM 220-VALIDA-DUPLICADO
039900             IF NOT ACHOU-DUPLICADO
040000                 PERFORM 230-CALCULA-CUSTO-INICIAL
040100                 PERFORM 240-GRAVA-OU-ATUALIZA
040200             ELSE
040300                 DISPLAY ">>> MP REJEITADA, NOME+UNIDADE JA "
040400                         "EXISTE: " TR-MP-NOME " " TR-MP-UNIDADE
040500                         UPON CONSOLE
040600             END-IF
040700     END-READ.
040800 200-SALVAR-MATERIA-PRIMA-E. EXIT.
040900
041000******************************************************************
041100*  2 1 0  -  N O R M A L I Z A C A O   D E   U N I D A D E       *
041200*  REGRA: KG -> G (X1000), L -> ML (X1000), DEMAIS INALTERADO    *
041300*  A CONVERSAO PARA MAIUSCULAS VEM PRIMEIRO, POIS O SYSIN PODE   *
041400*  CHEGAR COM A UNIDADE EM QUALQUER CAIXA.                       *
041500******************************************************************
041600 210-NORMALIZA-UNIDADE SECTION.
041700     INSPECT TR-MP-UNIDADE CONVERTING
041800             "abcdefghijklmnopqrstuvwxyz" TO
041900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
042000     EVALUATE TR-MP-UNIDADE
042100         WHEN "KG"
042200             COMPUTE TR-MP-QUANTIDADE  = TR-MP-QUANTIDADE  * 1000
042300             COMPUTE TR-MP-QTD-MINIMA  = TR-MP-QTD-MINIMA  * 1000
042400             MOVE "G"   TO TR-MP-UNIDADE
042500         WHEN "L"
042600             COMPUTE TR-MP-QUANTIDADE  = TR-MP-QUANTIDADE  * 1000
042700             COMPUTE TR-MP-QTD-MINIMA  = TR-MP-QTD-MINIMA  * 1000
042800             MOVE "ML"  TO TR-MP-UNIDADE
042900         WHEN OTHER
043000*            DEMAIS UNIDADES (UN, CX, ETC) FICAM COMO VIERAM
043100             CONTINUE
043200     END-EVALUATE.
043300 210-NORMALIZA-UNIDADE-E. EXIT.
043400
043500******************************************************************
043600*  2 2 0  -  V A L I D A   D U P L I C A D O                     *
043700*  REGRA: REJEITA SE OUTRO ID JA TEM O MESMO NOME+UNIDADE        *
043800******************************************************************
043900 220-VALIDA-DUPLICADO SECTION.
044000     SET WKS-ACHOU-DUPLICADO TO 0
044100     PERFORM 225-COMPARA-DUPLICADO THRU 225-COMPARA-DUPLICADO-E
044200         VARYING WKS-I-TAB-MP FROM 1 BY 1
044300         UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL-LIDOS.
044400 220-VALIDA-DUPLICADO-E. EXIT.
044500
044600*    COMPARACAO LINHA A LINHA CONTRA A TABELA. O PROPRIO
044700*    REGISTRO (MESMO ID) NAO CONTA COMO DUPLICADO, POIS E
044800*    A ATUALIZACAO DELE MESMO
044900 225-COMPARA-DUPLICADO SECTION.
045000     IF WKS-MP-NOME-PARTE (WKS-I-TAB-MP) = TR-MP-NOME
045100        AND WKS-MP-UNID-PARTE (WKS-I-TAB-MP) = TR-MP-UNIDADE
045200        AND WKS-MP-ID-PARTE (WKS-I-TAB-MP) NOT = TR-MP-ID
045300         SET ACHOU-DUPLICADO TO TRUE
045400     END-IF.
045500 225-COMPARA-DUPLICADO-E. EXIT.
045600
045700******************************************************************
045800*  2 3 0  -  C U S T O   U N I T A R I O   I N I C I A L         *
045900*  REGRA: SE QUANTIDADE > 0, CUSTO = VALOR INFORMADO / QUANTIDADE*
046000*  QUANDO A QUANTIDADE CHEGA ZERADA (CADASTRO SO PARA RESERVAR O *
046100*  NOME/UNIDADE) O VALOR INFORMADO FICA COMO CUSTO, SEM DIVIDIR. *
046200******************************************************************
046300 230-CALCULA-CUSTO-INICIAL SECTION.
046400     IF TR-MP-QUANTIDADE > 0
046500         COMPUTE TR-MP-VALOR ROUNDED =
046600                 TR-MP-VALOR / TR-MP-QUANTIDADE
046700     END-IF.
046800 230-CALCULA-CUSTO-INICIAL-E. EXIT.
046900
047000******************************************************************
047100*  2 4 0  -  G R A V A   O U   A T U A L I Z A                   *
047200*  SE A TRANSACAO TROUXE UM MP-ID E ELE EXISTE NA TABELA, OS      *
047300*  CAMPOS DO INSUMO SAO ATUALIZADOS NO LUGAR (242); CASO          *
047400*  CONTRARIO UM NOVO REGISTRO E ACRESCENTADO AO FIM DA TABELA     *
047500*  COM ID GERADO PELO PROPRIO PROGRAMA.                          *
047600******************************************************************
047700 240-GRAVA-OU-ATUALIZA SECTION.
047800     SET WKS-ACHOU-MP TO 0
047900     IF TR-MP-ID NOT = 0
048000         PERFORM 242-COMPARA-ID-ATUALIZA THRU
048100                 242-COMPARA-ID-ATUALIZA-E
048200             VARYING WKS-I-TAB-MP FROM 1 BY 1
048300             UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL-LIDOS
048400     END-IF
048500     IF NOT ACHOU-MP
048600*        INCLUSAO: PROXIMO ID, NOVA LINHA NA TABELA, DATAS DE
048700*        CADASTRO E ULTIMO MOVIMENTO IGUAIS A HOJE, STATUS ATIVO
048800         ADD 1 TO WKS-MP-PROX-ID
048900         ADD 1 TO WKS-MP-TOTAL-LIDOS
049000         SET WKS-I-TAB-MP TO WKS-MP-TOTAL-LIDOS
049100         INITIALIZE WKS-MP-REG-TAB (WKS-I-TAB-MP)
049200*        ID GERADO AGORA, NAO VEM DA TRANSACAO
049300         MOVE WKS-MP-PROX-ID TO
049400             WKS-MP-ID-PARTE (WKS-I-TAB-MP)
049500*        NOME E UNIDADE JA NORMALIZADOS EM 210
049600         MOVE TR-MP-NOME TO
049700             WKS-MP-NOME-PARTE (WKS-I-TAB-MP)
049800         MOVE TR-MP-UNIDADE TO
049900             WKS-MP-UNID-PARTE (WKS-I-TAB-MP)
050000*        QUANTIDADE E VALOR DE ABERTURA DO ESTOQUE
050100         MOVE TR-MP-QUANTIDADE TO
050200             WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP)
050300         MOVE TR-MP-VALOR TO
050400             WKS-MP-VALOR-PARTE (WKS-I-TAB-MP)
050500*        ESTOQUE MINIMO USADO NO ALERTA DO RELATORIO (410/420)
050600         MOVE TR-MP-QTD-MINIMA TO
050700             WKS-MP-QTD-MINIMA-PARTE (WKS-I-TAB-MP)
050800*        DATA DE CADASTRO FICA FIXA; DATA DE ULTIMO MOVIMENTO
050900*        SERA ATUALIZADA A CADA ENTRADA DE ESTOQUE (320)
051000         MOVE WKS-DATA-HOJE TO
051100             WKS-MP-DATA-CADASTRO-PARTE (WKS-I-TAB-MP)
051200         MOVE WKS-DATA-HOJE TO
051300             WKS-MP-DATA-ULT-MOVTO-PARTE (WKS-I-TAB-MP)
051400         SET WKS-MP-ATIVO-PARTE (WKS-I-TAB-MP) TO TRUE
051500     END-IF.
051600 240-GRAVA-OU-ATUALIZA-E. EXIT.
051700
051800*    ATUALIZACAO: OS CAMPOS CADASTRAIS SAO TROCADOS PELOS DA
051900*    TRANSACAO; A DATA DE CADASTRO ORIGINAL NAO E TOCADA, SO
052000*    A DATA DO ULTIMO MOVIMENTO
052100 242-COMPARA-ID-ATUALIZA SECTION.
052200     IF WKS-MP-ID-PARTE (WKS-I-TAB-MP) = TR-MP-ID
052300         SET ACHOU-MP TO TRUE
052400         MOVE TR-MP-NOME TO
052500             WKS-MP-NOME-PARTE (WKS-I-TAB-MP)
052600         MOVE TR-MP-UNIDADE TO
052700             WKS-MP-UNID-PARTE (WKS-I-TAB-MP)
052800         MOVE TR-MP-QUANTIDADE TO
052900             WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP)
053000         MOVE TR-MP-VALOR TO
053100             WKS-MP-VALOR-PARTE (WKS-I-TAB-MP)
053200         MOVE TR-MP-QTD-MINIMA TO
053300             WKS-MP-QTD-MINIMA-PARTE (WKS-I-TAB-MP)
053400         MOVE WKS-DATA-HOJE TO
053500             WKS-MP-DATA-ULT-MOVTO-PARTE (WKS-I-TAB-MP)
053600     END-IF.
053700 242-COMPARA-ID-ATUALIZA-E. EXIT.
053800
053900******************************************************************
054000*   3 0 0  -  A D I C I O N A R   E S T O Q U E                  *
054100*   ( E N T R A D A   D E   E S T O Q U E )                      *
054200*  A TRANSACAO DE ENTRADA NAO CARREGA MP-ID - A MATERIA-PRIMA E   *
054300*  LOCALIZADA POR NOME+UNIDADE, JA NORMALIZADA COMO NO CADASTRO.  *
054400******************************************************************
054500 300-ADICIONAR-ESTOQUE SECTION.
054600     READ MATPTRA
054700         AT END
054800             SET FIM-TRANSACAO TO TRUE
054900         NOT AT END
055000             PERFORM 210-NORMALIZA-UNIDADE
055100             PERFORM 310-LOCALIZA-MP
055200             IF ACHOU-MP
055300                 PERFORM 320-CALCULA-MEDIA-PONDERADA
055400             ELSE
055500                 DISPLAY ">>> MP NAO ENCONTRADA PARA ENTRADA: "
055600                         TR-MP-NOME " " TR-MP-UNIDADE
055700                         UPON CONSOLE
055800             END-IF
055900     END-READ.
056000 300-ADICIONAR-ESTOQUE-E. EXIT.
056100
056200******************************************************************
056300*   3 1 0  -  L O C A L I Z A   M A T E R I A - P R I M A        *
056400*   P E L O   N O M E   E   U N I D A D E                        *
056500******************************************************************
056600 310-LOCALIZA-MP SECTION.
056700     SET WKS-ACHOU-MP TO 0
056800     PERFORM 315-COMPARA-NOME-UNID THRU 315-COMPARA-NOME-UNID-E
056900         VARYING WKS-I-TAB-MP FROM 1 BY 1
057000         UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL-LIDOS.
057100 310-LOCALIZA-MP-E. EXIT.
057200
057300*    BUSCA SEQUENCIAL - A TABELA E PEQUENA (NO MAXIMO 2000
057400*    INSUMOS), NAO JUSTIFICA TABELA DE INDICE SEPARADA
057500 315-COMPARA-NOME-UNID SECTION.
057600     IF WKS-MP-NOME-PARTE (WKS-I-TAB-MP) = TR-MP-NOME
057700        AND WKS-MP-UNID-PARTE (WKS-I-TAB-MP) = TR-MP-UNIDADE
057800         SET ACHOU-MP TO TRUE
057900     END-IF.
058000 315-COMPARA-NOME-UNID-E. EXIT.
058100
058200******************************************************************
058300*  3 2 0  -  C U S T O   M E D I O   P O N D E R A D O           *
058400*  VALOR-TOTAL-ANTIGO = QTD-ANTIGA * VALOR-ANTIGO                *
058500*  VALOR-TOTAL-NOVO   = VALOR-TOTAL-ANTIGO + VALOR-RECEBIDO      *
058600*  QTD-NOVA-TOTAL     = QTD-ANTIGA + QTD-RECEBIDA                *
058700*  VALOR-NOVO = VALOR-TOTAL-NOVO / QTD-NOVA-TOTAL (SE > 0)       *
058800******************************************************************
058900*  15/11/2024 RFA - VALOR-PARTE PASSA A GUARDAR 4 DECIMAIS        CNF0151
059000*  NO CUSTO MEDIO (ERA 2), VER WKS-MP-VALOR-PARTE EM CNFMPM.      CNF0151
059100 320-CALCULA-MEDIA-PONDERADA SECTION.
059200     COMPUTE WKS-VALOR-TOTAL-LOTE =
059300             WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP) *
059400             WKS-MP-VALOR-PARTE (WKS-I-TAB-MP)
059500     ADD TR-MP-VALOR TO WKS-VALOR-TOTAL-LOTE
059600     COMPUTE WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP) =
059700             WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP)
059800             + TR-MP-QUANTIDADE
059900     IF WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP) > 0
060000         COMPUTE WKS-MP-VALOR-PARTE (WKS-I-TAB-MP) ROUNDED =
060100                 WKS-VALOR-TOTAL-LOTE /
060200                 WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP)
060300     END-IF
060400     MOVE WKS-DATA-HOJE TO
060500         WKS-MP-DATA-ULT-MOVTO-PARTE (WKS-I-TAB-MP).
060600 320-CALCULA-MEDIA-PONDERADA-E. EXIT.
060700
060800******************************************************************CNF0186
060900*   4 0 0  -  R E L A T O R I O   D E   E S T O Q U E            *CNF0186
061000*  MONTA A TABELA DE SELECAO (405) COM O FILTRO OPCIONAL DE NOME *CNF0186
061100*  (SUBSTRING) E/OU UNIDADE (EXATO) PEDIDO NO SYSIN; SE WKS-PARM- *CNF0186
061200*  ORDEM VEIO PREENCHIDO ("Q" OU "V"), ORDENA A SELECAO POR      *CNF0186
061300*  QUANTIDADE OU VALOR, ASCENDENTE OU DESCENDENTE CONFORME WKS-  *CNF0186
061400*  PARM-DIRECAO (406-409/419); SEM CRITERIO DE ORDEM, A SAIDA    *CNF0186
061500*  SEGUE A ORDEM DE CARGA DA TABELA (ORDEM DO MESTRE ANTIGO).    *CNF0186
061600*  A TABELA DE MATERIA-PRIMA EM SI NUNCA E REORDENADA - SO OS    *CNF0186
061700*  INDICES GUARDADOS EM WKS-TABELA-SELECAO (VER 410-413 PARA A   *CNF0186
061800*  BUSCA DE SUBSTRING).                                          *CNF0186
061900******************************************************************CNF0186
062000 400-RELATORIO-ESTOQUE SECTION.
062100     MOVE ZEROS TO WKS-SEL-TOTAL                                  CNF0186
062200     PERFORM 405-SELECIONA-MP THRU 405-SELECIONA-MP-E             CNF0186
062300         VARYING WKS-I-TAB-MP FROM 1 BY 1                         CNF0186
062400         UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL-LIDOS                  CNF0186
062500     IF WKS-ORDENA-QUANTIDADE OR WKS-ORDENA-VALOR                 CNF0186
062600         PERFORM 406-ORDENA-SELECAO                               CNF0186
062700     END-IF                                                       CNF0186
062800     PERFORM 440-IMPRIME-SELECAO THRU 440-IMPRIME-SELECAO-E       CNF0186
062900         VARYING WKS-I-SEL FROM 1 BY 1                            CNF0186
063000         UNTIL WKS-I-SEL > WKS-SEL-TOTAL                          CNF0186
063100     PERFORM 430-TOTAL-GERAL.
063200 400-RELATORIO-ESTOQUE-E. EXIT.
063300
063400******************************************************************CNF0186
063500*  4 0 5 - S E L E C I O N A   A   M A T E R I A - P R I M A     *CNF0186
063600*  TESTA O FILTRO (VER BANNER DE 400) E, SE A MATERIA-PRIMA      *CNF0186
063700*  PASSA, GUARDA SO O SEU INDICE NA TABELA DE SELECAO - A TABELA *CNF0186
063800*  DE MATERIA-PRIMA CONTINUA NA ORDEM ORIGINAL DE LEITURA.       *CNF0186
063900******************************************************************CNF0186
064000 405-SELECIONA-MP SECTION.                                        CNF0186
064100     IF WKS-PARM-FILTRO-NOME = SPACES                             CNF0186
064200         SET ACHOU-SUBSTR TO TRUE                                 CNF0186
064300     ELSE                                                         CNF0186
064400         PERFORM 410-PROCURA-SUBSTR-NOME                          CNF0186
064500     END-IF                                                       CNF0186
064600     IF ACHOU-SUBSTR                                              CNF0186
064700        AND (WKS-PARM-FILTRO-UNIDADE = SPACES OR                  CNF0186
064800         WKS-MP-UNID-PARTE (WKS-I-TAB-MP) =                       CNF0186
064900             WKS-PARM-FILTRO-UNIDADE)                             CNF0186
065000         ADD 1 TO WKS-SEL-TOTAL                                   CNF0186
065100         SET WKS-SEL-IDX (WKS-SEL-TOTAL) TO WKS-I-TAB-MP          CNF0186
065200     END-IF.
065300 405-SELECIONA-MP-E. EXIT.
065400
065500******************************************************************CNF0186
065600*  4 1 0 - P R O C U R A   O   F I L T R O   D E   N O M E       *CNF0186
065700*            C O M O   S U B S T R I N G   D E N T R O   D O     *CNF0186
065800*            N O M E   D A   M A T E R I A - P R I M A           *CNF0186
065900******************************************************************CNF0186
066000*    O FILTRO DE NOME NAO PRECISA SER O NOME COMPLETO DO INSUMO - CNF0186
066100*    BASTA ESTAR CONTIDO EM QUALQUER PONTO DO NOME CADASTRADO     CNF0186
066200*    (POR EXEMPLO, FILTRAR "CHOCO" TAMBEM ACHA "CHOCOLATE EM PO").CNF0186
066300*    A BUSCA DESLIZA UMA JANELA DO TAMANHO DO FILTRO AO LONGO DO  CNF0186
066400*    NOME, POSICAO POR POSICAO, ATE ACHAR OU ESGOTAR O CAMPO.     CNF0186
066500 410-PROCURA-SUBSTR-NOME SECTION.                                 CNF0186
066600     SET WKS-ACHOU-SUBSTR TO 0                                    CNF0186
066700     PERFORM 411-CALCULA-TAMANHO-FILTRO-NOME                      CNF0186
066800     MOVE 1 TO WKS-POS-BUSCA                                      CNF0186
066900     PERFORM 412-COMPARA-POSICAO-NOME THRU                        CNF0186
067000             412-COMPARA-POSICAO-NOME-E                           CNF0186
067100         UNTIL WKS-TAM-FILTRO = 0 OR                              CNF0186
067200               WKS-POS-BUSCA > (41 - WKS-TAM-FILTRO) OR           CNF0186
067300               ACHOU-SUBSTR.                                      CNF0186
067400 410-PROCURA-SUBSTR-NOME-E. EXIT.                                 CNF0186
067500
067600*    O CAMPO DE FILTRO VEM SEMPRE COM X(40) DO SYSIN, PADDED DE   CNF0186
067700*    ESPACOS A DIREITA - ESTE PARAGRAFO DESCOBRE QUANTOS          CNF0186
067800*    CARACTERES REAIS FORAM DIGITADOS, ENCOLHENDO A PARTIR DO     CNF0186
067900*    FIM ATE ACHAR UM CARACTER QUE NAO SEJA ESPACO.               CNF0186
068000 411-CALCULA-TAMANHO-FILTRO-NOME SECTION.                         CNF0186
068100     MOVE 40 TO WKS-TAM-FILTRO                                    CNF0186
068200     PERFORM 413-REDUZ-TAMANHO THRU 413-REDUZ-TAMANHO-E           CNF0186
068300         UNTIL WKS-TAM-FILTRO = 0 OR                              CNF0186
068400               WKS-PARM-FILTRO-NOME (WKS-TAM-FILTRO:1) NOT =      CNF0186
068500                   SPACE.                                         CNF0186
068600 411-CALCULA-TAMANHO-FILTRO-NOME-E. EXIT.                         CNF0186
068700
068800*    UM PASSO DA REDUCAO PROGRESSIVA DO TAMANHO DO FILTRO.        CNF0186
068900 413-REDUZ-TAMANHO SECTION.                                       CNF0186
069000     SUBTRACT 1 FROM WKS-TAM-FILTRO.                              CNF0186
069100 413-REDUZ-TAMANHO-E. EXIT.                                       CNF0186
069200
069300*    COMPARA A JANELA DE WKS-TAM-FILTRO CARACTERES, A PARTIR DE   CNF0186
069400*    WKS-POS-BUSCA DENTRO DO NOME DA MATERIA-PRIMA, COM O FILTRO  CNF0186
069500*    INTEIRO; SE NAO BATER, DESLIZA A JANELA UMA POSICAO E O      CNF0186
069600*    LACO EM 410 TENTA DE NOVO.                                   CNF0186
069700 412-COMPARA-POSICAO-NOME SECTION.                                CNF0186
069800     IF WKS-MP-NOME-PARTE (WKS-I-TAB-MP)                          CNF0186
069900            (WKS-POS-BUSCA : WKS-TAM-FILTRO) =                    CNF0186
070000        WKS-PARM-FILTRO-NOME (1 : WKS-TAM-FILTRO)                 CNF0186
070100         SET ACHOU-SUBSTR TO TRUE                                 CNF0186
070200     ELSE                                                         CNF0186
070300         ADD 1 TO WKS-POS-BUSCA                                   CNF0186
070400     END-IF.                                                      CNF0186
070500 412-COMPARA-POSICAO-NOME-E. EXIT.                                CNF0186
070600
070700******************************************************************CNF0186
070800*  4 0 6 - O R D E N A   A   S E L E C A O   P O R   Q U A N T I- *CNF0186
070900*            D A D E   O U   V A L O R  ( I N S E R C A O        *CNF0186
071000*            S I M P L E S )                                     *CNF0186
071100******************************************************************CNF0186
071200*    ORDENACAO POR INSERCAO SIMPLES, IGUAL A DE UM BARALHO NA MAO:CNF0186
071300*    A TABELA WKS-TABELA-SELECAO GUARDA INDICES PARA A TABELA DE  CNF0186
071400*    MATERIA-PRIMA, NAO OS REGISTROS EM SI - SO OS INDICES SAO    CNF0186
071500*    REORDENADOS. A PRIMEIRA POSICAO (WKS-I-SEL=1) JA E           CNF0186
071600*    CONSIDERADA ORDENADA; A PARTIR DA SEGUNDA, CADA PASSADA TOMA CNF0186
071700*    O PROXIMO INDICE E O INSERE NO LUGAR CERTO DENTRO DO TRECHO  CNF0186
071800*    JA ORDENADO A SUA ESQUERDA - VER 419 PARA A CHAVE USADA NA   CNF0186
071900*    COMPARACAO (QUANTIDADE OU VALOR, CONFORME WKS-PARM-ORDEM).   CNF0186
072000 406-ORDENA-SELECAO SECTION.                                      CNF0186
072100     PERFORM 407-ORDENA-PASSADA THRU 407-ORDENA-PASSADA-E         CNF0186
072200         VARYING WKS-I-SEL FROM 2 BY 1                            CNF0186
072300         UNTIL WKS-I-SEL > WKS-SEL-TOTAL.                         CNF0186
072400 406-ORDENA-SELECAO-E. EXIT.                                      CNF0186
072500
072600*    GUARDA O INDICE DA VEZ (WKS-SEL-CHAVE) E SUA CHAVE DE        CNF0186
072700*    ORDENACAO (WKS-CHAVE-DA-VEZ) E ABRE ESPACO PARA ELE          CNF0186
072800*    DESLOCANDO PARA A DIREITA, UM A UM, TODOS OS INDICES DO      CNF0186
072900*    TRECHO ORDENADO QUE ESTIVEREM FORA DE ORDEM - O PONTO DE     CNF0186
073000*    PARADA (WKS-J-SEL<=1 OU NOT FORA-DE-ORDEM) E ONDE O INDICE   CNF0186
073100*    DA VEZ ENTRA.                                                CNF0186
073200 407-ORDENA-PASSADA SECTION.                                      CNF0186
073300     MOVE WKS-SEL-IDX (WKS-I-SEL) TO WKS-SEL-CHAVE                CNF0186
073400     MOVE WKS-SEL-CHAVE TO WKS-I-CHAVE                            CNF0186
073500     PERFORM 419-OBTEM-CHAVE-ORDENACAO THRU                       CNF0186
073600             419-OBTEM-CHAVE-ORDENACAO-E                          CNF0186
073700     MOVE WKS-CHAVE-ORDENACAO TO WKS-CHAVE-DA-VEZ                 CNF0186
073800     MOVE WKS-I-SEL TO WKS-J-SEL                                  CNF0186
073900     MOVE WKS-SEL-IDX (WKS-J-SEL - 1) TO WKS-I-CHAVE              CNF0186
074000     PERFORM 419-OBTEM-CHAVE-ORDENACAO THRU                       CNF0186
074100             419-OBTEM-CHAVE-ORDENACAO-E                          CNF0186
074200     MOVE WKS-CHAVE-ORDENACAO TO WKS-CHAVE-VIZINHO                CNF0186
074300     PERFORM 409-MP-FORA-DE-ORDEM THRU 409-MP-FORA-DE-ORDEM-E     CNF0186
074400     PERFORM 408-DESLOCA-SE-FORA-DE-ORDEM THRU                    CNF0186
074500             408-DESLOCA-SE-FORA-DE-ORDEM-E                       CNF0186
074600         UNTIL WKS-J-SEL <= 1 OR NOT FORA-DE-ORDEM                CNF0186
074700     MOVE WKS-SEL-CHAVE TO WKS-SEL-IDX (WKS-J-SEL).               CNF0186
074800 407-ORDENA-PASSADA-E. EXIT.                                      CNF0186
074900
075000*    EMPURRA O INDICE VIZINHO (MAIS A ESQUERDA) UMA POSICAO PARA  CNF0186
075100*    A DIREITA, RECUA O PONTEIRO DE INSERCAO EM 1 E, SE AINDA HA  CNF0186
075200*    VIZINHO A ESQUERDA, RECALCULA A CHAVE DELE E O SINALIZADOR   CNF0186
075300*    FORA-DE-ORDEM PARA A PROXIMA VOLTA DO LACO EM 407.           CNF0186
075400 408-DESLOCA-SE-FORA-DE-ORDEM SECTION.                            CNF0186
075500     MOVE WKS-SEL-IDX (WKS-J-SEL - 1) TO WKS-SEL-IDX (WKS-J-SEL)  CNF0186
075600     SUBTRACT 1 FROM WKS-J-SEL                                    CNF0186
075700     IF WKS-J-SEL > 1                                             CNF0186
075800         MOVE WKS-SEL-IDX (WKS-J-SEL - 1) TO WKS-I-CHAVE          CNF0186
075900         PERFORM 419-OBTEM-CHAVE-ORDENACAO THRU                   CNF0186
076000                 419-OBTEM-CHAVE-ORDENACAO-E                      CNF0186
076100         MOVE WKS-CHAVE-ORDENACAO TO WKS-CHAVE-VIZINHO            CNF0186
076200         PERFORM 409-MP-FORA-DE-ORDEM THRU 409-MP-FORA-DE-ORDEM-E CNF0186
076300     END-IF.                                                      CNF0186
076400 408-DESLOCA-SE-FORA-DE-ORDEM-E. EXIT.                            CNF0186
076500
076600*    COMPARA A CHAVE DO VIZINHO COM A CHAVE DA VEZ, CONFORME A    CNF0186
076700*    DIRECAO PEDIDA NO SYSIN (WKS-PARM-DIRECAO), E LIGA FORA-DE-  CNF0186
076800*    ORDEM QUANDO O VIZINHO AINDA PRECISA CEDER LUGAR.            CNF0186
076900 409-MP-FORA-DE-ORDEM SECTION.                                    CNF0186
077000     MOVE ZEROS TO WKS-FORA-ORDEM                                 CNF0186
077100     IF (WKS-ORDEM-DESCENDENTE AND                                CNF0186
077200         WKS-CHAVE-VIZINHO < WKS-CHAVE-DA-VEZ)                    CNF0186
077300        OR                                                        CNF0186
077400        (NOT WKS-ORDEM-DESCENDENTE AND                            CNF0186
077500         WKS-CHAVE-VIZINHO > WKS-CHAVE-DA-VEZ)                    CNF0186
077600         SET FORA-DE-ORDEM TO TRUE                                CNF0186
077700     END-IF.                                                      CNF0186
077800 409-MP-FORA-DE-ORDEM-E. EXIT.                                    CNF0186
077900
078000*    TRADUZ O CRITERIO PEDIDO NO SYSIN (WKS-PARM-ORDEM) PARA UMA  CNF0186
078100*    CHAVE COMUM DE COMPARACAO - QUANTIDADE OU VALOR DA MATERIA-  CNF0186
078200*    PRIMA APONTADA POR WKS-I-CHAVE.                              CNF0186
078300 419-OBTEM-CHAVE-ORDENACAO SECTION.                               CNF0186
078400     IF WKS-ORDENA-QUANTIDADE                                     CNF0186
078500         MOVE WKS-MP-QUANTIDADE-PARTE (WKS-I-CHAVE) TO            CNF0186
078600             WKS-CHAVE-ORDENACAO                                  CNF0186
078700     ELSE                                                         CNF0186
078800         MOVE WKS-MP-VALOR-PARTE (WKS-I-CHAVE) TO                 CNF0186
078900             WKS-CHAVE-ORDENACAO                                  CNF0186
079000     END-IF.                                                      CNF0186
079100 419-OBTEM-CHAVE-ORDENACAO-E. EXIT.                               CNF0186
079200
079300*    A VARREDURA AQUI E PELA TABELA DE SELECAO (JA ORDENADA, SE   CNF0186
079400*    PEDIDO) - WKS-I-TAB-MP SO MUDA DE VALOR PARA APONTAR A       CNF0186
079500*    MATERIA-PRIMA CERTA ANTES DE IMPRIMIR A LINHA.               CNF0186
079600 440-IMPRIME-SELECAO SECTION.                                     CNF0186
079700     SET WKS-I-TAB-MP TO WKS-SEL-IDX (WKS-I-SEL)                  CNF0186
079800     PERFORM 420-IMPRIME-LINHA.                                   CNF0186
079900 440-IMPRIME-SELECAO-E. EXIT.                                     CNF0186
080000
080100*    MONTA E GRAVA UMA LINHA DO RELATORIO; ACUMULA O VALOR DO
080200*    ITEM NO TOTAL DO LOTE E CONTA OS ITENS ABAIXO DO MINIMO
080300 420-IMPRIME-LINHA SECTION.
080400     COMPUTE WKS-VALOR-ITEM ROUNDED =
080500             WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP) *
080600             WKS-MP-VALOR-PARTE (WKS-I-TAB-MP)
080700     ADD WKS-VALOR-ITEM TO WKS-VALOR-TOTAL-LOTE
080800     MOVE WKS-MP-NOME-PARTE (WKS-I-TAB-MP) TO WKS-REL-NOME
080900     MOVE WKS-MP-UNID-PARTE (WKS-I-TAB-MP) TO WKS-REL-UNIDADE
081000     MOVE WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP) TO
081100         WKS-REL-QUANTIDADE
081200     MOVE WKS-MP-VALOR-PARTE (WKS-I-TAB-MP) TO WKS-REL-VALOR
081300     MOVE WKS-VALOR-ITEM               TO WKS-REL-VALOR-TOTAL
081400     MOVE SPACES TO WKS-REL-ALERTA
081500*    ALERTA DE ESTOQUE BAIXO: SO FAZ SENTIDO QUANDO A MP TEM UM
081600*    MINIMO CADASTRADO (> 0) E A QUANTIDADE ATUAL CAIU NELE OU
081700*    ABAIXO
081800     IF WKS-MP-QTD-MINIMA-PARTE (WKS-I-TAB-MP) > 0
081900        AND WKS-MP-QUANTIDADE-PARTE (WKS-I-TAB-MP) <=
082000            WKS-MP-QTD-MINIMA-PARTE (WKS-I-TAB-MP)
082100         MOVE "*" TO WKS-REL-ALERTA
082200         ADD 1 TO WKS-QTD-BAIXO-ESTOQUE
082300     END-IF
082400     MOVE WKS-LINHA-RELATORIO TO REG-RELATORIO-MP
082500     WRITE REG-RELATORIO-MP.
082600 420-IMPRIME-LINHA-E. EXIT.
082700
082800*    LINHA DE TOTAL GERAL, GRAVADA APOS O ULTIMO ITEM DO
082900*    RELATORIO, COM O RESUMO NO CONSOLE PARA A OPERACAO
083000 430-TOTAL-GERAL SECTION.
083100     MOVE WKS-VALOR-TOTAL-LOTE TO WKS-TOT-VALOR-GERAL
083200     MOVE WKS-LINHA-TOTAL TO REG-RELATORIO-MP
083300     WRITE REG-RELATORIO-MP
083400     DISPLAY "TOTAL DO LOTE: " WKS-VTL-REAIS-PARTE
083500             "," WKS-VTL-CENTAVOS-PARTE UPON CONSOLE
083600     DISPLAY "ITENS COM ESTOQUE BAIXO: " WKS-QTD-BAIXO-ESTOQUE
083700             UPON CONSOLE.
083800 430-TOTAL-GERAL-E. EXIT.
083900
084000******************************************************************
084100*    9 0 0  -  G R A V A   O   M E S T R E   N O V O             *
084200*  A TABELA INTEIRA E REESCRITA NO MESTRE NOVO, LINHA A LINHA,    *
084300*  NA MESMA ORDEM EM QUE ESTA EM MEMORIA (INCLUSOES FICAM NO      *
084400*  FINAL DO ARQUIVO).                                            *
084500******************************************************************
084600 900-GRAVA-MESTRE-NOVO SECTION.
084700     PERFORM 905-GRAVA-UM-REGISTRO THRU 905-GRAVA-UM-REGISTRO-E
084800         VARYING WKS-I-TAB-MP FROM 1 BY 1
084900         UNTIL WKS-I-TAB-MP > WKS-MP-TOTAL-LIDOS
085000     DISPLAY "MATERIA-PRIMA GRAVADA: " WKS-MP-TOTAL-GRAVADOS
085100             UPON CONSOLE.
085200 900-GRAVA-MESTRE-NOVO-E. EXIT.
085300
085400*    UMA LINHA DA TABELA VIRA UM REGISTRO REG-MATPRIMA E E
085500*    GRAVADA NO MATPNOV
085600 905-GRAVA-UM-REGISTRO SECTION.
085700     MOVE WKS-MP-REG-TAB (WKS-I-TAB-MP) TO REG-MATPRIMA
085800     WRITE REG-MATPRIMA
085900     ADD 1 TO WKS-MP-TOTAL-GRAVADOS.
086000 905-GRAVA-UM-REGISTRO-E. EXIT.
086100
086200******************************************************************
086300*            9 9 0  -  F E C H A   A R Q U I V O S               *
086400******************************************************************
086500 990-FECHA-ARQUIVOS SECTION.
086600     CLOSE MATPANTG MATPTRA MATPNOV MATPREL.
086700 990-FECHA-ARQUIVOS-E. EXIT.
