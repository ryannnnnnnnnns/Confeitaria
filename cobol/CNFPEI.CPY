000100******************************************************************
000200*          C O P Y   C N F P E I   -   I T E M   P E D I D O     *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFPEI                                           *
000600* DESCRICAO   : LINHA DE PEDIDO COM VARIANTE DE MASSA/RECHEIO E  *
000700*             : OBSERVACOES LIVRES. AGRUPADO POR IP-PEDIDO-ID.   *
000800* USADO POR   : CNFPE060                                         *
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001200*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL
001220*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: SEQUENCIA DA   CNF0184
001240*             :                 LINHA E STATUS DE ATENDIMENTO.  CNF0184
001300******************************************************************
001400 01  REG-ITEM-PEDIDO.
001500     05  IP-PEDIDO-ID               PIC 9(09).
001600     05  IP-PRODUTO-ID              PIC 9(09).
001700     05  IP-QUANTIDADE              PIC 9(07).
001800     05  IP-MASSA                   PIC X(30).
001900     05  IP-RECHEIO                 PIC X(30).
002000     05  IP-DETALHES                PIC X(60).
002020     05  IP-SEQUENCIA               PIC 9(03).
002040     05  IP-STATUS                  PIC X(01).
002050         88  IP-PENDENTE                       VALUE "P".
002060         88  IP-ATENDIDO                       VALUE "A".
002080     05  FILLER                     PIC X(06).
002100     05  FILLER                     PIC X(08).
