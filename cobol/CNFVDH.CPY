000100******************************************************************
000200*              C O P Y   C N F V D H   -   V E N D A             *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFVDH                                           *
000600* DESCRICAO   : CABECALHO DE VENDA. OS TOTAIS VD-VALOR-VENDA E   *
000700*             : VD-QUANTIDADE SAO SOMA DAS LINHAS REG-ITEM-VENDA *
000800*             : (VER CNFVDI). VD-DOADO = "Y" ZERA O PRECO DAS    *
000900*             : LINHAS NO MOMENTO DA GRAVACAO.                   *
001000* USADO POR   : CNFVD040                                         *
001100******************************************************************
001200*  HISTORICO DE ALTERACOES
001300*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001400*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL
001500*  11/11/2024  EDR   CNF-0148   INCLUIDO VD-DOADO (VENDA/DOACAO)
001520*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: OPERADOR,      CNF0184
001540*             :                 CAIXA, HORA DA VENDA E STATUS   CNF0184
001560*             :                 DE CONCILIACAO (MESMO PADRAO    CNF0184
001580*             :                 APLICADO A CNFMPM).             CNF0184
001600******************************************************************
001700 01  REG-VENDA.
001800     05  VD-ID                      PIC 9(09).
001900     05  VD-VALOR-VENDA             PIC S9(09)V9(02).
002000     05  VD-QUANTIDADE              PIC 9(09).
002100     05  VD-FORMA-PAGTO             PIC X(08).
002200     05  VD-DOADO                   PIC X(01).
002300         88  VD-E-DOACAO                       VALUE "Y".
002400         88  VD-NAO-E-DOACAO                   VALUE "N".
002500     05  VD-DATA-VENDA              PIC 9(08).
002520     05  VD-OPERADOR                PIC X(08).
002540     05  VD-CAIXA                   PIC 9(02).
002560     05  VD-HORA-VENDA              PIC 9(06).
002580     05  VD-STATUS                  PIC X(01).
002600         88  VD-CONCILIADA                     VALUE "C".
002620         88  VD-PENDENTE                       VALUE "P".
002640         88  VD-CANCELADA                      VALUE "X".
002660     05  VD-CONTADOR-ITENS          PIC 9(05).
002680     05  FILLER                     PIC X(08).
002700     05  FILLER                     PIC X(18).
