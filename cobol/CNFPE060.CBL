000100******************************************************************
000200* FECHA       : 10/04/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* PROGRAMA    : CNFPE060                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : INTAKE DE PEDIDO DE CLIENTE (CABECALHO + LINHAS  *
000800*             : DE MASSA/RECHEIO/DETALHES), ATUALIZACAO DE       *
000900*             : STATUS E CONSULTA DE PEDIDOS. LINHA COM PRODUTO  *
001000*             : NAO CADASTRADO E DESCARTADA, O RESTO DO PEDIDO   *
001100*             : E GRAVADO NORMALMENTE. SEM CALCULO MONETARIO.    *
001200* ARCHIVOS    : PEANTG=I, IPANTG=I, PRODMAST=I, PETRA=I,         *
001300*             : PENOV=O, IPNOV=O, PEREL=O                        *
001400* ACCION (ES) : G=GRAVAR PEDIDO (CABECALHO + LINHAS),            *
001500*             : S=ATUALIZAR STATUS DE UM PEDIDO,                 *
001600*             : P=CONSULTA DE PEDIDOS PROXIMOS,                  *
001700*             : F=CONSULTA DE PEDIDOS COM FILTROS                *
001800* PROGRAMA(S) : NENHUM (PONTO DE ENTRADA UNICO)                  *
001900* INSTALADO   : 10/04/1987                                       *
002000******************************************************************
002100*         C A D A S T R O  D E  P E D I D O  D E  C L I E N T E
002200******************************************************************
002300*  HISTORICO DE ALTERACOES
002400*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
002500*  10/04/1987  EDR   CNF-0101   PROGRAMA INICIAL - CADASTRO DE    CNF0101 
002600*             :                 PEDIDO E CONSULTA DE PROXIMOS     CNF0101 
002700*  14/02/1994  LRM   CNF-0128   INCLUIDA ATUALIZACAO DE STATUS DO CNF0128 
002800*             :                 PEDIDO (ACAO S)                   CNF0128 
002900*  19/08/1998  EDR   CNF-1004   AJUSTE DE VIRADA DE SECULO NA     CNF1004 
003000*             :                 DATA DE ENTREGA (ANO 4 DIGITOS)   CNF1004 
003100*  03/03/2025  RFA   CNF-0166   INCLUIDA CONSULTA COM FILTROS     CNF0166
003200*             :                 (ACAO F) POR CLIENTE/STATUS/DATA  CNF0166
003300*  22/07/2026  RFA   CNF-0184   TABELAS AMPLIADAS PARA O LAYOUT   CNF0184
003400*             :                 NOVO DOS MESTRES (VER CNFPEH/     CNF0184
003500*             :                 CNFPEI/CNFPRM)                    CNF0184
003600*  05/08/2026  RFA   CNF-0185   CORRIGIDA A LEITURA ANTECIPADA DO CNF0185
003700*             :                 PROXIMO CABECALHO - O LACO DE     CNF0185
003800*             :                 LINHAS "I" NUNCA EXECUTAVA        CNF0185
003900*             :                 (FALTAVA O PRIMING READ EM 115)   CNF0185
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                     CNFPE060.
004300 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.                   CONFEITARIA - LOTES NOTURNOS.
004500 DATE-WRITTEN.                   10/04/1987.
004600 DATE-COMPILED.                  05/08/2026.
004700 SECURITY.                       USO INTERNO - LOTE NOTURNO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    MESTRE DE PEDIDO NA SITUACAO DE ONTEM - BASE PARA A
005500*    ATUALIZACAO DE STATUS E PARA AS DUAS CONSULTAS.
005600     SELECT PEANTG   ASSIGN TO PEANTG
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-PEANTG.
005900
006000*    ITEM-PEDIDO NA SITUACAO DE ONTEM - UMA LINHA POR PRODUTO
006100*    (MASSA/RECHEIO/DETALHES) PEDIDO DENTRO DE CADA PEDIDO.
006200     SELECT IPANTG   ASSIGN TO IPANTG
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-IPANTG.
006500
006600*    MESTRE DE PRODUTO, SOMENTE LEITURA - VALIDA O PRODUTO-ID
006700*    DE CADA LINHA NOVA ANTES DE GRAVAR (SENAO A LINHA CAI).
006800     SELECT PRODMAST ASSIGN TO PRODMAST
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-PRODMAST.
007100
007200*    TRANSACOES DESTE LOTE - CABECALHO "H" SEGUIDO DE ZERO OU
007300*    MAIS LINHAS "I", SO LIDO QUANDO A ACAO E GRAVACAO (G).
007400     SELECT PETRA    ASSIGN TO PETRA
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-PETRA.
007700
007800*    MESTRE DE PEDIDO REGRAVADO AO FIM DO LOTE.
007900     SELECT PENOV    ASSIGN TO PENOV
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS FS-PENOV.
008200
008300*    ITEM-PEDIDO REGRAVADO AO FIM DO LOTE.
008400     SELECT IPNOV    ASSIGN TO IPNOV
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS FS-IPNOV.
008700
008800*    SAIDA DAS CONSULTAS (ACAO P OU F) - LISTAGEM DE PEDIDOS.
008900     SELECT PEREL    ASSIGN TO PEREL
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS IS FS-PEREL.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500*1 -->MESTRE DE PEDIDO, SITUACAO NO INICIO DO LOTE
009600 FD  PEANTG
009700     LABEL RECORD IS STANDARD.
009800     COPY CNFPEH.
009900
010000*2 -->ITEM-PEDIDO, SITUACAO NO INICIO DO LOTE
010100 FD  IPANTG
010200     LABEL RECORD IS STANDARD.
010300     COPY CNFPEI.
010400
010500*3 -->MESTRE DE PRODUTO (SOMENTE LEITURA, P/ VALIDAR PRODUTO-ID)
010600 FD  PRODMAST
010700     LABEL RECORD IS STANDARD.
010800     COPY CNFPRM.
010900
011000*4 -->TRANSACOES DESTE LOTE (CABECALHO "H" SEGUIDO DE ZERO OU
011100*     MAIS LINHAS "I")
011200 FD  PETRA
011300     LABEL RECORD IS STANDARD.
011400 01  REG-TRANS-PE.
011500     05  TR-TIPO-REG                PIC X(01).
011600     05  TR-DADOS-PE                PIC X(139).
011700
011800*5 -->MESTRE DE PEDIDO, SITUACAO NO FIM DO LOTE
011900 FD  PENOV
012000     LABEL RECORD IS STANDARD.
012100     COPY CNFPEH.
012200
012300*6 -->ITEM-PEDIDO, SITUACAO NO FIM DO LOTE
012400 FD  IPNOV
012500     LABEL RECORD IS STANDARD.
012600     COPY CNFPEI.
012700
012800*7 -->LISTAGEM DE PEDIDOS (CONSULTA DE PROXIMOS OU COM FILTROS)
012900 FD  PEREL
013000     LABEL RECORD IS STANDARD.
013100 01  REG-RELATORIO-PE              PIC X(100).
013200
013300 WORKING-STORAGE SECTION.
013400******************************************************************
013500*               C A M P O S     D E     T R A B A L H O          *
013600******************************************************************
013700 01  WKS-CAMPOS-DE-TRABALHO.
013800     05  WKS-NOME-PROGRAMA         PIC X(08)  VALUE "CNFPE060".
013900     05  WKS-PARM-ACAO             PIC X(01)  VALUE SPACES.
014000         88  WKS-GRAVAR-PEDIDO                   VALUE "G".
014100         88  WKS-ATUALIZAR-STATUS                VALUE "S".
014200         88  WKS-CONSULTA-PROXIMOS               VALUE "P".
014300         88  WKS-CONSULTA-FILTROS                VALUE "F".
014400     05  WKS-PARM-PEDIDO-ID        PIC 9(09)  VALUE ZEROS.
014500     05  WKS-PARM-NOVO-STATUS      PIC X(10)  VALUE SPACES.
014600     05  WKS-PARM-FILTRO-CLIENTE   PIC X(40)  VALUE SPACES.
014700     05  WKS-PARM-FILTRO-STATUS    PIC X(10)  VALUE SPACES.
014800     05  WKS-PARM-FILTRO-DATA      PIC 9(08)  VALUE ZEROS.
014900     05  FILLER                    PIC X(02)  VALUE SPACES.
015000
015100******************************************************************
015200*            R E G I S T R O   D E   T R A N S A C A O           *
015300******************************************************************
015400 01  WKS-REG-TRANS-ATUAL.
015500     05  WKS-TR-TIPO                PIC X(01).
015600     05  WKS-TR-DADOS                PIC X(139).
015700 01  WKS-TR-DADOS-CABEC REDEFINES WKS-TR-DADOS.
015800     05  WKS-TR-PE-CLIENTE           PIC X(40).
015900     05  WKS-TR-PE-DATA-ENTREGA      PIC 9(08).
016000     05  FILLER                      PIC X(91).
016100 01  WKS-TR-DADOS-ITEM REDEFINES WKS-TR-DADOS.
016200     05  WKS-TR-IP-PRODUTO-ID        PIC 9(09).
016300     05  WKS-TR-IP-QUANTIDADE        PIC 9(07).
016400     05  WKS-TR-IP-MASSA             PIC X(30).
016500     05  WKS-TR-IP-RECHEIO           PIC X(30).
016600     05  WKS-TR-IP-DETALHES          PIC X(60).
016700     05  FILLER                      PIC X(03).
016800
016900 01  WKS-REG-PENDENTE               PIC X(140).
017000 01  WKS-TEM-PENDENTE                PIC 9(01)  VALUE ZEROS.
017100     88  TEM-REG-PENDENTE                       VALUE 1.
017200
017300******************************************************************
017400*    D A D O S   D O   P E D I D O   E M   E L A B O R A C A O   *
017500******************************************************************
017600 01  WKS-PEDIDO-ATUAL.
017700     05  WKS-PE-ID-ATUAL             PIC 9(09).
017800     05  WKS-PE-CLIENTE-ATUAL        PIC X(40).
017900     05  WKS-PE-DATA-ATUAL           PIC 9(08).
018000     05  FILLER                      PIC X(02)  VALUE SPACES.
018100
018200******************************************************************
018300*                 C O N T R O L A D O R E S                      *
018400******************************************************************
018500 01  WKS-CONTROLADORES.
018600     05  WKS-FIM-PEANTG             PIC 9(01)  VALUE ZEROS.
018700         88  FIM-PEANTG                         VALUE 1.
018800     05  WKS-FIM-IPANTG             PIC 9(01)  VALUE ZEROS.
018900         88  FIM-IPANTG                         VALUE 1.
019000     05  WKS-FIM-PRODMAST           PIC 9(01)  VALUE ZEROS.
019100         88  FIM-PRODMAST                       VALUE 1.
019200     05  WKS-FIM-TRANSACAO          PIC 9(01)  VALUE ZEROS.
019300         88  FIM-TRANSACAO                      VALUE 1.
019400     05  WKS-ACHOU-PR               PIC 9(01)  VALUE ZEROS.
019500         88  ACHOU-PR                           VALUE 1.
019600     05  WKS-ACHOU-PE               PIC 9(01)  VALUE ZEROS.
019700         88  ACHOU-PE                           VALUE 1.
019800     05  WKS-ACHOU-SUBSTR           PIC 9(01)  VALUE ZEROS.
019900         88  ACHOU-SUBSTR                       VALUE 1.
020000     05  FILLER                     PIC X(02)  VALUE SPACES.
020100
020200******************************************************************
020300*          C O N T A D O R E S   E   A C U M U L A D O R E S     *
020400******************************************************************
020500 01  WKS-CONTADORES.
020600     05  WKS-PE-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
020700     05  WKS-IP-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
020800     05  WKS-PR-TOTAL               PIC 9(07)  COMP VALUE ZEROS.
020900     05  WKS-PE-PROX-ID             PIC 9(09)  COMP VALUE ZEROS.
021000     05  WKS-SEL-TOTAL              PIC 9(07)  COMP VALUE ZEROS.
021100     05  WKS-I-SEL                  PIC 9(05)  COMP VALUE ZEROS.
021200     05  WKS-J-SEL                  PIC 9(05)  COMP VALUE ZEROS.
021300     05  WKS-SEL-CHAVE              PIC 9(05)  COMP VALUE ZEROS.
021400     05  WKS-TAM-FILTRO             PIC 9(02)  COMP VALUE ZEROS.
021500     05  WKS-POS-BUSCA              PIC 9(02)  COMP VALUE ZEROS.
021600     05  FILLER                     PIC X(02)  VALUE SPACES.
021700
021800******************************************************************
021900*   T A B E L A S   D E   T R A B A L H O   E M   M E M O R I A  *
022000******************************************************************
022100 01  WKS-TABELA-PEDIDO.
022200     05  WKS-TAB-PE OCCURS 1 TO 4000 TIMES
022300                    DEPENDING ON WKS-PE-TOTAL
022400                    INDEXED BY WKS-I-TAB-PE.
022500         10  WKS-PE-REG-TAB          PIC X(134).
022600         10  WKS-PE-REG-TAB-R REDEFINES WKS-PE-REG-TAB.
022700             15  WKS-PE-CHAVE-ID          PIC 9(09).
022800             15  WKS-PE-CLIENTE-PARTE     PIC X(40).
022900             15  WKS-PE-DATA-ENTREGA-PARTE PIC 9(08).
023000             15  WKS-PE-STATUS-PARTE      PIC X(10).
023100             15  FILLER                   PIC X(67).
023200
023300 01  WKS-TABELA-ITEM-PEDIDO.
023400     05  WKS-TAB-IP OCCURS 1 TO 8000 TIMES
023500                    DEPENDING ON WKS-IP-TOTAL
023600                    INDEXED BY WKS-I-TAB-IP.
023700         10  WKS-IP-REG-TAB          PIC X(163).
023800         10  WKS-IP-REG-TAB-R REDEFINES WKS-IP-REG-TAB.
023900             15  WKS-IP-CHAVE-PEDIDO      PIC 9(09).
024000             15  WKS-IP-PRODUTO-ID-PARTE  PIC 9(09).
024100             15  WKS-IP-QUANTIDADE-PARTE  PIC 9(07).
024200             15  WKS-IP-MASSA-PARTE       PIC X(30).
024300             15  WKS-IP-RECHEIO-PARTE     PIC X(30).
024400             15  WKS-IP-DETALHES-PARTE    PIC X(60).
024500             15  FILLER                   PIC X(18).
024600
024700 01  WKS-TABELA-PRODUTO.
024800     05  WKS-TAB-PR OCCURS 1 TO 2000 TIMES
024900                    DEPENDING ON WKS-PR-TOTAL
025000                    INDEXED BY WKS-I-TAB-PR.
025100         10  WKS-PR-REG-TAB          PIC X(153).
025200         10  WKS-PR-REG-TAB-R REDEFINES WKS-PR-REG-TAB.
025300             15  WKS-PR-ID-PARTE          PIC 9(09).
025400             15  WKS-PR-NOME-PARTE        PIC X(40).
025500             15  WKS-PR-PRECO-PARTE       PIC S9(07)V9(02).
025600             15  WKS-PR-TIPO-PARTE        PIC X(10).
025700             15  WKS-PR-RENDIMENTO-PARTE  PIC 9(05).
025800             15  WKS-PR-DATA-CADASTRO-PARTE PIC 9(08).
025900             15  WKS-PR-STATUS-PARTE      PIC X(01).
026000             15  FILLER                   PIC X(71).
026100
026200******************************************************************
026300*   T A B E L A  D E  S E L E C A O  P / A S  C O N S U L T A S
026400*   ( I N D I C E S   D A   T A B E L A   D E   P E D I D O ,    *
026500*     O R D E N A D O S   P O R   D A T A   D E   E N T R E G A )*
026600******************************************************************
026700 01  WKS-TABELA-SELECAO.
026800     05  WKS-SEL-IDX                PIC 9(05)  COMP
026900                                     OCCURS 4000 TIMES.
027000
027100******************************************************************
027200*                   D A T A S   D O   L O T E                    *
027300******************************************************************
027400 01  WKS-DATA-HOJE                 PIC 9(08)  VALUE ZEROS.
027500
027600******************************************************************
027700*                 A R E A S   D E   I M P R E S S A O            *
027800******************************************************************
027900 01  WKS-LINHA-RELATORIO-PE.
028000     05  WKS-REL-PE-ID              PIC ZZZZZZZZ9.
028100     05  FILLER                     PIC X(02)  VALUE SPACES.
028200     05  WKS-REL-PE-CLIENTE         PIC X(40).
028300     05  FILLER                     PIC X(02)  VALUE SPACES.
028400     05  WKS-REL-PE-DATA            PIC 9(08).
028500     05  FILLER                     PIC X(02)  VALUE SPACES.
028600     05  WKS-REL-PE-STATUS          PIC X(10).
028700     05  FILLER                     PIC X(27)  VALUE SPACES.
028800
028900******************************************************************
029000*      R O T I N A   D E   F I L E   S T A T U S   ( F S E )     *
029100******************************************************************
029200 01  FS-PEANTG                      PIC X(02)  VALUE "00".
029300 01  FS-IPANTG                      PIC X(02)  VALUE "00".
029400 01  FS-PRODMAST                    PIC X(02)  VALUE "00".
029500 01  FS-PETRA                       PIC X(02)  VALUE "00".
029600 01  FS-PENOV                       PIC X(02)  VALUE "00".
029700 01  FS-IPNOV                       PIC X(02)  VALUE "00".
029800 01  FS-PEREL                       PIC X(02)  VALUE "00".
029900 COPY CNFERRS.
030000
030100 PROCEDURE DIVISION.
030200******************************************************************
030300*                    S E C A O   P R I N C I P A L               *
030400******************************************************************
030500 000-MAIN SECTION.
030600*    A ACAO CHEGA NO PRIMEIRO CARTAO DE SYSIN E DECIDE O RAMO:
030700*    G GRAVA PEDIDO NOVO (CABECALHO+LINHAS), S ATUALIZA O
030800*    STATUS DE UM PEDIDO EXISTENTE, P LISTA OS PROXIMOS A
030900*    ENTREGAR, F FAZ A MESMA LISTAGEM COM FILTROS OPCIONAIS.
031000     PERFORM 010-ABRE-ARQUIVOS
031100     PERFORM 020-CARREGA-TABELAS
031200     ACCEPT WKS-PARM-ACAO             FROM SYSIN
031300     ACCEPT WKS-DATA-HOJE             FROM DATE YYYYMMDD
031400     EVALUATE TRUE
031500         WHEN WKS-GRAVAR-PEDIDO
031600             PERFORM 100-SALVAR-PEDIDO UNTIL FIM-TRANSACAO
031700         WHEN WKS-ATUALIZAR-STATUS
031800*            PEDIDO-ID E O NOVO STATUS VEM NOS CARTOES SEGUINTES
031900             ACCEPT WKS-PARM-PEDIDO-ID   FROM SYSIN
032000             ACCEPT WKS-PARM-NOVO-STATUS FROM SYSIN
032100             PERFORM 200-ATUALIZAR-STATUS
032200         WHEN WKS-CONSULTA-PROXIMOS
032300             PERFORM 300-CONSULTAR-PROXIMOS
032400         WHEN WKS-CONSULTA-FILTROS
032500*            OS TRES FILTROS SAO OPCIONAIS - BRANCOS/ZEROS
032600*            SIGNIFICAM "NAO FILTRAR POR ESTE CAMPO"
032700             ACCEPT WKS-PARM-FILTRO-CLIENTE FROM SYSIN
032800             ACCEPT WKS-PARM-FILTRO-STATUS  FROM SYSIN
032900             ACCEPT WKS-PARM-FILTRO-DATA    FROM SYSIN
033000             PERFORM 350-CONSULTAR-COM-FILTROS
033100         WHEN OTHER
033200             DISPLAY ">>> ACAO INVALIDA NO SYSIN: " WKS-PARM-ACAO
033300                     UPON CONSOLE
033400     END-EVALUATE
033500     PERFORM 900-GRAVA-MESTRES-NOVOS
033600     PERFORM 990-FECHA-ARQUIVOS
033700     STOP RUN.
033800 000-MAIN-E. EXIT.
033900
034000******************************************************************
034100*               A B E R T U R A   D E   A R Q U I V O S          *
034200******************************************************************
034300 010-ABRE-ARQUIVOS SECTION.
034400*    SO O STATUS DE ABERTURA DO PEANTG E TESTADO - OS DEMAIS
034500*    ARQUIVOS DESTE LOTE SAO SEMPRE CRIADOS PELO JCL ANTES DA
034600*    CHAMADA, NUNCA FALTAM NA PRODUCAO.
034700     OPEN INPUT  PEANTG IPANTG PRODMAST PETRA
034800     OPEN OUTPUT PENOV  IPNOV  PEREL
034900     IF FS-PEANTG NOT = "00" AND NOT = "35"
035000         MOVE "CNFPE060" TO PROGRAMA
035100         MOVE "PEANTG"   TO ARQUIVO
035200         MOVE "OPEN"     TO ACAO
035300         MOVE SPACES     TO CHAVE
035400         CALL "DEBD1R00" USING PROGRAMA, ARQUIVO, ACAO, CHAVE,
035500                               FS-PEANTG, WKS-FSE-ROTINA
035600         DISPLAY ">>> ERRO AO ABRIR PEANTG, FS=" FS-PEANTG
035700                 UPON CONSOLE
035800         MOVE 91 TO RETURN-CODE
035900         STOP RUN
036000     END-IF.
036100 010-ABRE-ARQUIVOS-E. EXIT.
036200
036300******************************************************************
036400*   0 2 0  -  C A R R E G A   T A B E L A S   E M   M E M O R I A*
036500******************************************************************
036600 020-CARREGA-TABELAS SECTION.
036700*    SOBE PARA A MEMORIA AS TRES BASES DE QUE O LOTE PRECISA:
036800*    PEDIDO, ITEM-PEDIDO E PRODUTO (ESTA SOMENTE PARA VALIDAR
036900*    O PRODUTO-ID DAS LINHAS NOVAS). TUDO RESOLVIDO POR VARREDURA
037000*    LINEAR NAS TABELAS, SEM INDICE SECUNDARIO.
037100     PERFORM 021-LE-PEANTG
037200     PERFORM 024-ACUMULA-PEDIDO THRU 024-ACUMULA-PEDIDO-E
037300         UNTIL FIM-PEANTG
037400     PERFORM 022-LE-IPANTG
037500     PERFORM 025-ACUMULA-ITEM-PEDIDO
037600         THRU 025-ACUMULA-ITEM-PEDIDO-E
037700         UNTIL FIM-IPANTG
037800     PERFORM 023-LE-PRODMAST
037900     PERFORM 026-ACUMULA-PRODUTO THRU 026-ACUMULA-PRODUTO-E
038000         UNTIL FIM-PRODMAST.
038100 020-CARREGA-TABELAS-E. EXIT.
038200
038300 021-LE-PEANTG SECTION.
038400*    LEITURA SIMPLES DO MESTRE DE PEDIDO - O PAR LE/ACUMULA E
038500*    REPETIDO NOS TRES CARREGAMENTOS DESTE PARAGRAFO EM DIANTE.
038600     READ PEANTG
038700         AT END
038800             SET FIM-PEANTG TO TRUE
038900     END-READ.
039000 021-LE-PEANTG-E. EXIT.
039100
039200 022-LE-IPANTG SECTION.
039300     READ IPANTG
039400         AT END
039500             SET FIM-IPANTG TO TRUE
039600     END-READ.
039700 022-LE-IPANTG-E. EXIT.
039800
039900 023-LE-PRODMAST SECTION.
040000     READ PRODMAST
040100         AT END
040200             SET FIM-PRODMAST TO TRUE
040300     END-READ.
040400 023-LE-PRODMAST-E. EXIT.
040500
040600 024-ACUMULA-PEDIDO SECTION.
040700*    GUARDA O PEDIDO NA TABELA E ACOMPANHA O MAIOR ID JA
040800*    CADASTRADO, POIS E A PARTIR DELE QUE 100 NUMERA OS PEDIDOS
040900*    NOVOS DESTE LOTE (WKS-PE-PROX-ID).
041000     ADD 1 TO WKS-PE-TOTAL
041100     SET WKS-I-TAB-PE TO WKS-PE-TOTAL
041200     MOVE REG-PEDIDO TO WKS-PE-REG-TAB (WKS-I-TAB-PE)
041300     IF WKS-PE-CHAVE-ID (WKS-I-TAB-PE) > WKS-PE-PROX-ID
041400         MOVE WKS-PE-CHAVE-ID (WKS-I-TAB-PE) TO WKS-PE-PROX-ID
041500     END-IF
041600     PERFORM 021-LE-PEANTG.
041700 024-ACUMULA-PEDIDO-E. EXIT.
041800
041900 025-ACUMULA-ITEM-PEDIDO SECTION.
042000*    GUARDA A LINHA DE ITEM-PEDIDO NA TABELA, SEM NENHUMA
042100*    VALIDACAO - SERVE SO PARA SER REGRAVADA AO FIM DO LOTE.
042200     ADD 1 TO WKS-IP-TOTAL
042300     SET WKS-I-TAB-IP TO WKS-IP-TOTAL
042400     MOVE REG-ITEM-PEDIDO TO WKS-IP-REG-TAB (WKS-I-TAB-IP)
042500     PERFORM 022-LE-IPANTG.
042600 025-ACUMULA-ITEM-PEDIDO-E. EXIT.
042700
042800 026-ACUMULA-PRODUTO SECTION.
042900*    GUARDA O PRODUTO NA TABELA - USADA SO EM 125 PARA VALIDAR
043000*    O PRODUTO-ID DAS LINHAS NOVAS, NUNCA E REGRAVADA.
043100     ADD 1 TO WKS-PR-TOTAL
043200     SET WKS-I-TAB-PR TO WKS-PR-TOTAL
043300     MOVE REG-PRODUTO TO WKS-PR-REG-TAB (WKS-I-TAB-PR)
043400     PERFORM 023-LE-PRODMAST.
043500 026-ACUMULA-PRODUTO-E. EXIT.
043600
043700******************************************************************
043800*   1 0 0 - S A L V A R  P E D I D O  ( S E M P R E  N O V O ,  *
043900*             S T A T U S   I N I C I A L   " P E N D E N T E " )*
044000******************************************************************
044100 100-SALVAR-PEDIDO SECTION.
044200*    CADA CHAMADA DESTE PARAGRAFO TRATA UM PEDIDO INTEIRO: LE O
044300*    CABECALHO "H", DEPOIS AS LINHAS "I" SEGUINTES (120), E SO
044400*    DEPOIS GRAVA O CABECALHO NA TABELA (130). O PEDIDO NOVO
044500*    RECEBE O PROXIMO NUMERO SEQUENCIAL E ENTRA SEMPRE COMO
044600*    "PENDENTE" - NAO HA COMO UM PEDIDO CHEGAR JA ENTREGUE.
044700     PERFORM 105-OBTEM-PROXIMO-REGISTRO
044800     IF NOT FIM-TRANSACAO
044900         IF WKS-TR-TIPO = "H"
045000             ADD 1 TO WKS-PE-PROX-ID
045100             MOVE WKS-PE-PROX-ID         TO WKS-PE-ID-ATUAL
045200             MOVE WKS-TR-PE-CLIENTE      TO WKS-PE-CLIENTE-ATUAL
045300             MOVE WKS-TR-PE-DATA-ENTREGA TO WKS-PE-DATA-ATUAL
045400*            115 FAZ A LEITURA ANTECIPADA OBRIGATORIA ANTES DE CNF0185
045500*            ENTRAR NO LACO DE 120, SENAO O PRIMEIRO TESTE DO   CNF0185
045600*            UNTIL VE O TIPO "H" DO CABECALHO E NUNCA EXECUTA.  CNF0185
045700             PERFORM 115-LE-LINHAS-DO-PEDIDO
045800             PERFORM 130-GRAVA-CABECALHO-NOVO
045900         ELSE
046000             DISPLAY ">>> TRANSACAO DE PEDIDO FORA DE ORDEM, "
046100                     "ESPERADO CABECALHO 'H'" UPON CONSOLE
046200         END-IF
046300     END-IF.
046400 100-SALVAR-PEDIDO-E. EXIT.
046500
046600******************************************************************CNF0185
046700*  1 1 5  -  L E   A S   L I N H A S   D O   P E D I D O          *CNF0185
046800*  A T E   O   P R O X I M O   C A B E C A L H O   " H "   O U    *CNF0185
046900*  O   F I M   D O   A R Q U I V O                                *CNF0185
047000******************************************************************CNF0185
047100 115-LE-LINHAS-DO-PEDIDO SECTION.                                 CNF0185
047200*    LEITURA ANTECIPADA OBRIGATORIA (106) ANTES DO LACO - SEM     CNF0185
047300*    ELA O TESTE UNTIL VE AINDA O CABECALHO "H" RECEM-LIDO POR    CNF0185
047400*    105 E "H" NOT = "I" JA E VERDADE, PULANDO O CORPO DO LACO.   CNF0185
047500     PERFORM 106-LE-PROXIMA-LINHA-TRANS                           CNF0185
047600     PERFORM 120-GRAVA-ITENS-DA-TRANSACAO THRU                    CNF0185
047700             120-GRAVA-ITENS-DA-TRANSACAO-E                       CNF0185
047800         UNTIL FIM-TRANSACAO OR WKS-TR-TIPO NOT = "I".             CNF0185
047900 115-LE-LINHAS-DO-PEDIDO-E. EXIT.                                  CNF0185
048000
048100******************************************************************
048200*  1 0 5  -  O B T E M   P R O X I M O   R E G I S T R O         *
048300******************************************************************
048400 105-OBTEM-PROXIMO-REGISTRO SECTION.
048500*    O CABECALHO DO PROXIMO PEDIDO E LIDO ANTECIPADAMENTE POR     CNF0185
048600*    106 QUANDO A LEITURA DAS LINHAS "I" ULTRAPASSA PARA O TIPO   CNF0185
048700*    "H" SEGUINTE (VER 115/106) - ESTE PARAGRAFO DEVOLVE ESSE     CNF0185
048800*    REGISTRO PENDENTE ANTES DE TENTAR UMA LEITURA NOVA.          CNF0185
048900     IF TEM-REG-PENDENTE
049000         MOVE WKS-REG-PENDENTE TO WKS-REG-TRANS-ATUAL
049100         SET WKS-TEM-PENDENTE TO 0
049200     ELSE
049300         READ PETRA INTO WKS-REG-TRANS-ATUAL
049400             AT END
049500                 SET FIM-TRANSACAO TO TRUE
049600         END-READ
049700     END-IF.
049800 105-OBTEM-PROXIMO-REGISTRO-E. EXIT.
049900
050000******************************************************************
050100*  1 2 0 - G R A V A  A S  L I N H A S  D A  T R A N S A C A O,
050200*            I G N O R A N D O   P R O D U T O   N A O         *
050300*            C A D A S T R A D O                                *
050400******************************************************************
050500 120-GRAVA-ITENS-DA-TRANSACAO SECTION.
050600*    UMA PASSADA POR LINHA "I" DA TRANSACAO. SE O PRODUTO-ID
050700*    NAO EXISTE NA TABELA DE PRODUTO A LINHA E SO AVISADA E
050800*    DESCARTADA - O RESTO DO PEDIDO CONTINUA GRAVANDO NORMAL.
050900     SET WKS-ACHOU-PR TO 0
051000     PERFORM 125-COMPARA-PRODUTO-ID THRU 125-COMPARA-PRODUTO-ID-E
051100         VARYING WKS-I-TAB-PR FROM 1 BY 1
051200         UNTIL WKS-I-TAB-PR > WKS-PR-TOTAL OR ACHOU-PR
051300     IF ACHOU-PR
051400         ADD 1 TO WKS-IP-TOTAL
051500         SET WKS-I-TAB-IP TO WKS-IP-TOTAL
051600         INITIALIZE WKS-IP-REG-TAB (WKS-I-TAB-IP)
051700         MOVE WKS-PE-ID-ATUAL TO
051800             WKS-IP-CHAVE-PEDIDO (WKS-I-TAB-IP)
051900         MOVE WKS-TR-IP-PRODUTO-ID TO
052000             WKS-IP-PRODUTO-ID-PARTE (WKS-I-TAB-IP)
052100         MOVE WKS-TR-IP-QUANTIDADE TO
052200             WKS-IP-QUANTIDADE-PARTE (WKS-I-TAB-IP)
052300         MOVE WKS-TR-IP-MASSA           TO
052400                              WKS-IP-MASSA-PARTE (WKS-I-TAB-IP)
052500         MOVE WKS-TR-IP-RECHEIO         TO
052600                              WKS-IP-RECHEIO-PARTE (WKS-I-TAB-IP)
052700         MOVE WKS-TR-IP-DETALHES        TO
052800                              WKS-IP-DETALHES-PARTE (WKS-I-TAB-IP)
052900     ELSE
053000         DISPLAY ">>> PEDIDO " WKS-PE-ID-ATUAL
053100                 " LINHA IGNORADA, PRODUTO NAO CADASTRADO: "
053200                 WKS-TR-IP-PRODUTO-ID UPON CONSOLE
053300     END-IF
053400     PERFORM 106-LE-PROXIMA-LINHA-TRANS.
053500 120-GRAVA-ITENS-DA-TRANSACAO-E. EXIT.
053600
053700 125-COMPARA-PRODUTO-ID SECTION.
053800*    VARREDURA LINEAR NA TABELA DE PRODUTO, PARADA NO PRIMEIRO
053900*    ID IGUAL - USADA SO PARA ESTA VALIDACAO DE LINHA.
054000     IF WKS-PR-ID-PARTE (WKS-I-TAB-PR) = WKS-TR-IP-PRODUTO-ID
054100         SET ACHOU-PR TO TRUE
054200     END-IF.
054300 125-COMPARA-PRODUTO-ID-E. EXIT.
054400
054500 106-LE-PROXIMA-LINHA-TRANS SECTION.
054600*    LEITURA COM "ESPIADA": SE A LINHA LIDA NAO FOR MAIS "I",    CNF0185
054700*    ELA JA E O CABECALHO DO PROXIMO PEDIDO E E GUARDADA EM     CNF0185
054800*    WKS-REG-PENDENTE PARA 105 DEVOLVER NA PROXIMA CHAMADA -    CNF0185
054900*    SEM ISSO O CABECALHO SE PERDERIA (VER CNF-0185).           CNF0185
055000     READ PETRA INTO WKS-REG-TRANS-ATUAL
055100         AT END
055200             SET FIM-TRANSACAO TO TRUE
055300         NOT AT END                                              CNF0185
055400             IF WKS-TR-TIPO NOT = "I"                            CNF0185
055500                 MOVE WKS-REG-TRANS-ATUAL TO WKS-REG-PENDENTE     CNF0185
055600                 SET TEM-REG-PENDENTE TO TRUE                    CNF0185
055700                 SET FIM-TRANSACAO TO FALSE                      CNF0185
055800             END-IF                                              CNF0185
055900     END-READ.
056000 106-LE-PROXIMA-LINHA-TRANS-E. EXIT.
056100
056200******************************************************************
056300*  1 3 0  -  G R A V A   O   C A B E C A L H O   N O V O,        *
056400*            S T A T U S   S E M P R E   " P E N D E N T E "     *
056500******************************************************************
056600 130-GRAVA-CABECALHO-NOVO SECTION.
056700*    SO EXECUTADO DEPOIS QUE TODAS AS LINHAS DO PEDIDO JA FORAM
056800*    TRATADAS EM 120 - O CABECALHO ENTRA POR ULTIMO NA TABELA.
056900     ADD 1 TO WKS-PE-TOTAL
057000     SET WKS-I-TAB-PE TO WKS-PE-TOTAL
057100     INITIALIZE WKS-PE-REG-TAB (WKS-I-TAB-PE)
057200     MOVE WKS-PE-ID-ATUAL      TO WKS-PE-CHAVE-ID (WKS-I-TAB-PE)
057300     MOVE WKS-PE-CLIENTE-ATUAL TO
057400         WKS-PE-CLIENTE-PARTE (WKS-I-TAB-PE)
057500     MOVE WKS-PE-DATA-ATUAL TO
057600         WKS-PE-DATA-ENTREGA-PARTE (WKS-I-TAB-PE)
057700     MOVE "PENDENTE" TO WKS-PE-STATUS-PARTE (WKS-I-TAB-PE).
057800 130-GRAVA-CABECALHO-NOVO-E. EXIT.
057900
058000******************************************************************
058100*  2 0 0  -  A T U A L I Z A R   S T A T U S   D E   U M         *
058200*            P E D I D O                                         *
058300******************************************************************
058400 200-ATUALIZAR-STATUS SECTION.
058500*    TROCA O STATUS DO PEDIDO INFORMADO NO SYSIN PELO NOVO
058600*    VALOR - NAO HA VALIDACAO DE VALORES PERMITIDOS, O BALCAO
058700*    E RESPONSAVEL PELO TEXTO DIGITADO.
058800     SET WKS-ACHOU-PE TO 0
058900     PERFORM 205-COMPARA-PEDIDO-ID THRU 205-COMPARA-PEDIDO-ID-E
059000         VARYING WKS-I-TAB-PE FROM 1 BY 1
059100         UNTIL WKS-I-TAB-PE > WKS-PE-TOTAL OR ACHOU-PE
059200     IF ACHOU-PE
059300         MOVE WKS-PARM-NOVO-STATUS TO
059400                              WKS-PE-STATUS-PARTE (WKS-I-TAB-PE)
059500     ELSE
059600         DISPLAY ">>> PEDIDO NAO ENCONTRADO: " WKS-PARM-PEDIDO-ID
059700                 UPON CONSOLE
059800     END-IF.
059900 200-ATUALIZAR-STATUS-E. EXIT.
060000
060100 205-COMPARA-PEDIDO-ID SECTION.
060200*    VARREDURA LINEAR NA TABELA DE PEDIDO, PARADA NO PRIMEIRO
060300*    ID IGUAL AO INFORMADO NO SYSIN.
060400     IF WKS-PE-CHAVE-ID (WKS-I-TAB-PE) = WKS-PARM-PEDIDO-ID
060500         SET ACHOU-PE TO TRUE
060600     END-IF.
060700 205-COMPARA-PEDIDO-ID-E. EXIT.
060800
060900******************************************************************
061000*  3 0 0 - C O N S U L T A  D E  P E D I D O S  P R O X I M O S
061100*            R E G R A: D A T A  D E  E N T R E G A >= H O J E
061200*            E   S T A T U S   < >   " E N T R E G U E " ,      *
061300*            O R D E N A D O  P O R  D A T A  A S C E N D E N T E
061400******************************************************************
061500 300-CONSULTAR-PROXIMOS SECTION.
061600     MOVE ZEROS TO WKS-SEL-TOTAL
061700     PERFORM 310-SELECIONA-PROXIMO THRU 310-SELECIONA-PROXIMO-E
061800         VARYING WKS-I-TAB-PE FROM 1 BY 1
061900         UNTIL WKS-I-TAB-PE > WKS-PE-TOTAL
062000     PERFORM 320-ORDENA-SELECAO
062100     PERFORM 340-IMPRIME-SELECAO THRU 340-IMPRIME-SELECAO-E
062200         VARYING WKS-I-SEL FROM 1 BY 1
062300         UNTIL WKS-I-SEL > WKS-SEL-TOTAL.
062400 300-CONSULTAR-PROXIMOS-E. EXIT.
062500
062600 310-SELECIONA-PROXIMO SECTION.
062700*    TESTA A REGRA DE SELECAO (VER BANNER DE 300) E, SE O
062800*    PEDIDO PASSA, GUARDA SO O SEU INDICE NA TABELA DE SELECAO -
062900*    A TABELA DE PEDIDO CONTINUA NA ORDEM ORIGINAL DE LEITURA.
063000     IF WKS-PE-DATA-ENTREGA-PARTE (WKS-I-TAB-PE) >= WKS-DATA-HOJE
063100        AND WKS-PE-STATUS-PARTE (WKS-I-TAB-PE) NOT = "ENTREGUE"
063200         ADD 1 TO WKS-SEL-TOTAL
063300         SET WKS-SEL-IDX (WKS-SEL-TOTAL) TO WKS-I-TAB-PE
063400     END-IF.
063500 310-SELECIONA-PROXIMO-E. EXIT.
063600
063700******************************************************************
063800*  3 2 0  -  O R D E N A   A   S E L E C A O   P O R   D A T A   *
063900*            D E  E N T R E G A ( I N S E R C A O  S I M P L E S)
064000******************************************************************
064100 320-ORDENA-SELECAO SECTION.
064200*    ORDENACAO POR INSERCAO SIMPLES, IGUAL A DE UM BARALHO NA
064300*    MAO: A TABELA WKS-TABELA-SELECAO GUARDA INDICES PARA A
064400*    TABELA DE PEDIDO, NAO OS PEDIDOS EM SI - SO OS INDICES SAO
064500*    REORDENADOS, O QUE E MAIS BARATO DO QUE MOVER REGISTROS
064600*    DE 134 BYTES. A PRIMEIRA POSICAO (WKS-I-SEL=1) JA E
064700*    CONSIDERADA ORDENADA; A PARTIR DA SEGUNDA, CADA PASSADA
064800*    TOMA O PROXIMO INDICE E O INSERE NO LUGAR CERTO DENTRO DO
064900*    TRECHO JA ORDENADO A SUA ESQUERDA.
065000     PERFORM 325-ORDENA-PASSADA THRU 325-ORDENA-PASSADA-E
065100         VARYING WKS-I-SEL FROM 2 BY 1
065200         UNTIL WKS-I-SEL > WKS-SEL-TOTAL.
065300 320-ORDENA-SELECAO-E. EXIT.
065400
065500 325-ORDENA-PASSADA SECTION.
065600*    GUARDA O INDICE DA VEZ (WKS-SEL-CHAVE) E ABRE ESPACO PARA
065700*    ELE DESLOCANDO PARA A DIREITA, UM A UM, TODOS OS INDICES
065800*    DO TRECHO ORDENADO CUJA DATA DE ENTREGA SEJA MAIOR - O
065900*    PONTO DE PARADA (WKS-J-SEL<=1 OU DATA MENOR/IGUAL) E ONDE
066000*    O INDICE DA VEZ ENTRA.
066100     MOVE WKS-SEL-IDX (WKS-I-SEL) TO WKS-SEL-CHAVE
066200     MOVE WKS-I-SEL TO WKS-J-SEL
066300     PERFORM 326-DESLOCA-SE-MAIOR THRU 326-DESLOCA-SE-MAIOR-E
066400         UNTIL WKS-J-SEL <= 1 OR
066500               WKS-PE-DATA-ENTREGA-PARTE
066600                   (WKS-SEL-IDX (WKS-J-SEL - 1)) <=
066700               WKS-PE-DATA-ENTREGA-PARTE (WKS-SEL-CHAVE)
066800     MOVE WKS-SEL-CHAVE TO WKS-SEL-IDX (WKS-J-SEL).
066900 325-ORDENA-PASSADA-E. EXIT.
067000
067100 326-DESLOCA-SE-MAIOR SECTION.
067200*    EMPURRA O INDICE VIZINHO (MAIS A ESQUERDA) UMA POSICAO
067300*    PARA A DIREITA E RECUA O PONTEIRO DE INSERCAO EM 1.
067400     MOVE WKS-SEL-IDX (WKS-J-SEL - 1) TO WKS-SEL-IDX (WKS-J-SEL)
067500     SUBTRACT 1 FROM WKS-J-SEL.
067600 326-DESLOCA-SE-MAIOR-E. EXIT.
067700
067800 340-IMPRIME-SELECAO SECTION.
067900*    A VARREDURA AQUI E PELA TABELA DE SELECAO JA ORDENADA, NAO
068000*    PELA TABELA DE PEDIDO - WKS-I-TAB-PE SO MUDA DE VALOR PARA
068100*    APONTAR AO PEDIDO CERTO ANTES DE IMPRIMIR A LINHA.
068200     SET WKS-I-TAB-PE TO WKS-SEL-IDX (WKS-I-SEL)
068300     PERFORM 345-IMPRIME-LINHA-PEDIDO.
068400 340-IMPRIME-SELECAO-E. EXIT.
068500
068600 345-IMPRIME-LINHA-PEDIDO SECTION.
068700*    MONTA A LINHA DE RELATORIO A PARTIR DOS CAMPOS DO PEDIDO
068800*    APONTADO POR WKS-I-TAB-PE - USADA PELAS DUAS CONSULTAS
068900*    (PROXIMOS E COM FILTROS).
069000     MOVE WKS-PE-CHAVE-ID (WKS-I-TAB-PE) TO WKS-REL-PE-ID
069100     MOVE WKS-PE-CLIENTE-PARTE (WKS-I-TAB-PE) TO
069200         WKS-REL-PE-CLIENTE
069300     MOVE WKS-PE-DATA-ENTREGA-PARTE (WKS-I-TAB-PE) TO
069400         WKS-REL-PE-DATA
069500     MOVE WKS-PE-STATUS-PARTE (WKS-I-TAB-PE) TO
069600         WKS-REL-PE-STATUS
069700     MOVE WKS-LINHA-RELATORIO-PE TO REG-RELATORIO-PE
069800     WRITE REG-RELATORIO-PE.
069900 345-IMPRIME-LINHA-PEDIDO-E. EXIT.
070000
070100******************************************************************
070200*  3 5 0  -  C O N S U L T A   D E   P E D I D O S   C O M       *
070300*            F I L T R O S   O P C I O N A I S   ( C L I E N T E *
070400*            S U B S T R I N G,  S T A T U S,  D A T A  E X A T A)
070500******************************************************************
070600*  03/03/2025 RFA - NOVA ACAO F, PEDIDA PELO BALCAO PARA NAO CNF0166
070700*  DEPENDER SO DA DATA DE ENTREGA PARA ACHAR UM PEDIDO.      CNF0166
070800 350-CONSULTAR-COM-FILTROS SECTION.
070900     PERFORM 355-FILTRA-E-IMPRIME THRU 355-FILTRA-E-IMPRIME-E
071000         VARYING WKS-I-TAB-PE FROM 1 BY 1
071100         UNTIL WKS-I-TAB-PE > WKS-PE-TOTAL.
071200 350-CONSULTAR-COM-FILTROS-E. EXIT.
071300
071400 355-FILTRA-E-IMPRIME SECTION.
071500*    OS TRES FILTROS SAO INDEPENDENTES E TODOS OPCIONAIS - UM
071600*    PEDIDO SO SAI NO RELATORIO SE PASSAR NOS TRES AO MESMO
071700*    TEMPO. UM FILTRO EM BRANCO/ZERO E TRATADO COMO "PASSA
071800*    SEMPRE", POR ISSO NAO HA ORDENACAO NESTA CONSULTA - A
071900*    SAIDA SEGUE A ORDEM ORIGINAL DA TABELA DE PEDIDO.
072000     IF WKS-PARM-FILTRO-CLIENTE = SPACES
072100         SET ACHOU-SUBSTR TO TRUE
072200     ELSE
072300         PERFORM 360-PROCURA-SUBSTR-CLIENTE
072400     END-IF
072500     IF ACHOU-SUBSTR
072600        AND (WKS-PARM-FILTRO-STATUS = SPACES OR
072700             WKS-PE-STATUS-PARTE (WKS-I-TAB-PE) =
072800                 WKS-PARM-FILTRO-STATUS)
072900        AND (WKS-PARM-FILTRO-DATA = 0 OR
073000             WKS-PE-DATA-ENTREGA-PARTE (WKS-I-TAB-PE) =
073100                 WKS-PARM-FILTRO-DATA)
073200         PERFORM 345-IMPRIME-LINHA-PEDIDO
073300     END-IF.
073400 355-FILTRA-E-IMPRIME-E. EXIT.
073500
073600******************************************************************
073700*  3 6 0  -  P R O C U R A   O   F I L T R O   D E   C L I E N T E
073800*            C O M O   S U B S T R I N G   D E N T R O   D O     *
073900*            N O M E   D O   C L I E N T E   D O   P E D I D O   *
074000******************************************************************
074100 360-PROCURA-SUBSTR-CLIENTE SECTION.
074200*    O FILTRO DE CLIENTE NAO PRECISA SER O NOME COMPLETO - BASTA
074300*    ESTAR CONTIDO EM QUALQUER PONTO DO NOME DO CLIENTE DO
074400*    PEDIDO (POR EXEMPLO, O BALCAO DIGITA SO O PRIMEIRO NOME).
074500*    A BUSCA DESLIZA UMA JANELA DO TAMANHO DO FILTRO AO LONGO
074600*    DO NOME, POSICAO POR POSICAO, ATE ACHAR OU ESGOTAR O CAMPO.
074700     SET WKS-ACHOU-SUBSTR TO 0
074800     PERFORM 361-CALCULA-TAMANHO-FILTRO
074900     MOVE 1 TO WKS-POS-BUSCA
075000     PERFORM 362-COMPARA-POSICAO THRU 362-COMPARA-POSICAO-E
075100         UNTIL WKS-TAM-FILTRO = 0 OR
075200               WKS-POS-BUSCA > (41 - WKS-TAM-FILTRO) OR
075300               ACHOU-SUBSTR.
075400 360-PROCURA-SUBSTR-CLIENTE-E. EXIT.
075500
075600 361-CALCULA-TAMANHO-FILTRO SECTION.
075700*    O CAMPO DE FILTRO VEM SEMPRE COM X(40) DO SYSIN, PADDED DE
075800*    ESPACOS A DIREITA - ESTE PARAGRAFO DESCOBRE QUANTOS
075900*    CARACTERES REAIS FORAM DIGITADOS, ENCOLHENDO A PARTIR DO
076000*    FIM ATE ACHAR UM CARACTER QUE NAO SEJA ESPACO.
076100     MOVE 40 TO WKS-TAM-FILTRO
076200     PERFORM 363-REDUZ-TAMANHO THRU 363-REDUZ-TAMANHO-E
076300         UNTIL WKS-TAM-FILTRO = 0 OR
076400               WKS-PARM-FILTRO-CLIENTE (WKS-TAM-FILTRO:1) NOT =
076500                   SPACE.
076600 361-CALCULA-TAMANHO-FILTRO-E. EXIT.
076700
076800 363-REDUZ-TAMANHO SECTION.
076900*    UM PASSO DA REDUCAO PROGRESSIVA DO TAMANHO DO FILTRO.
077000     SUBTRACT 1 FROM WKS-TAM-FILTRO.
077100 363-REDUZ-TAMANHO-E. EXIT.
077200
077300 362-COMPARA-POSICAO SECTION.
077400*    COMPARA A JANELA DE WKS-TAM-FILTRO CARACTERES, A PARTIR DE
077500*    WKS-POS-BUSCA DENTRO DO NOME DO CLIENTE, COM O FILTRO
077600*    INTEIRO; SE NAO BATER, DESLIZA A JANELA UMA POSICAO E O
077700*    LACO EM 360 TENTA DE NOVO.
077800     IF WKS-PE-CLIENTE-PARTE (WKS-I-TAB-PE)
077900            (WKS-POS-BUSCA : WKS-TAM-FILTRO) =
078000        WKS-PARM-FILTRO-CLIENTE (1 : WKS-TAM-FILTRO)
078100         SET ACHOU-SUBSTR TO TRUE
078200     ELSE
078300         ADD 1 TO WKS-POS-BUSCA
078400     END-IF.
078500 362-COMPARA-POSICAO-E. EXIT.
078600
078700******************************************************************
078800*    9 0 0  -  G R A V A   O S   M E S T R E S   N O V O S       *
078900******************************************************************
079000 900-GRAVA-MESTRES-NOVOS SECTION.
079100*    REGRAVA AS DUAS TABELAS NA ORDEM EM QUE FICARAM NA MEMORIA
079200*    (OS PEDIDOS E LINHAS LIDOS DE ONTEM, SEGUIDOS DOS QUE ESTE
079300*    LOTE ACRESCENTOU) - NAO HA REORDENACAO NA GRAVACAO FINAL,
079400*    SO NAS CONSULTAS (300/350), QUE TRABALHAM POR INDICE.
079500     PERFORM 901-GRAVA-PEDIDO THRU 901-GRAVA-PEDIDO-E
079600         VARYING WKS-I-TAB-PE FROM 1 BY 1
079700         UNTIL WKS-I-TAB-PE > WKS-PE-TOTAL
079800     PERFORM 902-GRAVA-ITEM-PEDIDO THRU 902-GRAVA-ITEM-PEDIDO-E
079900         VARYING WKS-I-TAB-IP FROM 1 BY 1
080000         UNTIL WKS-I-TAB-IP > WKS-IP-TOTAL
080100     DISPLAY "PEDIDOS GRAVADOS: " WKS-PE-TOTAL UPON CONSOLE
080200     DISPLAY "LINHAS DE PEDIDO GRAVADAS: " WKS-IP-TOTAL
080300             UPON CONSOLE.
080400 900-GRAVA-MESTRES-NOVOS-E. EXIT.
080500
080600 901-GRAVA-PEDIDO SECTION.
080700*    UMA LINHA DO MESTRE DE PEDIDO NOVO POR ELEMENTO DA TABELA.
080800     MOVE WKS-PE-REG-TAB (WKS-I-TAB-PE) TO REG-PEDIDO
080900     WRITE REG-PEDIDO.
081000 901-GRAVA-PEDIDO-E. EXIT.
081100
081200 902-GRAVA-ITEM-PEDIDO SECTION.
081300*    UMA LINHA DO ITEM-PEDIDO NOVO POR ELEMENTO DA TABELA.
081400     MOVE WKS-IP-REG-TAB (WKS-I-TAB-IP) TO REG-ITEM-PEDIDO
081500     WRITE REG-ITEM-PEDIDO.
081600 902-GRAVA-ITEM-PEDIDO-E. EXIT.
081700
081800******************************************************************
081900*            9 9 0  -  F E C H A   A R Q U I V O S               *
082000******************************************************************
082100 990-FECHA-ARQUIVOS SECTION.
082200     CLOSE PEANTG IPANTG PRODMAST PETRA PENOV IPNOV PEREL.
082300 990-FECHA-ARQUIVOS-E. EXIT.
