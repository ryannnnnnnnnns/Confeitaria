000100******************************************************************
000200*        C O P Y   C N F O R I   -   I T E M   O R C A M E N T O *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFORI                                           *
000600* DESCRICAO   : LINHA DE ORCAMENTO. PRECO OFERTADO PODE SER      *
000700*             : DIFERENTE DO PRECO DE TABELA DO PRODUTO.         *
000800*             : AGRUPADO POR IO-ORCAMENTO-ID.                    *
000900* USADO POR   : CNFOR050                                         *
001000******************************************************************
001100*  HISTORICO DE ALTERACOES
001200*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001300*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL
001320*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: SEQUENCIA DA   CNF0184
001340*             :                 LINHA, DESCONTO E OBSERVACAO.   CNF0184
001400******************************************************************
001500 01  REG-ITEM-ORCAMENTO.
001600     05  IO-ORCAMENTO-ID            PIC 9(09).
001700     05  IO-PRODUTO-ID              PIC 9(09).
001800     05  IO-QUANTIDADE              PIC 9(07).
001900     05  IO-VALOR-UNITARIO          PIC S9(07)V9(02).
002000     05  IO-VALOR-TOTAL             PIC S9(09)V9(02).
002020     05  IO-SEQUENCIA               PIC 9(03).
002040     05  IO-PERCENTUAL-DESCONTO     PIC S9(03)V9(02).
002060     05  IO-OBSERVACAO              PIC X(20).
002080     05  FILLER                     PIC X(06).
002100     05  FILLER                     PIC X(15).
