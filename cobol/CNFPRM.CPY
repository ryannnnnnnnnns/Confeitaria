000100******************************************************************
000200*               C O P Y   C N F P R M   -   P R O D U T O        *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFPRM                                           *
000600* DESCRICAO   : LAYOUT DO MESTRE DE PRODUTO (ITEM ACABADO DE     *
000700*             : CONFEITARIA) COM PRECO DE VENDA CALCULADO.       *
000800* USADO POR   : CNFPR020, CNFPD030, CNFVD040, CNFOR050, CNFPE060 *
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001200*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL DO MESTRE
001300*  21/05/2024  EDR   CNF-0119   INCLUIDO PR-RENDIMENTO
001400*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: CATEGORIA,     CNF0184
001500*             :                 TEMPO DE PREPARO, ORIGEM DO     CNF0184
001600*             :                 CADASTRO E CONTROLE DE ALTERACAO CNF0184
001700*             :                 (MESMO PADRAO APLICADO A CNFMPM).CNF0184
001800******************************************************************
001900 01  REG-PRODUTO.
002000     05  PR-ID                      PIC 9(09).
002100     05  PR-NOME                    PIC X(40).
002200     05  PR-PRECO                   PIC S9(07)V9(02).
002300     05  PR-TIPO                    PIC X(10).
002400     05  PR-RENDIMENTO              PIC 9(05).
002500     05  PR-DATA-CADASTRO           PIC 9(08).
002600     05  PR-STATUS                  PIC X(01).
002700         88  PR-ATIVO                          VALUE "A".
002800         88  PR-INATIVO                        VALUE "I".
002900     05  PR-TEMPO-PREPARO           PIC 9(04).
003000     05  PR-CATEGORIA               PIC X(15).
003100     05  PR-ORIGEM-CADASTRO         PIC X(01).
003200         88  PR-ORIGEM-LOTE                    VALUE "L".
003300         88  PR-ORIGEM-MANUAL                  VALUE "M".
003400     05  PR-USUARIO-ULT-ALTER       PIC X(08).
003500     05  PR-DATA-ULT-ALTER          PIC 9(08).
003600     05  PR-CONTADOR-ALTERACOES     PIC 9(05).
003700     05  FILLER                     PIC X(10).
003800     05  FILLER                     PIC X(20).
