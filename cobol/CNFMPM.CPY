000100******************************************************************
000200*               C O P Y   C N F M P M   -   M A T E R I A        *
000300*                         P R I M A                              *
000400******************************************************************
000500* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000600* MEMBRO      : CNFMPM                                           *
000700* DESCRICAO   : LAYOUT DO MESTRE DE MATERIA-PRIMA (ESTOQUE DE    *
000800*             : INSUMOS), USADO POR CNFMP010, CNFPR020 E         *
000900*             : CNFPD030 PARA CUSTEIO E BAIXA DE ESTOQUE.        *
001000* UNIDADE     : QUANTIDADE E CUSTO SEMPRE NA UNIDADE NORMALIZADA *
001100*             : ("G" OU "ML"); VER REGRA DE NORMALIZACAO EM      *
001200*             : CNFMP010 PARAGRAFO 210-NORMALIZA-UNIDADE.        *
001300******************************************************************
001400*  HISTORICO DE ALTERACOES
001500*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001600*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL DO MESTRE
001700*  02/09/2024  EDR   CNF-0133   INCLUIDO MP-STATUS E DATAS
001800*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO PARA CAMPOS DE  CNF0184
001900*             :                 ORIGEM, FORNECEDOR, CATEGORIA   CNF0184
002000*             :                 E CONTROLE DE ULTIMA ENTRADA,   CNF0184
002100*             :                 CONFORME PADRAO DE MESTRE JA    CNF0184
002200*             :                 USADO NOS OUTROS PROGRAMAS      CNF0184
002300*             :                 DESTE LOTE.                     CNF0184
002400******************************************************************
002500 01  REG-MATPRIMA.
002600     05  MP-ID                     PIC 9(09).
002700     05  MP-NOME                   PIC X(40).
002800     05  MP-UNIDADE                 PIC X(04).
002900     05  MP-QUANTIDADE              PIC S9(09)V9(03).
003000     05  MP-VALOR                   PIC S9(07)V9(04).
003100     05  MP-QTD-MINIMA              PIC S9(09)V9(03).
003200     05  MP-DATA-CADASTRO           PIC 9(08).
003300     05  MP-DATA-ULT-MOVTO          PIC 9(08).
003400     05  MP-STATUS                  PIC X(01).
003500         88  MP-ATIVO                          VALUE "A".
003600         88  MP-INATIVO                        VALUE "I".
003700     05  MP-ORIGEM-CADASTRO         PIC X(01).
003800         88  MP-ORIGEM-LOTE                    VALUE "L".
003900         88  MP-ORIGEM-MANUAL                  VALUE "M".
004000     05  MP-FORNECEDOR-COD          PIC 9(06).
004100     05  MP-CATEGORIA               PIC X(15).
004200     05  MP-USUARIO-ULT-ALTER       PIC X(08).
004300     05  MP-QTD-ULT-ENTRADA         PIC S9(09)V9(03).
004400     05  MP-VALOR-ULT-ENTRADA       PIC S9(07)V9(04).
004500     05  MP-CONTADOR-MOVTO          PIC 9(05).
004600     05  FILLER                     PIC X(10).
004700     05  FILLER                     PIC X(18).
