000100******************************************************************
000200*          C O P Y   C N F I N G   -   I N G R E D I E N T E     *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFING                                           *
000600* DESCRICAO   : LINHA DE RECEITA (BILL OF MATERIALS) DE UM       *
000700*             : PRODUTO - QUANTIDADE DE MATERIA-PRIMA CONSUMIDA  *
000800*             : POR 1 UNIDADE DO PRODUTO. AGRUPADO POR           *
000900*             : IG-PRODUTO-ID.                                   *
001000* USADO POR   : CNFPR020, CNFPD030                               *
001100******************************************************************
001200*  HISTORICO DE ALTERACOES
001300*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001400*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL
001500*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: SEQUENCIA DA   CNF0184
001600*             :                 LINHA, STATUS E DATA DE         CNF0184
001700*             :                 INCLUSAO DA LINHA DE RECEITA.   CNF0184
001800******************************************************************
001900 01  REG-INGREDIENTE.
002000     05  IG-PRODUTO-ID              PIC 9(09).
002100     05  IG-MATERIA-PRIMA-ID        PIC 9(09).
002200     05  IG-QUANTIDADE              PIC S9(09)V9(03).
002300     05  IG-UNIDADE                 PIC X(04).
002400     05  IG-SEQUENCIA               PIC 9(03).
002500     05  IG-STATUS                  PIC X(01).
002600         88  IG-ATIVO                          VALUE "A".
002700         88  IG-INATIVO                        VALUE "I".
002800     05  IG-DATA-INCLUSAO           PIC 9(08).
002900     05  IG-OBSERVACAO              PIC X(20).
003000     05  FILLER                     PIC X(08).
003100     05  FILLER                     PIC X(18).
