000100******************************************************************
000200*           C O P Y   C N F E R R S   -   R O T I N A   D E      *
000300*                  F I L E   S T A T U S                         *
000400******************************************************************
000500* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000600* MEMBRO      : CNFERRS                                          *
000700* DESCRICAO   : AREA DE PASSAGEM PARA A ROTINA COMUM DE ERRO DE  *
000800*             : ARQUIVO DEBD1R00, CHAMADA POR TODOS OS PROGRAMAS *
000900*             : DESTE LOTE QUANDO UM FILE STATUS VEM DIFERENTE   *
001000*             : DO ESPERADO NUM OPEN/READ/WRITE/REWRITE/DELETE.  *
001100******************************************************************
001200*  HISTORICO DE ALTERACOES
001300*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001400*  10/04/1987  EDR   CNF-0101   AREA INICIAL, COPIADA DO PADRAO
001500*             :                 DE FSE USADO NOS LOTES DE CARTAO
001600*  22/07/2026  RFA   CNF-0183   WKS-FSE-ROTINA SO REPETIA OS   CNF0183
001700*             :                 PROGRAMA/ARQUIVO/ACAO/CHAVE E  CNF0183
001800*             :                 NAO TRAZIA RETORNO DO DEBD1R00. CNF0183
001900*             :                 SEPARADA A AREA DE PASSAGEM     CNF0183
002000*             :                 (WKS-FSE-PASSAGEM) DA AREA DE   CNF0183
002100*             :                 RETORNO (WKS-FSE-ROTINA, AGORA  CNF0183
002200*             :                 COM FSE-RETURN/FUNCTION/FEEDBACK CNF0183
002300*             :                 COMP-5), CONFORME PADRAO JA     CNF0183
002400*             :                 USADO NOS OUTROS LOTES DESTA    CNF0183
002500*             :                 CASA.                           CNF0183
002600******************************************************************
002700*    AREA DE PASSAGEM - IDENTIFICACAO DO PEDIDO DE E/S QUE E     *
002800*    ENVIADA AO DEBD1R00 NOS 4 PRIMEIROS PARAMETROS DA CALL.     *
002900******************************************************************
003000 01  WKS-FSE-PASSAGEM.
003100     05  PROGRAMA                   PIC X(08)  VALUE SPACES.
003200     05  ARQUIVO                    PIC X(08)  VALUE SPACES.
003300     05  ACAO                       PIC X(10)  VALUE SPACES.
003400     05  CHAVE                      PIC X(32)  VALUE SPACES.
003500     05  FILLER                     PIC X(04)  VALUE SPACES.
003600******************************************************************
003700*    AREA DE RETORNO - PREENCHIDA PELO PROPRIO DEBD1R00 COM O    *
003800*    CODIGO DE RETORNO, A FUNCAO EXECUTADA E O FEEDBACK DO       *
003900*    ACESSO AO ARQUIVO. E O ULTIMO PARAMETRO DA CALL.            *
004000******************************************************************
004100 01  WKS-FSE-ROTINA.
004200     05  FSE-RETURN                 PIC S9(4)  COMP-5 VALUE ZERO.
004300     05  FSE-FUNCTION               PIC S9(4)  COMP-5 VALUE ZERO.
004400     05  FSE-FEEDBACK               PIC S9(4)  COMP-5 VALUE ZERO.
004500     05  FILLER                     PIC X(06)  VALUE SPACES.
