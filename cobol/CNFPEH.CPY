000100******************************************************************
000200*             C O P Y   C N F P E H   -   P E D I D O            *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFPEH                                           *
000600* DESCRICAO   : CABECALHO DE PEDIDO DE CLIENTE. SEM VALOR        *
000700*             : MONETARIO - APENAS CONTROLE DE ENTREGA E STATUS. *
000800* USADO POR   : CNFPE060                                         *
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001200*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL
001220*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: TELEFONE,      CNF0184
001240*             :                 DATA DO PEDIDO, FORMA DE        CNF0184
001260*             :                 ENTREGA, VENDEDOR E CONTADOR    CNF0184
001280*             :                 DE ITENS (MESMO PADRAO CNFMPM). CNF0184
001300******************************************************************
001400 01  REG-PEDIDO.
001500     05  PE-ID                      PIC 9(09).
001600     05  PE-CLIENTE                 PIC X(40).
001700     05  PE-DATA-ENTREGA            PIC 9(08).
001800     05  PE-STATUS                  PIC X(10).
001820     05  PE-TELEFONE                PIC X(15).
001840     05  PE-DATA-PEDIDO             PIC 9(08).
001860     05  PE-FORMA-ENTREGA           PIC X(01).
001870         88  PE-RETIRADA                       VALUE "R".
001880         88  PE-ENTREGA                        VALUE "E".
001900     05  PE-VENDEDOR                PIC X(08).
001920     05  PE-CONTADOR-ITENS          PIC 9(05).
001940     05  FILLER                     PIC X(08).
001960     05  FILLER                     PIC X(22).
