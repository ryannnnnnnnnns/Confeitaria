000100******************************************************************
000200*           C O P Y   C N F V D I   -   I T E M   V E N D A      *
000300******************************************************************
000400* APLICACION  : CONFEITARIA - LOTES NOTURNOS                     *
000500* MEMBRO      : CNFVDI                                           *
000600* DESCRICAO   : LINHA DE VENDA - UM LOTE DE PRODUCAO VENDIDO     *
000700*             : DENTRO DE UMA VENDA. AGRUPADO POR IV-VENDA-ID.   *
000800*             : IV-VALOR-UNITARIO = 0 QUANDO A VENDA E DOACAO.   *
000900* USADO POR   : CNFVD040                                         *
001000******************************************************************
001100*  HISTORICO DE ALTERACOES
001200*  DD/MM/AAAA  INIC  CHAMADO    DESCRICAO
001300*  10/04/1987  EDR   CNF-0101   LAYOUT INICIAL
001320*  22/07/2026  RFA   CNF-0184   LAYOUT AMPLIADO: SEQUENCIA DA   CNF0184
001340*             :                 LINHA, DESCONTO E STATUS.       CNF0184
001400******************************************************************
001500 01  REG-ITEM-VENDA.
001600     05  IV-ID                      PIC 9(09).
001700     05  IV-VENDA-ID                PIC 9(09).
001800     05  IV-PRODUCAO-ID             PIC 9(09).
001900     05  IV-QUANTIDADE              PIC 9(09).
002000     05  IV-VALOR-UNITARIO          PIC S9(07)V9(02).
002100     05  IV-VALOR-TOTAL             PIC S9(09)V9(02).
002120     05  IV-SEQUENCIA               PIC 9(03).
002140     05  IV-PERCENTUAL-DESCONTO     PIC S9(03)V9(02).
002160     05  IV-STATUS                  PIC X(01).
002180         88  IV-ATIVO                          VALUE "A".
002190         88  IV-CANCELADO                      VALUE "X".
002200     05  FILLER                     PIC X(06).
002220     05  FILLER                     PIC X(13).
